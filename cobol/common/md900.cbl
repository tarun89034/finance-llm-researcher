000100******************************************************************
000200*
000300*        Macro Analysis Batch - Formatting / Period / Change
000400*           Value display rules (percent, currency, index,
000500*           fx-rate, K/M/B/T scaling), reporting-period text
000600*           and the increased/decreased/unchanged rule.
000700*           Called by md100 through md400 - one shared copy
000800*           of the display rules instead of four copies.
000900*
001000******************************************************************
001100*
001200 identification          division.
001300*===============================
001400 program-id.             md900.
001500 author.                 J R Whitfield.
001600 installation.           Applewood Computers.
001700 date-written.           01/09/86.
001800 date-compiled.
001900 security.               Copyright (C) 1986-2026, Applewood.
002000* Changes:
002100* 01/09/86 jrw - Created, adapted from the maps09 check-digit
002200*               table-search skeleton.
002300* 14/02/88 jrw - Currency picture widened after the World Bank
002400*               re-based gdp-per-capita to whole dollars.
002500* 22/07/90 tlh - K/M/B/T scale table added for the summary
002600*               reports; reuses the maps09 alphabet-table idiom.
002700* 05/05/93 vbc - Trim-Leading corrected for a value of exactly
002800*               zero, was returning an empty string.
002900* 19/09/1998 vbc - Y2K review: period text takes its year from
003000*                  the caller, no 2-digit year held here.
003100* 29/01/2009 vbc - Migration to Open Cobol/GnuCobol.
003200* 16/04/2024 vbc - Copyright notice update supersedes prior.
003300* 12/12/25   vbc - Rebuilt as the MD subsystem's UTILS program,
003400*                 replacing the old maps09 program number's
003500*                 payroll use.
003600*
003700 environment             division.
003800*===============================
003900 configuration           section.
004000 special-names.
004100     C01 is TOP-OF-FORM
004200     class MD-ALPHA-CLASS is "A" thru "Z"
004300     UPSI-0 is MD-DEBUG-SWITCH.
004400 input-output            section.
004500*------------------------------
004600*
004700 data                    division.
004800*===============================
004900 working-storage section.
005000*----------------------
005100*
005200* K/M/B/T scale table - same REDEFINES-alphabet-into-an-OCCURS-
005300*table idiom as the check-digit routine used, generalised to a
005400*suffix + divisor pair per row, largest scale first so the
005500*SEARCH stops on the first divisor the value does not undercut.
005600 01  WS-Scale-Table-Data.
005700     03  FILLER.
005800         05  FILLER  pic x       value "T".
005900         05  FILLER  pic s9(13)  comp
006000                                 value 1000000000000.
006100     03  FILLER.
006200         05  FILLER  pic x       value "B".
006300         05  FILLER  pic s9(13)  comp value 1000000000.
006400     03  FILLER.
006500         05  FILLER  pic x       value "M".
006600         05  FILLER  pic s9(13)  comp value 1000000.
006700     03  FILLER.
006800         05  FILLER  pic x       value "K".
006900         05  FILLER  pic s9(13)  comp value 1000.
007000 01  WS-Scale-Table redefines WS-Scale-Table-Data.
007100     03  WS-Scale-Row            occurs 4 indexed by WS-Scale-Ix.
007200         05  WS-Scale-Suffix     pic x.
007300         05  WS-Scale-Divisor    pic s9(13) comp.
007400*
007500* Edited-picture work area - one field per display style, moved
007600*into WS-Trim-Area then trimmed of leading spaces by cc090.
007700 01  WS-Edit-Area.
007800     03  WS-Edit-Pct        pic +(9)9.99.
007900     03  WS-Edit-Ccy        pic $$$,$$$,$$$,$$9.
008000     03  WS-Edit-1Dp        pic -(9)9.9.
008100     03  WS-Edit-Scaled     pic -(6)9.99.
008200     03  filler             pic x(9).
008300* Alternate character view of the edit area, for the UPSI-0 trace
008400*dump when MD-DEBUG-SWITCH is set on at JCL time.
008500 01  WS-Edit-Area-View redefines WS-Edit-Area.
008600     03  WS-Edit-Area-Text  pic x(59).
008700*
008800 01  WS-Work-Area.
008900     03  WS-Fmt-Abs             pic s9(13)v99 comp-3.
009000     03  WS-Trim-Area           pic x(30).
009100     03  WS-Trim-Ct             pic 9(2)      comp.
009200     03  WS-Trim-Start          pic 9(2)      comp.
009300     03  WS-Ccy-Whole           pic s9(13)    comp-3.
009400     03  WS-Suffix-Hold         pic x.
009500     03  filler                 pic x(9).
009600* Alternate view, same trace dump.
009700 01  WS-Work-Area-View redefines WS-Work-Area.
009800     03  WS-Work-Area-Text  pic x(59).
009900*
010000* Percentage-change work area.
010100 01  WS-Change-Area.
010200     03  WS-Chg-Diff            pic s9(13)v99 comp-3.
010300     03  WS-Chg-Base            pic s9(13)v99 comp-3.
010400     03  WS-Chg-Pct             pic s9(7)v99  comp-3.
010500     03  filler                 pic x(9).
010600*
010700 linkage                 section.
010800*--------------
010900*
011000 copy  "wsmdfmt.cob".
011100*
011200 procedure division      using  MD-Fmt-Record.
011300*============================================
011400*
011500 main.
011600     move    spaces            to MD-Fmt-Text-Out
011700                                  MD-Fmt-Change-Dir.
011800     if      MD-Fmt-Percent
011900             perform cc010-Format-Percent thru cc010-Exit
012000             go to main-exit.
012100     if      MD-Fmt-Currency
012200             perform cc020-Format-Currency thru cc020-Exit
012300             go to main-exit.
012400     if      MD-Fmt-Conf-Idx
012500             perform cc030-Format-1Dp thru cc030-Exit
012600             go to main-exit.
012700     if      MD-Fmt-Fx-Rate
012800             perform cc040-Format-Fx-Rate thru cc040-Exit
012900             go to main-exit.
013000     if      MD-Fmt-Scale
013100             perform cc050-Scale-Large-Number thru cc050-Exit
013200             go to main-exit.
013300     if      MD-Fmt-Period
013400             perform cc060-Derive-Period thru cc060-Exit
013500             go to main-exit.
013600     if      MD-Fmt-Change
013700             perform cc070-Percent-Change thru cc070-Exit.
013800 main-exit.   exit program.
013900*
014000* all other indicators - 2 decimals, caller appends its own
014100*unit text ("%", "% of GDP") after the trimmed number.
014200 cc010-Format-Percent.
014300     move    MD-Fmt-Value-1     to WS-Edit-Pct.
014400     move    WS-Edit-Pct        to WS-Trim-Area.
014500     perform cc090-Trim-Leading  thru cc090-Exit.
014600 cc010-Exit.
014700     exit.
014800*
014900* gdp-per-capita - whole dollars, thousands separators, a
015000*leading $ floated against the first significant digit.
015100 cc020-Format-Currency.
015200     move    MD-Fmt-Value-1     to WS-Ccy-Whole.
015300     move    WS-Ccy-Whole       to WS-Edit-Ccy.
015400     move    WS-Edit-Ccy        to WS-Trim-Area.
015500     perform cc090-Trim-Leading  thru cc090-Exit.
015600 cc020-Exit.
015700     exit.
015800*
015900* consumer-confidence - 1 decimal, no unit suffix.
016000 cc030-Format-1Dp.
016100     move    MD-Fmt-Value-1     to WS-Edit-1Dp.
016200     move    WS-Edit-1Dp        to WS-Trim-Area.
016300     perform cc090-Trim-Leading  thru cc090-Exit.
016400 cc030-Exit.
016500     exit.
016600*
016700* exchange-rate-change - 2 decimals, sign always shown.
016800 cc040-Format-Fx-Rate.
016900     move    MD-Fmt-Value-1     to WS-Edit-Pct.
017000     move    WS-Edit-Pct        to WS-Trim-Area.
017100     perform cc090-Trim-Leading  thru cc090-Exit.
017200 cc040-Exit.
017300     exit.
017400*
017500* Large-number scaling - values under 1000 are shown plain,
017600*values at or above a scale row's divisor take that row's
017700*suffix; the table is searched largest-divisor first so the
017800*first row the value does not undercut is the right one.
017900 cc050-Scale-Large-Number.
018000     if      MD-Fmt-Value-1 < zero
018100             compute WS-Fmt-Abs = MD-Fmt-Value-1 * -1
018200             go to cc050-Have-Abs.
018300     move    MD-Fmt-Value-1     to WS-Fmt-Abs.
018400 cc050-Have-Abs.
018500     if      WS-Fmt-Abs not > 999.99
018600             perform cc010-Format-Percent thru cc010-Exit
018700             go to cc050-Exit.
018800     set     WS-Scale-Ix         to 1.
018900     search  WS-Scale-Row
019000             at end
019100                go to cc050-Exit
019200             when WS-Fmt-Abs not < WS-Scale-Divisor (WS-Scale-Ix)
019300                go to cc050-Found.
019400 cc050-Found.
019500     compute WS-Edit-Scaled rounded =
019600             MD-Fmt-Value-1 / WS-Scale-Divisor (WS-Scale-Ix).
019700     move    WS-Edit-Scaled     to WS-Trim-Area.
019800     perform cc090-Trim-Leading  thru cc090-Exit.
019900     move    MD-Fmt-Text-Out    to WS-Trim-Area.
020000     move    WS-Scale-Suffix (WS-Scale-Ix) to WS-Suffix-Hold.
020100     string  WS-Trim-Area delimited by space
020200             WS-Suffix-Hold delimited by size
020300             into MD-Fmt-Text-Out.
020400 cc050-Exit.
020500     exit.
020600*
020700* Period text - fixed "ccyy-Qn" layout, year and quarter both
020800*supplied by the caller (md050 draws the quarter at random).
020900 cc060-Derive-Period.
021000     move    spaces             to MD-Fmt-Text-Out.
021100     string  MD-Fmt-Year          delimited by size
021200             "-Q"                delimited by size
021300             MD-Fmt-Quarter       delimited by size
021400             into MD-Fmt-Text-Out.
021500 cc060-Exit.
021600     exit.
021700*
021800* Percent-change rule - Value-1 is current, Value-2 is
021900*previous; zero previous is a special case (rule cannot
022000*divide by it) and always reads as unchanged.
022100 cc070-Percent-Change.
022200     move    "UNCHANGED"        to MD-Fmt-Change-Dir.
022300     if      MD-Fmt-Value-2 = zero
022400             go to cc070-Exit.
022500     compute WS-Chg-Diff = MD-Fmt-Value-1 - MD-Fmt-Value-2.
022600     move    MD-Fmt-Value-2     to WS-Chg-Base.
022700     if      WS-Chg-Base < zero
022800             compute WS-Chg-Base = WS-Chg-Base * -1.
022900     compute WS-Chg-Pct rounded =
023000             (WS-Chg-Diff / WS-Chg-Base) * 100.
023100     if      WS-Chg-Pct > 0.5
023200             move "INCREASED"   to MD-Fmt-Change-Dir
023300             go to cc070-Exit.
023400     if      WS-Chg-Pct < -0.5
023500             move "DECREASED"   to MD-Fmt-Change-Dir.
023600 cc070-Exit.
023700     exit.
023800*
023900* Shared trim - strips the leading spaces an edited numeric
024000*picture always carries, using INSPECT TALLYING plus reference
024100*modification rather than an intrinsic FUNCTION.
024200 cc090-Trim-Leading.
024300     move    zero               to WS-Trim-Ct.
024400     inspect WS-Trim-Area tallying WS-Trim-Ct for leading space.
024500     if      WS-Trim-Ct = 30
024600             move zero          to WS-Trim-Ct.
024700     move    spaces             to MD-Fmt-Text-Out.
024800     add     1                  to WS-Trim-Ct
024900                                giving WS-Trim-Start.
025000     move    WS-Trim-Area (WS-Trim-Start : ) to MD-Fmt-Text-Out.
025100 cc090-Exit.
025200     exit.
