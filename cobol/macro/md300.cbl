000100******************************************************************
000200*
000300*        Macro Analysis Batch - Regional Family
000400*           For each of the 15 region groups, a rotating window
000500*           of 4 of the 12 indicators; sweeps every member
000600*           country of the group through MD050, sorts the
000700*           results and emits the regional body under 2 question
000800*           variants, plus the 132-col analysis print copy.
000900*
001000******************************************************************
001100*
001200 identification          division.
001300*===============================
001400 program-id.             md300.
001500 author.                 J R Whitfield.
001600 installation.           Applewood Computers.
001700 date-written.           12/11/85.
001800 date-compiled.
001900 security.               Copyright (C) 1985-2026, Applewood.
002000* Changes:
002100* 12/11/85 jrw - Created as the payroll suite's cost-centre
002200*               group summary print step (branch roll-ups).
002300* 30/03/93 jrw - Bubble sort on the group breakdown replaced a
002400*               call to the old external SORTAB routine, one
002500*               less load module for a report this size.
002600* 19/09/1998 vbc - Y2K review: no 2-digit years held here.
002700* 29/01/2009 vbc - Migration to Open Cobol/GnuCobol.
002800* 18/12/25   vbc - Rebuilt as the MD subsystem's regional
002900*                 family; branch group table replaced with the
003000*                 15-group country region-sweep table, sort key
003100*                 now consensus value instead of branch cost.
003200*
003300 environment             division.
003400*===============================
003500 configuration           section.
003600 special-names.
003700     C01 is TOP-OF-FORM
003800     class MD-ALPHA-CLASS is "A" thru "Z"
003900     UPSI-0 is MD-DEBUG-SWITCH.
004000 input-output            section.
004100*------------------------------
004200 file-control.
004300     copy  "selmdscr.cob".
004400     copy  "selmdrpt.cob".
004500*
004600 data                    division.
004700*===============================
004800 file                    section.
004900*----------------
005000 copy  "fdmdscr.cob".
005100 copy  "fdmdrpt.cob".
005200*
005300 working-storage section.
005400*----------------------
005500*
005600* Reference tables and the DATA-POINT/UTILS linkage blocks - one
005700* member of the sweep is generated at a time, so a single copy
005800* of the DATA-POINT record (not a pair, as in md200) is enough.
005900 copy  "wsmdcty.cob".
006000 copy  "wsmdind.cob".
006100 copy  "wsmdreg.cob".
006200 copy  "wsmdpt.cob".
006300 copy  "wsmdfmt.cob".
006400*
006500* Sweep results for the region/indicator now being processed -
006600* filled member by member, then bubble-sorted on consensus
006700* value before the regional body is built.
006800 01  WS-Mbr-Table.
006900     03  WS-Mbr-Entry               occurs 11 times
007000                                    indexed by WS-Mbr-Ix.
007100         05  WS-Mbr-Name            pic x(30).
007200         05  WS-Mbr-Value           pic s9(7)v99
007300                                    sign leading separate.
007400         05  WS-Mbr-Text            pic x(20).
007500         05  WS-Mbr-Assess          pic x(20).
007600     03  filler                     pic x(9).
007700*
007800* Flat character view over the whole sweep table, for the odd
007900* occasion the debug switch calls for a one-shot dump of it.
008000 01  WS-Mbr-Table-View redefines WS-Mbr-Table.
008100     03  WS-Mbr-Table-Text          pic x(889).
008200*
008300* One swap-area record, same shape as one table entry, used by
008400* the bubble sort to exchange two out-of-order members.
008500 01  WS-Mbr-Temp.
008600     03  WS-Temp-Name               pic x(30).
008700     03  WS-Temp-Value              pic s9(7)v99
008800                                    sign leading separate.
008900     03  WS-Temp-Text               pic x(20).
009000     03  WS-Temp-Assess             pic x(20).
009100     03  filler                     pic x(9).
009200*
009300* Rotating 4-of-12 indicator window per region, same idea as the
009400* comparison family's 6-of-12 window, stepped by region instead
009500* of by pair.
009600 01  WS-Sel-Table.
009700     03  WS-Sel-Ind-Ix              pic 9(2) comp
009800                                    occurs 4 times
009900                                    indexed by WS-Sel-Sub.
010000     03  filler                     pic x(9).
010100*
010200* Status keys for the two file connectors opened here.
010300 01  WS-File-Status.
010400     03  MD-Scr-Status          pic xx.
010500         88  MD-Scr-OK                    value "00".
010600     03  MD-Rpt-Status          pic xx.
010700         88  MD-Rpt-OK                    value "00".
010800     03  filler                 pic x(9).
010900*
011000* Page-control, sweep and sort work counters.
011100 77  WS-Page-No               pic 9(4)      comp.
011200 77  WS-Lines-This-Page       pic 9(3)      comp.
011300 77  WS-Page-Size             pic 9(3)      comp value 55.
011400 77  WS-Need                  pic 9(3)      comp.
011500 77  WS-Body-Used             pic 9(2)      comp.
011600 77  WS-Variant-No            pic 9(1)      comp.
011700 77  WS-Rtrim-Ix              pic 9(2)      comp.
011800 77  WS-Start-Ix              pic 9(2)      comp.
011900 77  WS-Work-Ix               pic 9(2)      comp.
012000 77  WS-Junk-Q                pic 9(4)      comp.
012100 77  WS-Mbr-Count              pic 9(2)     comp.
012200 77  WS-Bkdn-Limit             pic 9(2)     comp.
012300 77  WS-Sort-Pass              pic 9(2)     comp.
012400 77  WS-Sort-Swaps             pic 9(2)     comp.
012500 77  WS-Region-Len             pic 9(2)     comp.
012600 77  WS-Ind-Len                pic 9(2)     comp.
012700 77  WS-Name-Len               pic 9(2)     comp.
012800 77  WS-Cur-Value              pic s9(7)v99
012900                              sign leading separate.
013000 77  WS-Avg-Value              pic s9(7)v99
013100                              sign leading separate.
013200 77  WS-Sum-Value              pic s9(9)v99
013300                              sign leading separate.
013400 77  WS-Spread-Value           pic s9(7)v99
013500                              sign leading separate.
013600 77  WS-Half-Avg               pic s9(7)v99
013700                              sign leading separate.
013800*
013900* Descending/ascending flag needs its own one-byte home rather
014000* than an 88 hung off a numeric field.
014100 77  WS-Sort-Direction         pic x         value "Y".
014200     88  WS-Sort-Descending                  value "Y".
014300*
014400 01  WS-Rtrim-Source          pic x(30).
014500 01  WS-Page-Disp             pic zzz9.
014600 01  WS-Cur-Text              pic x(20).
014700 01  WS-Unit-Work             pic x(20).
014800 01  WS-Avg-Text              pic x(20).
014900 01  WS-High-Text             pic x(20).
015000 01  WS-Low-Text              pic x(20).
015100 01  WS-High-Name             pic x(30).
015200 01  WS-Low-Name              pic x(30).
015300 01  WS-Var-Word              pic x(11).
015400 01  WS-Bkdn-No-Disp          pic z9.
015500*
015600* Question text.
015700 01  WS-Quest-Area            pic x(120).
015800 01  WS-Quest-Area-View redefines WS-Quest-Area.
015900     03  WS-Quest-Half-1      pic x(60).
016000     03  WS-Quest-Half-2      pic x(60).
016100*
016200* Report body, same 20-line/100-col shape as the other families.
016300 01  WS-Body-Lines.
016400     03  WS-Body-Line         occurs 20 times
016500                              indexed by WS-Body-Ix pic x(100).
016600 01  WS-Body-Text-View redefines WS-Body-Lines.
016700     03  WS-Body-Text         pic x(2000).
016800*
016900 linkage                 section.
017000*--------------
017100*
017200 copy  "wsmdctl.cob".
017300 copy  "wsmdswt.cob".
017400 copy  "wsmdcnt.cob".
017500*
017600 procedure division      using  MD-Control-Record
017700                                 MD-Run-Switches
017800                                 MD-Run-Counters.
017900*===================================================
018000*
018100* Regional family is optional - skip the whole program if the
018200* run switch is off, leaving both files as md100/200 left them.
018300 dd000-Main-Process.
018400     if       not Swt-Regional-On
018500              go to dd000-Exit.
018600     move     zero               to WS-Lines-This-Page.
018700     open     extend MD-Scratch-File.
018800     open     extend MD-Print-File.
018900     perform  dd005-Write-Report-Header thru dd005-Exit.
019000     perform  dd010-Process-Region thru dd010-Exit
019100              varying MD-Reg-Ix from 1 by 1
019200                      until MD-Reg-Ix > 15.
019300     close    MD-Scratch-File.
019400     close    MD-Print-File.
019500 dd000-Exit.
019600     exit program.
019700*
019800 dd005-Write-Report-Header.
019900     add      1                  to WS-Page-No.
020000     move     WS-Page-No         to WS-Page-Disp.
020100     move     spaces             to MD-Print-Line.
020200     move     "MACRO ANALYSIS BATCH - REGIONAL ANALYSIS"
020300                                 to MD-Print-Line.
020400     write    MD-Print-Line      after advancing TOP-OF-FORM.
020500     move     spaces             to MD-Print-Line.
020600     string   "RUN PERIOD: "     delimited by size
020700              MD-Ctl-Run-Period  delimited by size
020800              "   PAGE: "        delimited by size
020900              WS-Page-Disp       delimited by size
021000              into MD-Print-Line.
021100     write    MD-Print-Line      after advancing 1.
021200     move     zero               to WS-Lines-This-Page.
021300 dd005-Exit.
021400     exit.
021500*
021600 dd010-Process-Region.
021700     perform  dd015-Select-Indicators thru dd015-Exit.
021800     perform  dd020-Process-One-Indicator thru dd020-Exit
021900              varying WS-Sel-Sub from 1 by 1
022000                      until WS-Sel-Sub > 4.
022100 dd010-Exit.
022200     exit.
022300*
022400* Window start rotates with the region number, spreading the
022500* 4-of-12 coverage across the run the same way md200 spreads
022600* its 6-of-12 window across the comparison table.
022700 dd015-Select-Indicators.
022800     divide   MD-Reg-Ix by 12    giving WS-Junk-Q
022900                                 remainder WS-Start-Ix.
023000     add      1                  to WS-Start-Ix.
023100     move     WS-Start-Ix        to WS-Work-Ix.
023200     perform  dd016-Set-One-Sel   thru dd016-Exit
023300              varying WS-Sel-Sub from 1 by 1
023400                      until WS-Sel-Sub > 4.
023500 dd015-Exit.
023600     exit.
023700*
023800 dd016-Set-One-Sel.
023900     move     WS-Work-Ix         to WS-Sel-Ind-Ix (WS-Sel-Sub).
024000     add      1                  to WS-Work-Ix.
024100     if       WS-Work-Ix > 12
024200              move 1             to WS-Work-Ix.
024300 dd016-Exit.
024400     exit.
024500*
024600* One indicator, one region: sweep every member, skip the whole
024700* region/indicator pairing if fewer than 3 came back good.
024800 dd020-Process-One-Indicator.
024900     set      MD-Ind-Ix          to WS-Sel-Ind-Ix (WS-Sel-Sub).
025000     move     zero               to WS-Mbr-Count.
025100     perform  dd025-Sweep-Member  thru dd025-Exit
025200              varying WS-Mbr-Ix from 1 by 1
025300                      until WS-Mbr-Ix >
025400                            MD-Reg-Member-Count (MD-Reg-Ix).
025500     if       WS-Mbr-Count < 3
025600              go to dd020-Exit.
025700     if       MD-Ind-Direction (MD-Ind-Ix) = "L"
025800              move "N"           to WS-Sort-Direction
025900     else
026000              move "Y"           to WS-Sort-Direction.
026100     perform  dd075-Bubble-Sort   thru dd075-Exit.
026200     perform  dd070-Regional-Summary-Rule thru dd070-Exit.
026300     perform  dd030-Build-Body   thru dd030-Exit.
026400     perform  dd040-Write-Print-Lines thru dd040-Exit.
026500     perform  dd050-Emit-Variants thru dd050-Exit
026600              varying WS-Variant-No from 1 by 1
026700                      until WS-Variant-No > 2.
026800 dd020-Exit.
026900     exit.
027000*
027100* One member of the current region - a not-found country/
027200* indicator combination is simply left out of the table rather
027300* than counted as a fatal error.
027400 dd025-Sweep-Member.
027500     move     MD-Reg-Member (MD-Reg-Ix, WS-Mbr-Ix) to DP-Cty-Code.
027600     move     MD-Ind-Code (MD-Ind-Ix) to DP-Ind-Code.
027700     if       DP-Cty-Code = spaces
027800              go to dd025-Exit.
027900     call     "MD050" using MD-Data-Point-Record
028000                             MD-Control-Record.
028100     if       not MD-Ctl-OK
028200              add 1              to Cnt-Skip-No
028300              go to dd025-Exit.
028400     add      1                  to WS-Mbr-Count.
028500     move     DP-Cty-Name        to WS-Mbr-Name (WS-Mbr-Count).
028600     move     DP-Consensus       to WS-Mbr-Value (WS-Mbr-Count).
028700     move     DP-Assess-Label    to WS-Mbr-Assess (WS-Mbr-Count).
028800     move     DP-Consensus       to WS-Cur-Value.
028900     perform  dd026-Format-One    thru dd026-Exit.
029000     move     WS-Cur-Text        to WS-Mbr-Text (WS-Mbr-Count).
029100 dd025-Exit.
029200     exit.
029300*
029400 dd026-Format-One.
029500     move     WS-Cur-Value       to MD-Fmt-Value-1.
029600     if       DP-Ind-Code = "GDP-PER-CAPITA"
029700              set MD-Fmt-Currency to true
029800              go to dd026-Have-Function.
029900     if       DP-Ind-Code = "CONSUMER-CONF"
030000              set MD-Fmt-Conf-Idx to true
030100              go to dd026-Have-Function.
030200     if       DP-Ind-Code = "EXCHANGE-RATE-CHANGE"
030300              set MD-Fmt-Fx-Rate  to true
030400              go to dd026-Have-Function.
030500     set      MD-Fmt-Percent     to true.
030600 dd026-Have-Function.
030700     call     "MD900" using MD-Fmt-Record.
030800     move     MD-Fmt-Text-Out    to WS-Cur-Text.
030900     if       MD-Fmt-Percent
031000              go to dd026-Append.
031100     if       MD-Fmt-Fx-Rate
031200              go to dd026-Append.
031300     go to    dd026-Exit.
031400 dd026-Append.
031500     move     spaces             to WS-Unit-Work.
031600     string   WS-Cur-Text        delimited by space
031700              DP-Unit            delimited by size
031800              into WS-Unit-Work.
031900     move     WS-Unit-Work       to WS-Cur-Text.
032000 dd026-Exit.
032100     exit.
032200*
032300* Shared right-trim, same idiom as the other three families.
032400 dd028-Rtrim-Length.
032500     move     30                 to WS-Rtrim-Ix.
032600 dd028-Scan.
032700     if       WS-Rtrim-Source (WS-Rtrim-Ix:1) not = space
032800              go to dd028-Exit.
032900     if       WS-Rtrim-Ix = 1
033000              go to dd028-Exit.
033100     subtract 1                  from WS-Rtrim-Ix.
033200     go to    dd028-Scan.
033300 dd028-Exit.
033400     exit.
033500*
033600* Plain bubble sort - the table never holds more than 11 rows,
033700* so a two-index exchange sort costs nothing worth avoiding it
033800* for. Direction flag decides ascending vs descending pass.
033900 dd075-Bubble-Sort.
034000     move     1                  to WS-Sort-Pass.
034100 dd075-Pass.
034200     if       WS-Sort-Pass >= WS-Mbr-Count
034300              go to dd075-Exit.
034400     move     zero               to WS-Sort-Swaps.
034500     compute  WS-Junk-Q = WS-Mbr-Count - WS-Sort-Pass.
034600     perform  dd076-Sort-Compare  thru dd076-Exit
034700              varying WS-Mbr-Ix from 1 by 1
034800                      until WS-Mbr-Ix > WS-Junk-Q.
034900     add      1                  to WS-Sort-Pass.
035000     if       WS-Sort-Swaps > zero
035100              go to dd075-Pass.
035200 dd075-Exit.
035300     exit.
035400*
035500 dd076-Sort-Compare.
035600     if       WS-Sort-Descending
035700              if WS-Mbr-Value (WS-Mbr-Ix) <
035800                 WS-Mbr-Value (WS-Mbr-Ix + 1)
035900                 perform dd077-Swap thru dd077-Exit
036000              end-if
036100     else
036200              if WS-Mbr-Value (WS-Mbr-Ix) >
036300                 WS-Mbr-Value (WS-Mbr-Ix + 1)
036400                 perform dd077-Swap thru dd077-Exit
036500              end-if.
036600 dd076-Exit.
036700     exit.
036800*
036900 dd077-Swap.
037000     move     WS-Mbr-Name (WS-Mbr-Ix)  to WS-Temp-Name.
037100     move     WS-Mbr-Value (WS-Mbr-Ix) to WS-Temp-Value.
037200     move     WS-Mbr-Text (WS-Mbr-Ix)  to WS-Temp-Text.
037300     move     WS-Mbr-Assess (WS-Mbr-Ix) to WS-Temp-Assess.
037400     move     WS-Mbr-Name (WS-Mbr-Ix + 1)
037500                                 to WS-Mbr-Name (WS-Mbr-Ix).
037600     move     WS-Mbr-Value (WS-Mbr-Ix + 1)
037700                                 to WS-Mbr-Value (WS-Mbr-Ix).
037800     move     WS-Mbr-Text (WS-Mbr-Ix + 1)
037900                                 to WS-Mbr-Text (WS-Mbr-Ix).
038000     move     WS-Mbr-Assess (WS-Mbr-Ix + 1)
038100                                 to WS-Mbr-Assess (WS-Mbr-Ix).
038200     move     WS-Temp-Name       to WS-Mbr-Name (WS-Mbr-Ix + 1).
038300     move     WS-Temp-Value      to WS-Mbr-Value (WS-Mbr-Ix + 1).
038400     move     WS-Temp-Text       to WS-Mbr-Text (WS-Mbr-Ix + 1).
038500     move     WS-Temp-Assess     to WS-Mbr-Assess (WS-Mbr-Ix + 1).
038600     add      1                  to WS-Sort-Swaps.
038700 dd077-Exit.
038800     exit.
038900*
039000* Average of the member consensus values; the sorted table's ends
039100* are the numerically best/worst rows, not always the numerically
039200* high/low rows - a "L" direction indicator (inflation etc.) is
039300* sorted ascending, so row 1 there is the LOW end, not the HIGH
039400* end, hence the direction test below before picking which end
039500* is HIGHEST and which is LOWEST. Variation wording follows the
039600* >0.5-of-average spread rule.
039700 dd070-Regional-Summary-Rule.
039800     move     zero               to WS-Sum-Value.
039900     perform  dd071-Add-One-Mbr   thru dd071-Exit
040000              varying WS-Mbr-Ix from 1 by 1
040100                      until WS-Mbr-Ix > WS-Mbr-Count.
040200     divide   WS-Sum-Value by WS-Mbr-Count giving WS-Avg-Value.
040300     move     WS-Avg-Value       to MD-Fmt-Value-1.
040400     set      MD-Fmt-Percent     to true.
040500     call     "MD900" using MD-Fmt-Record.
040600     move     MD-Fmt-Text-Out    to WS-Avg-Text.
040700     if       WS-Sort-Descending
040800              move WS-Mbr-Name (1) to WS-High-Name
040900              move WS-Mbr-Text (1) to WS-High-Text
041000              move WS-Mbr-Name (WS-Mbr-Count) to WS-Low-Name
041100              move WS-Mbr-Text (WS-Mbr-Count) to WS-Low-Text
041200     else
041300              move WS-Mbr-Name (WS-Mbr-Count) to WS-High-Name
041400              move WS-Mbr-Text (WS-Mbr-Count) to WS-High-Text
041500              move WS-Mbr-Name (1) to WS-Low-Name
041600              move WS-Mbr-Text (1) to WS-Low-Text.
041700     compute  WS-Spread-Value =
041800              WS-Mbr-Value (1) - WS-Mbr-Value (WS-Mbr-Count).
041900     if       WS-Spread-Value < zero
042000              multiply -1        by WS-Spread-Value.
042100     compute  WS-Half-Avg = WS-Avg-Value * 0.5.
042200     if       WS-Half-Avg < zero
042300              multiply -1        by WS-Half-Avg.
042400     if       WS-Spread-Value > WS-Half-Avg
042500              move "SIGNIFICANT" to WS-Var-Word
042600     else
042700              move "MODERATE"    to WS-Var-Word.
042800     move     10                 to WS-Bkdn-Limit.
042900     if       WS-Mbr-Count < 10
043000              move WS-Mbr-Count  to WS-Bkdn-Limit.
043100 dd070-Exit.
043200     exit.
043300*
043400 dd071-Add-One-Mbr.
043500     add      WS-Mbr-Value (WS-Mbr-Ix) to WS-Sum-Value.
043600 dd071-Exit.
043700     exit.
043800*
043900 dd030-Build-Body.
044000     move     spaces             to WS-Body-Lines.
044100     move     MD-Reg-Name (MD-Reg-Ix) to WS-Rtrim-Source.
044200     perform  dd028-Rtrim-Length  thru dd028-Exit.
044300     move     WS-Rtrim-Ix        to WS-Region-Len.
044400     move     DP-Ind-Name        to WS-Rtrim-Source.
044500     perform  dd028-Rtrim-Length  thru dd028-Exit.
044600     move     WS-Rtrim-Ix        to WS-Ind-Len.
044700     string   "REGIONAL ANALYSIS: "  delimited by size
044800              DP-Ind-Name (1:WS-Ind-Len) delimited by size
044900              " IN "             delimited by size
045000              MD-Reg-Name (MD-Reg-Ix) (1:WS-Region-Len)
045100                                 delimited by size
045200              into WS-Body-Line (1).
045300     string   "AVERAGE: "        delimited by size
045400              WS-Avg-Text        delimited by size
045500              "  HIGHEST: "      delimited by size
045600              WS-High-Name       delimited by space
045700              " ("               delimited by size
045800              WS-High-Text       delimited by size
045900              ")"                delimited by size
046000              into WS-Body-Line (2).
046100     string   "LOWEST: "         delimited by size
046200              WS-Low-Name        delimited by space
046300              " ("               delimited by size
046400              WS-Low-Text        delimited by size
046500              ")  COUNTRIES ANALYZED: "  delimited by size
046600              WS-Mbr-Count       delimited by size
046700              into WS-Body-Line (3).
046800     perform  dd032-Bkdn-Line     thru dd032-Exit
046900              varying WS-Mbr-Ix from 1 by 1
047000                      until WS-Mbr-Ix > WS-Bkdn-Limit.
047100     compute  WS-Body-Used = WS-Bkdn-Limit + 6.
047200     move     WS-Bkdn-Limit      to WS-Mbr-Ix.
047300     string   "VARIATION ACROSS THE GROUP IS "  delimited by size
047400              WS-Var-Word        delimited by space
047500              "."                delimited by size
047600              into WS-Body-Line (WS-Body-Used - 2).
047700     string   "PERIOD: "         delimited by size
047800              DP-Period          delimited by size
047900              into WS-Body-Line (WS-Body-Used - 1).
048000     move     "SOURCES: FRED, WORLD BANK, OECD, CONSENSUS"
048100                                 to WS-Body-Line (WS-Body-Used).
048200 dd030-Exit.
048300     exit.
048400*
048500* One numbered breakdown line - subscript into the body table
048600* starts at line 4, straight after the summary block.
048700 dd032-Bkdn-Line.
048800     move     WS-Mbr-Ix          to WS-Bkdn-No-Disp.
048900     string   WS-Bkdn-No-Disp    delimited by size
049000              ". "               delimited by size
049100              WS-Mbr-Name (WS-Mbr-Ix) delimited by space
049200              ": "               delimited by size
049300              WS-Mbr-Text (WS-Mbr-Ix) delimited by size
049400              " ("               delimited by size
049500              WS-Mbr-Assess (WS-Mbr-Ix) delimited by space
049600              ")"                delimited by size
049700              into WS-Body-Line (WS-Mbr-Ix + 3).
049800 dd032-Exit.
049900     exit.
050000*
050100 dd040-Write-Print-Lines.
050200     compute  WS-Need = WS-Lines-This-Page + WS-Body-Used.
050300     if       WS-Need > WS-Page-Size
050400              perform dd005-Write-Report-Header thru dd005-Exit.
050500     perform  dd041-Write-One-Line thru dd041-Exit
050600              varying WS-Body-Ix from 1 by 1
050700                      until WS-Body-Ix > WS-Body-Used.
050800     add      WS-Body-Used       to WS-Lines-This-Page.
050900 dd040-Exit.
051000     exit.
051100*
051200 dd041-Write-One-Line.
051300     move     WS-Body-Line (WS-Body-Ix) to MD-Print-Line.
051400     write    MD-Print-Line      after advancing 1.
051500 dd041-Exit.
051600     exit.
051700*
051800 dd050-Emit-Variants.
051900     move     spaces             to WS-Quest-Area.
052000     if       WS-Variant-No = 1
052100              string "WHAT IS THE "  delimited by size
052200                     DP-Ind-Name (1:WS-Ind-Len) delimited by size
052300                     " SITUATION ACROSS "  delimited by size
052400                     MD-Reg-Name (MD-Reg-Ix) (1:WS-Region-Len)
052500                                 delimited by size
052600                     "?"         delimited by size
052700                     into WS-Quest-Area
052800              go to dd050-Have-Quest.
052900     string   "COMPARE "         delimited by size
053000              DP-Ind-Name (1:WS-Ind-Len) delimited by size
053100              " AMONG COUNTRIES IN "  delimited by size
053200              MD-Reg-Name (MD-Reg-Ix) (1:WS-Region-Len)
053300                                 delimited by size
053400              "."                delimited by size
053500              into WS-Quest-Area.
053600 dd050-Have-Quest.
053700     move     "REGIONAL"         to SMP-Type.
053800     move     WS-Quest-Area      to SMP-Question.
053900     move     WS-Body-Lines      to SMP-Answer-Body.
054000     write    MD-Sample-Record.
054100     add      1                  to Cnt-Sample-No.
054200 dd050-Exit.
054300     exit.
