000100******************************************************************
000200*
000300*        Macro Analysis Batch - Data Point Generator
000400*           Builds one synthetic DATA-POINT for a given
000500*           country / indicator pair - baseline lookup,
000600*           income adjustment, seeded variation, source
000700*           spread, consensus, assessment label and the
000800*           confidence-rule classification.
000900*
001000******************************************************************
001100*
001200 identification          division.
001300*===============================
001400 program-id.             md050.
001500 author.                 J R Whitfield.
001600 installation.           Applewood Computers.
001700 date-written.           12/15/85.
001800 date-compiled.
001900 security.               Copyright (C) 1985-2026, Applewood.
002000* Changes:
002100* 15/12/85 jrw - Created.
002200* 22/01/86 jrw - Added variation-band draw and per-source noise
002300*                after review of the January baselines.
002400* 09/06/87 jrw - Corrected consensus rounding for 0-decimal and
002500*                1-decimal indicators (gdp-per-capita).
002600* 14/03/89 tlh - Confidence-rule bands re-tuned per finance dept.
002700* 30/11/91 tlh - Region lookup fell through to Aggregates
002800*                instead of failing on a bad region text.
002900* 17/08/93 vbc - Clamp of source values now applied before
003000*                consensus, not after - per head office spec.
003100* 19/09/1998 vbc - Y2K review: no 2-digit years held in this
003200*                  program. No changes required.
003300* 29/01/2009 vbc - Migration to Open Cobol/GnuCobol.
003400* 16/04/2024 vbc - Copyright notice update supersedes prior.
003500* 11/12/25   vbc - Rebuilt as the macro-indicator data generator
003600*                  for the new MD subsystem, replacing the old
003700*                  payroll use of this program number.
003800*
003900 environment             division.
004000*===============================
004100 configuration           section.
004200 special-names.
004300     C01 is TOP-OF-FORM
004400     class MD-ALPHA-CLASS is "A" thru "Z"
004500     UPSI-0 is MD-DEBUG-SWITCH.
004600 input-output            section.
004700* ------------------------------
004800*
004900 data                    division.
005000*===============================
005100 working-storage section.
005200* ----------------------
005300*
005400* Country / indicator table copies - business rule data lives
005500* here and only here, md050 is the sole owner of DATA-GEN.
005600 copy  "wsmdcty.cob".
005700 copy  "wsmdind.cob".
005800 copy  "wsmdbas.cob".
005900 copy  "wsmdmul.cob".
006000 copy  "wsmdvar.cob".
006100 copy  "wsmdasm.cob".
006200*
006300* Ordinal go-between - MD-Ind-Ix's position is transferred here
006400* then SET back into MD-Base/Mult/Var/Asm-Ind-Ix, so one SEARCH
006500* of the indicator table drives all four business rule tables.
006600 77  WS-Ind-No             pic 9(2)        comp.
006700 77  WS-Region-No          pic 9(2)        comp.
006800 77  WS-Mult-Inc-No        pic 9(1)        comp.
006900 77  WS-Tier-No            pic 9(1)        comp.
007000*
007100 01  WS-Work-Values.
007200     03  WS-Base               pic s9(7)v99  comp-3.
007300     03  WS-Adjusted           pic s9(7)v99  comp-3.
007400     03  WS-Variation          pic s9(7)v99  comp-3.
007500     03  WS-Noise-1            pic s9(7)v99  comp-3.
007600     03  WS-Noise-2            pic s9(7)v99  comp-3.
007700     03  WS-Noise-3            pic s9(7)v99  comp-3.
007800     03  WS-Sum                pic s9(9)v99  comp-3.
007900     03  filler                pic x(9).
008000*
008100* Raw-byte view of the work values, dumped by bb085 when UPSI-0 is
008200* set on at JCL EXEC time - saved us from a special debug CALL
008300* when the January-86 variation figures needed eyeballing.
008400 01  WS-Work-Diag redefines WS-Work-Values.
008500     03  filler                pic x(45).
008600*
008700* Rounding work area - a value is dropped in at whatever its
008800* native decimal count is, rounded to the indicator's own
008900* decimal count (0, 1 or 2), then read back out again. Keeps
009000* one rounding paragraph instead of three near-identical ones.
009100 01  WS-Round-Area.
009200     03  WS-Round-Value        pic s9(7)v99  comp-3.
009300     03  WS-Round-Whole        pic s9(7)     comp-3.
009400     03  WS-Round-1Dp          pic s9(7)v9   comp-3.
009500     03  filler                pic x(9).
009600*
009700 01  WS-Round-Diag redefines WS-Round-Area.
009800     03  filler                pic x(23).
009900*
010000* Confidence-rule work area.
010100 01  WS-Conf-Area.
010200     03  WS-Conf-Avg           pic s9(9)v99  comp-3.
010300     03  WS-Conf-Max           pic s9(7)v99  comp-3.
010400     03  WS-Conf-Min           pic s9(7)v99  comp-3.
010500     03  WS-Conf-Spread        pic s9(7)v99  comp-3.
010600     03  WS-Conf-Rel           pic s9(7)v99  comp-3.
010700     03  filler                pic x(9).
010800*
010900 01  WS-Conf-Diag redefines WS-Conf-Area.
011000     03  filler                pic x(35).
011100*
011200* Park-Miller minimal-standard generator - from-scratch LCG,
011300* no relation to any host-language random routine. Seed carries
011400* over between calls for the life of the run (no CANCEL issued
011500* by the callers), giving one continuous reproducible stream.
011600 01  WS-Rng-Area.
011700     03  WS-Rng-Seed           pic s9(10)    comp value 42.
011800     03  WS-Rng-Mult           pic s9(10)    comp value 16807.
011900     03  WS-Rng-Mod            pic s9(10)    comp
012000                                             value 2147483647.
012100     03  WS-Rng-Work           pic s9(18)    comp.
012200     03  WS-Rng-Quot           pic s9(10)    comp.
012300     03  WS-Rng-Frac           pic s9v9(6)   comp-3.
012400     03  filler                pic x(9).
012500*
012600 linkage                 section.
012700* --------------
012800*
012900 copy  "wsmdpt.cob".
013000 copy  "wsmdctl.cob".
013100*
013200 procedure division      using  MD-Data-Point-Record
013300                                 MD-Control-Record.
013400*===================================================
013500*
013600 bb000-Main-Process.
013700     move    MD-Ctl-Run-Period to DP-Period.
013800     move    zero              to MD-Ctl-Return-Code.
013900     perform bb010-Lookup-Country thru bb010-Exit.
014000     if      MD-Cty-Not-Found
014100             move  90          to MD-Ctl-Return-Code
014200             go to bb000-Exit.
014300     perform bb020-Lookup-Indicator thru bb020-Exit.
014400     if      MD-Ind-Not-Found
014500             move  91          to MD-Ctl-Return-Code
014600             go to bb000-Exit.
014700     perform bb030-Get-Baseline thru bb030-Exit.
014800     perform bb040-Apply-Multiplier thru bb040-Exit.
014900     perform bb050-Draw-Variation thru bb050-Exit.
015000     perform bb060-Build-Source-Values thru bb060-Exit.
015100     perform bb065-Compute-Consensus thru bb065-Exit.
015200     perform bb070-Classify-Assessment thru bb070-Exit.
015300     perform bb080-Confidence-Rule thru bb080-Exit.
015400     if      MD-Debug-Switch
015500             perform bb085-Debug-Dump thru bb085-Exit.
015600     move    "Y"               to MD-Ctl-OK.
015700 bb000-Exit.
015800     exit program.
015900*
016000* Country lookup - table is not held in code sequence, so a
016100* plain SEARCH is used rather than a binary chop.
016200 bb010-Lookup-Country.
016300     move    "N"               to MD-Cty-Found-Sw.
016400     set     MD-Cty-Ix          to 1.
016500     search  MD-Country-Entry
016600             at end
016700                move "N"       to MD-Cty-Found-Sw
016800                go to bb010-Exit
016900             when MD-Cty-Code (MD-Cty-Ix) = DP-Cty-Code
017000                move "Y"       to MD-Cty-Found-Sw.
017100     move    MD-Cty-Name   (MD-Cty-Ix) to DP-Cty-Name.
017200     move    MD-Cty-Region (MD-Cty-Ix) to DP-Region.
017300     move    MD-Cty-Sub-Region (MD-Cty-Ix) to DP-Sub-Region.
017400     move    MD-Cty-Income (MD-Cty-Ix) to DP-Income.
017500 bb010-Exit.
017600     exit.
017700*
017800 bb020-Lookup-Indicator.
017900     move    "N"               to MD-Ind-Found-Sw.
018000     set     MD-Ind-Ix          to 1.
018100     search  MD-Indicator-Entry
018200             at end
018300                move "N"       to MD-Ind-Found-Sw
018400                go to bb020-Exit
018500             when MD-Ind-Code (MD-Ind-Ix) = DP-Ind-Code
018600                move "Y"       to MD-Ind-Found-Sw.
018700     move    MD-Ind-Display (MD-Ind-Ix) to DP-Ind-Name.
018800     move    MD-Ind-Unit    (MD-Ind-Ix) to DP-Unit.
018900     set     WS-Ind-No           from MD-Ind-Ix.
019000 bb020-Exit.
019100     exit.
019200*
019300* Region text does not carry its own index, so it is matched
019400* against the region-name literals held alongside the baseline
019500* table in wsmdbas. Anything unmatched falls back to the
019600* Aggregates column rather than aborting the data point.
019700 bb030-Get-Baseline.
019800     move    9                 to WS-Region-No.
019900     set     MD-Region-Nm-Ix    to 1.
020000     search  MD-Region-Name
020100             at end
020200                go to bb030-Region-Done
020300             when MD-Region-Name (MD-Region-Nm-Ix) = DP-Region
020400                set WS-Region-No from MD-Region-Nm-Ix.
020500 bb030-Region-Done.
020600     set     MD-Base-Ind-Ix     from WS-Ind-No.
020700     set     MD-Base-Reg-Ix     to   WS-Region-No.
020800     move    MD-Base-Region (MD-Base-Ind-Ix MD-Base-Reg-Ix)
020900                               to WS-Base.
021000 bb030-Exit.
021100     exit.
021200*
021300 bb040-Apply-Multiplier.
021400     set     MD-Mult-Ind-Ix     from WS-Ind-No.
021500     move    4                 to WS-Mult-Inc-No.
021600     if      DP-Income = "HIGH"
021700             move 1            to WS-Mult-Inc-No.
021800     if      DP-Income = "UPPER_MIDDLE"
021900             move 2            to WS-Mult-Inc-No.
022000     if      DP-Income = "LOWER_MIDDLE"
022100             move 3            to WS-Mult-Inc-No.
022200     set     MD-Mult-Inc-Ix     to WS-Mult-Inc-No.
022300     compute WS-Adjusted rounded =
022400             WS-Base *
022500             MD-Mult-Income (MD-Mult-Ind-Ix MD-Mult-Inc-Ix).
022600 bb040-Exit.
022700     exit.
022800*
022900 bb050-Draw-Variation.
023000     set     MD-Var-Ind-Ix      from WS-Ind-No.
023100     perform bb900-Next-Random   thru bb900-Exit.
023200     compute WS-Variation rounded =
023300             (WS-Rng-Frac * 2 - 1) * MD-Var-Band (MD-Var-Ind-Ix).
023400 bb050-Exit.
023500     exit.
023600*
023700* Three independent draws give the three source values their
023800* own noise, per-source noise band is fixed at +/- 0.15.
023900 bb060-Build-Source-Values.
024000     perform bb900-Next-Random   thru bb900-Exit.
024100     compute WS-Noise-1 rounded =
024200             (WS-Rng-Frac * 2 - 1) * MD-Noise-Band.
024300     perform bb900-Next-Random   thru bb900-Exit.
024400     compute WS-Noise-2 rounded =
024500             (WS-Rng-Frac * 2 - 1) * MD-Noise-Band.
024600     perform bb900-Next-Random   thru bb900-Exit.
024700     compute WS-Noise-3 rounded =
024800             (WS-Rng-Frac * 2 - 1) * MD-Noise-Band.
024900     compute DP-Fred-Value rounded =
025000             WS-Adjusted + WS-Variation + WS-Noise-1.
025100     compute DP-WB-Value   rounded =
025200             WS-Adjusted + WS-Variation + WS-Noise-2.
025300     compute DP-OECD-Value rounded =
025400             WS-Adjusted + WS-Variation + WS-Noise-3.
025500     move    DP-Fred-Value      to WS-Round-Value.
025600     perform bb061-Clamp-Value   thru bb061-Exit.
025700     move    WS-Round-Value     to DP-Fred-Value.
025800     move    DP-WB-Value        to WS-Round-Value.
025900     perform bb061-Clamp-Value   thru bb061-Exit.
026000     move    WS-Round-Value     to DP-WB-Value.
026100     move    DP-OECD-Value      to WS-Round-Value.
026200     perform bb061-Clamp-Value   thru bb061-Exit.
026300     move    WS-Round-Value     to DP-OECD-Value.
026400 bb060-Exit.
026500     exit.
026600*
026700* Shared clamp + round paragraph - WS-Round-Value in, same
026800* field out, clamped to the indicator's published range then
026900* rounded to its published decimal count.
027000 bb061-Clamp-Value.
027100     if      WS-Round-Value not > MD-Ind-Range-Min (MD-Ind-Ix)
027200             move MD-Ind-Range-Min (MD-Ind-Ix) to WS-Round-Value.
027300     if      WS-Round-Value not < MD-Ind-Range-Max (MD-Ind-Ix)
027400             move MD-Ind-Range-Max (MD-Ind-Ix) to WS-Round-Value.
027500     perform bb069-Round-To-Decimals thru bb069-Exit.
027600 bb061-Exit.
027700     exit.
027800*
027900 bb065-Compute-Consensus.
028000     compute WS-Sum = DP-Fred-Value + DP-WB-Value + DP-OECD-Value.
028100     compute WS-Round-Value rounded = WS-Sum / 3.
028200     perform bb069-Round-To-Decimals thru bb069-Exit.
028300     move    WS-Round-Value     to DP-Consensus.
028400 bb065-Exit.
028500     exit.
028600*
028700* Consensus and the three sources all use two decimal places
028800* of storage, but gdp-per-capita (0dp) and consumer-conf (1dp)
028900* round through an intermediate field first so the trailing
029000* digit(s) come back as zero rather than carrying noise.
029100 bb069-Round-To-Decimals.
029200     if      MD-Ind-Decimals (MD-Ind-Ix) = 0
029300             compute WS-Round-Whole rounded = WS-Round-Value
029400             compute WS-Round-Value = WS-Round-Whole
029500             go to bb069-Exit.
029600     if      MD-Ind-Decimals (MD-Ind-Ix) = 1
029700             compute WS-Round-1Dp rounded = WS-Round-Value
029800             compute WS-Round-Value = WS-Round-1Dp.
029900 bb069-Exit.
030000     exit.
030100*
030200* Assessment - tiers are held in the order the head office
030300* supplied them and are scanned top to bottom, first match
030400* wins. Direction L stops at the first threshold not exceeded,
030500* H and neutral stop at the first threshold not undercut - the
030600* neutral indicators keep the plain >= scan even where a
030700* negative threshold makes that read oddly, that is how head
030800* office has always specified them and it is not our place to
030900* correct it here.
031000 bb070-Classify-Assessment.
031100     set     MD-Asm-Ind-Ix      from WS-Ind-No.
031200     move    1                 to WS-Tier-No.
031300 bb070-Scan.
031400     set     MD-Asm-Tier-Ix     to WS-Tier-No.
031500     if      MD-Ind-Direction (MD-Ind-Ix) = "L"
031600             go to bb070-Test-Lower.
031700     if      DP-Consensus not < MD-Asm-Threshold
031800                               (MD-Asm-Ind-Ix MD-Asm-Tier-Ix)
031900             go to bb070-Match.
032000     go to   bb070-Next-Tier.
032100 bb070-Test-Lower.
032200     if      DP-Consensus not > MD-Asm-Threshold
032300                               (MD-Asm-Ind-Ix MD-Asm-Tier-Ix)
032400             go to bb070-Match.
032500 bb070-Next-Tier.
032600     if      WS-Tier-No = 5
032700             go to bb070-Match.
032800     add     1                 to WS-Tier-No.
032900     go to   bb070-Scan.
033000 bb070-Match.
033100     move    MD-Asm-Label (MD-Asm-Ind-Ix MD-Asm-Tier-Ix)
033200                               to DP-Assess-Label.
033300     move    MD-Asm-Desc  (MD-Asm-Ind-Ix MD-Asm-Tier-Ix)
033400                               to DP-Assess-Desc.
033500 bb070-Exit.
033600     exit.
033700*
033800* Confidence-Rule - relative spread of the three sources about
033900* their own mean, not about the published consensus.
034000 bb080-Confidence-Rule.
034100     compute WS-Conf-Avg rounded =
034200             (DP-Fred-Value + DP-WB-Value + DP-OECD-Value) / 3.
034300     move    DP-Fred-Value      to WS-Conf-Max WS-Conf-Min.
034400     if      DP-WB-Value  > WS-Conf-Max
034500             move DP-WB-Value  to WS-Conf-Max.
034600     if      DP-OECD-Value > WS-Conf-Max
034700             move DP-OECD-Value to WS-Conf-Max.
034800     if      DP-WB-Value  < WS-Conf-Min
034900             move DP-WB-Value  to WS-Conf-Min.
035000     if      DP-OECD-Value < WS-Conf-Min
035100             move DP-OECD-Value to WS-Conf-Min.
035200     compute WS-Conf-Spread = WS-Conf-Max - WS-Conf-Min.
035300     if      WS-Conf-Avg = zero
035400             move WS-Conf-Spread to WS-Conf-Rel
035500             go to bb080-Rate.
035600     if      WS-Conf-Avg < zero
035700             compute WS-Conf-Rel rounded =
035800                (WS-Conf-Spread / (WS-Conf-Avg * -1)) * 100
035900             go to bb080-Rate.
036000     compute WS-Conf-Rel rounded =
036100             (WS-Conf-Spread / WS-Conf-Avg) * 100.
036200 bb080-Rate.
036300     if      WS-Conf-Rel not >= 3
036400             move "HIGH"        to DP-Conf-Level
036500             move "Strong agreement across all data sources"
036600                               to DP-Conf-Desc
036700             go to bb080-Exit.
036800     if      WS-Conf-Rel not >= 8
036900             move "MEDIUM-HIGH" to DP-Conf-Level
037000             move "Sources agree within acceptable variance"
037100                               to DP-Conf-Desc
037200             go to bb080-Exit.
037300     if      WS-Conf-Rel not >= 15
037400             move "MEDIUM"      to DP-Conf-Level
037500             move "Moderate variation between sources"
037600                               to DP-Conf-Desc
037700             go to bb080-Exit.
037800     move    "LOW"             to DP-Conf-Level.
037900     move    "Significant divergence requires verification"
038000                               to DP-Conf-Desc.
038100 bb080-Exit.
038200     exit.
038300*
038400* Debug dump - only entered when the run is submitted with the
038500* UPSI-0 debug switch on. Shows the packed work areas as raw
038600* bytes rather than unpacking each field, quick and dirty but
038700* enough to spot a baseline/multiplier gone astray.
038800 bb085-Debug-Dump.
038900     display  "MD050 DEBUG-CTY=" DP-Cty-Code " IND=" DP-Ind-Code.
039000     display  "MD050 DEBUG WORK  = " WS-Work-Diag.
039100     display  "MD050 DEBUG ROUND = " WS-Round-Diag.
039200     display  "MD050 DEBUG CONF  = " WS-Conf-Diag.
039300 bb085-Exit.
039400     exit.
039500*
039600* Park-Miller step: seed = (16807 * seed) mod (2**31 - 1), then
039700* the seed is turned into a 0-1 fraction for the caller to use.
039800 bb900-Next-Random.
039900     multiply WS-Rng-Mult by WS-Rng-Seed giving WS-Rng-Work.
040000     divide   WS-Rng-Work by WS-Rng-Mod giving WS-Rng-Quot
040100                               remainder WS-Rng-Seed.
040200     compute  WS-Rng-Frac rounded = WS-Rng-Seed / WS-Rng-Mod.
040300 bb900-Exit.
040400     exit.
