000100******************************************************************
000200*
000300*        Macro Analysis Batch - Comparison Family
000400*           Fixed table of 42 country pairs; for each pair, a
000500*           rotating window of 6 of the 12 indicators; generates
000600*           both countries' data points via MD050 and emits the
000700*           comparison body under 2 question variants, plus the
000800*           132-col analysis print copy.
000900*
001000******************************************************************
001100*
001200 identification          division.
001300*===============================
001400 program-id.             md200.
001500 author.                 J R Whitfield.
001600 installation.           Applewood Computers.
001700 date-written.           04/11/85.
001800 date-compiled.
001900 security.               Copyright (C) 1985-2026, Applewood.
002000* Changes:
002100* 04/11/85 jrw - Created as the payroll suite's department-vs-
002200*               department cost comparison print step.
002300* 22/07/91 jrw - Comparison table widened, 24 pairs was no
002400*               longer enough departments for group reporting.
002500* 19/09/1998 vbc - Y2K review: no 2-digit years held here.
002600* 29/01/2009 vbc - Migration to Open Cobol/GnuCobol.
002700* 16/12/25   vbc - Rebuilt as the MD subsystem's comparison
002800*                 family; fixed department table replaced with
002900*                 the 42-pair country comparison table, indicator
003000*                 subset now a rotating window instead of a
003100*                 fixed cost-centre list.
003200*
003300 environment             division.
003400*===============================
003500 configuration           section.
003600 special-names.
003700     C01 is TOP-OF-FORM
003800     class MD-ALPHA-CLASS is "A" thru "Z"
003900     UPSI-0 is MD-DEBUG-SWITCH.
004000 input-output            section.
004100*------------------------------
004200 file-control.
004300     copy  "selmdscr.cob".
004400     copy  "selmdrpt.cob".
004500*
004600 data                    division.
004700*===============================
004800 file                    section.
004900*----------------
005000 copy  "fdmdscr.cob".
005100 copy  "fdmdrpt.cob".
005200*
005300 working-storage section.
005400*----------------------
005500*
005600* Reference tables, plus two copies of the DATA-POINT linkage
005700* block (one per side of the pair) taken from the one copybook
005800* via REPLACING, so both sides keep the same field layout md050
005900* expects on a CALL - only the record name and DP- prefix differ.
006000 copy  "wsmdcty.cob".
006100 copy  "wsmdind.cob".
006200 copy  "wsmdpt.cob" replacing ==MD-Data-Point-Record== by
006300      ==MD-Data-Point-1==, ==DP-== by ==DP1-==.
006400 copy  "wsmdpt.cob" replacing ==MD-Data-Point-Record== by
006500      ==MD-Data-Point-2==, ==DP-== by ==DP2-==.
006600 copy  "wsmdfmt.cob".
006700*
006800* Fixed comparison-pair table - country codes only, the country
006900* names/regions come back from md050 on the DATA-POINT records.
007000 01  WS-Pair-Table-Literals.
007100     03  filler                 pic x(6) value "USACHN".
007200     03  filler                 pic x(6) value "USAIND".
007300     03  filler                 pic x(6) value "USAJPN".
007400     03  filler                 pic x(6) value "USADEU".
007500     03  filler                 pic x(6) value "CHNIND".
007600     03  filler                 pic x(6) value "CHNJPN".
007700     03  filler                 pic x(6) value "CHNKOR".
007800     03  filler                 pic x(6) value "INDPAK".
007900     03  filler                 pic x(6) value "INDBGD".
008000     03  filler                 pic x(6) value "INDIDN".
008100     03  filler                 pic x(6) value "INDBRA".
008200     03  filler                 pic x(6) value "DEUFRA".
008300     03  filler                 pic x(6) value "DEUGBR".
008400     03  filler                 pic x(6) value "GBRFRA".
008500     03  filler                 pic x(6) value "ITAESP".
008600     03  filler                 pic x(6) value "POLCZE".
008700     03  filler                 pic x(6) value "SWENOR".
008800     03  filler                 pic x(6) value "NLDBEL".
008900     03  filler                 pic x(6) value "BRAMEX".
009000     03  filler                 pic x(6) value "BRAARG".
009100     03  filler                 pic x(6) value "ARGCHL".
009200     03  filler                 pic x(6) value "COLPER".
009300     03  filler                 pic x(6) value "CANAUS".
009400     03  filler                 pic x(6) value "MEXCOL".
009500     03  filler                 pic x(6) value "JPNKOR".
009600     03  filler                 pic x(6) value "THAVNM".
009700     03  filler                 pic x(6) value "MYSSGP".
009800     03  filler                 pic x(6) value "IDNPHL".
009900     03  filler                 pic x(6) value "TWNKOR".
010000     03  filler                 pic x(6) value "HKGSGP".
010100     03  filler                 pic x(6) value "SAUARE".
010200     03  filler                 pic x(6) value "TURIRN".
010300     03  filler                 pic x(6) value "ISRTUR".
010400     03  filler                 pic x(6) value "QATKWT".
010500     03  filler                 pic x(6) value "ZAFNGA".
010600     03  filler                 pic x(6) value "EGYMAR".
010700     03  filler                 pic x(6) value "KENETH".
010800     03  filler                 pic x(6) value "GHACIV".
010900     03  filler                 pic x(6) value "RUSBRA".
011000     03  filler                 pic x(6) value "TURMEX".
011100     03  filler                 pic x(6) value "ZAFIND".
011200     03  filler                 pic x(6) value "AUSCAN".
011300 01  WS-Pair-Table redefines WS-Pair-Table-Literals.
011400     03  WS-Pair-Entry              occurs 42 times
011500                                    indexed by MD-Pair-Ix.
011600         05  WS-Pair-Code1          pic x(3).
011700         05  WS-Pair-Code2          pic x(3).
011800*
011900* Rotating 6-of-12 indicator window per pair - avoids carrying a
012000* random-number draw into a report family, while still spreading
012100* coverage across all twelve indicators pair over pair.
012200 01  WS-Sel-Table.
012300     03  WS-Sel-Ind-Ix              pic 9(2) comp
012400                                    occurs 6 times
012500                                    indexed by WS-Sel-Sub.
012600     03  filler                     pic x(9).
012700*
012800* Status keys for the two file connectors opened here.
012900 01  WS-File-Status.
013000     03  MD-Scr-Status          pic xx.
013100         88  MD-Scr-OK                    value "00".
013200     03  MD-Rpt-Status          pic xx.
013300         88  MD-Rpt-OK                    value "00".
013400     03  filler                 pic x(9).
013500*
013600* Page-control and small work counters.
013700 77  WS-Page-No               pic 9(4)      comp.
013800 77  WS-Lines-This-Page       pic 9(3)      comp.
013900 77  WS-Page-Size             pic 9(3)      comp value 55.
014000 77  WS-Need                  pic 9(3)      comp.
014100 77  WS-Body-Used             pic 9(2)      comp value 13.
014200 77  WS-Variant-No            pic 9(1)      comp.
014300 77  WS-Rtrim-Ix              pic 9(2)      comp.
014400 77  WS-Start-Ix              pic 9(2)      comp.
014500 77  WS-Work-Ix               pic 9(2)      comp.
014600 77  WS-Junk-Q                pic 9(4)      comp.
014700 77  WS-Cty1-Len               pic 9(2)     comp.
014800 77  WS-Cty2-Len               pic 9(2)     comp.
014900 77  WS-Ind-Len                pic 9(2)     comp.
015000 77  WS-Higher-Len             pic 9(2)     comp.
015100 77  WS-Lower-Len              pic 9(2)     comp.
015200 77  WS-Cur-Value             pic s9(7)v99
015300                              sign leading separate.
015400 77  WS-Diff-Value            pic s9(7)v99
015500                              sign leading separate.
015600*
015700 01  WS-Rtrim-Source          pic x(30).
015800 01  WS-Page-Disp             pic zzz9.
015900 01  WS-Cur-Text              pic x(20).
016000 01  WS-Unit-Work             pic x(20).
016100 01  WS-Diff-Text             pic x(20).
016200 01  WS-Diff-Unit-Text        pic x(20).
016300 01  WS-Higher-Name           pic x(30).
016400 01  WS-Lower-Name            pic x(30).
016500*
016600* The two countries' four formatted source-value texts, held
016700* side by side so the body build can pull straight across.
016800 01  WS-Fmt-Hold.
016900     03  WS-Fmt-1-Fred        pic x(20).
017000     03  WS-Fmt-1-Wb          pic x(20).
017100     03  WS-Fmt-1-Oecd        pic x(20).
017200     03  WS-Fmt-1-Cons        pic x(20).
017300     03  WS-Fmt-2-Fred        pic x(20).
017400     03  WS-Fmt-2-Wb          pic x(20).
017500     03  WS-Fmt-2-Oecd        pic x(20).
017600     03  WS-Fmt-2-Cons        pic x(20).
017700     03  filler               pic x(9).
017800 01  WS-Fmt-Hold-View redefines WS-Fmt-Hold.
017900     03  WS-Fmt-Hold-Text     pic x(169).
018000*
018100* Question text, wide enough for both country names in one line.
018200 01  WS-Quest-Area            pic x(120).
018300 01  WS-Quest-Area-View redefines WS-Quest-Area.
018400     03  WS-Quest-Half-1      pic x(60).
018500     03  WS-Quest-Half-2      pic x(60).
018600*
018700* Report body, same 20-line/100-col shape as the single family.
018800 01  WS-Body-Lines.
018900     03  WS-Body-Line         occurs 20 times
019000                              indexed by WS-Body-Ix pic x(100).
019100 01  WS-Body-Text-View redefines WS-Body-Lines.
019200     03  WS-Body-Text         pic x(2000).
019300*
019400 linkage                 section.
019500*--------------
019600*
019700 copy  "wsmdctl.cob".
019800 copy  "wsmdswt.cob".
019900 copy  "wsmdcnt.cob".
020000*
020100 procedure division      using  MD-Control-Record
020200                                 MD-Run-Switches
020300                                 MD-Run-Counters.
020400*===================================================
020500*
020600* Comparison family is optional - skip the whole program if the
020700* run switch is off, still leaving both files exactly as md100
020800* left them for md300/400 to extend in turn.
020900 cc000-Main-Process.
021000     if       not Swt-Compare-On
021100              go to cc000-Exit.
021200     move     zero               to WS-Lines-This-Page.
021300     open     extend MD-Scratch-File.
021400     open     extend MD-Print-File.
021500     perform  cc005-Write-Report-Header thru cc005-Exit.
021600     perform  cc010-Process-Pair thru cc010-Exit
021700              varying MD-Pair-Ix from 1 by 1
021800                      until MD-Pair-Ix > 42.
021900     close    MD-Scratch-File.
022000     close    MD-Print-File.
022100 cc000-Exit.
022200     exit program.
022300*
022400 cc005-Write-Report-Header.
022500     add      1                  to WS-Page-No.
022600     move     WS-Page-No         to WS-Page-Disp.
022700     move     spaces             to MD-Print-Line.
022800     move     "MACRO ANALYSIS BATCH - COMPARISON ANALYSIS"
022900                                 to MD-Print-Line.
023000     write    MD-Print-Line      after advancing TOP-OF-FORM.
023100     move     spaces             to MD-Print-Line.
023200     string   "RUN PERIOD: "     delimited by size
023300              MD-Ctl-Run-Period  delimited by size
023400              "   PAGE: "        delimited by size
023500              WS-Page-Disp       delimited by size
023600              into MD-Print-Line.
023700     write    MD-Print-Line      after advancing 1.
023800     move     zero               to WS-Lines-This-Page.
023900 cc005-Exit.
024000     exit.
024100*
024200 cc010-Process-Pair.
024300     perform  cc015-Select-Indicators thru cc015-Exit.
024400     perform  cc020-Process-One-Indicator thru cc020-Exit
024500              varying WS-Sel-Sub from 1 by 1
024600                      until WS-Sel-Sub > 6.
024700 cc010-Exit.
024800     exit.
024900*
025000* Window start rotates with the pair number so pair 1 covers
025100* indicators 2-7, pair 2 covers 3-8, and so on, wrapping at 12 -
025200* over the full 42-pair table every indicator gets covered.
025300 cc015-Select-Indicators.
025400     divide   MD-Pair-Ix by 12  giving WS-Junk-Q
025500                                 remainder WS-Start-Ix.
025600     add      1                  to WS-Start-Ix.
025700     move     WS-Start-Ix        to WS-Work-Ix.
025800     perform  cc016-Set-One-Sel   thru cc016-Exit
025900              varying WS-Sel-Sub from 1 by 1
026000                      until WS-Sel-Sub > 6.
026100 cc015-Exit.
026200     exit.
026300*
026400 cc016-Set-One-Sel.
026500     move     WS-Work-Ix         to WS-Sel-Ind-Ix (WS-Sel-Sub).
026600     add      1                  to WS-Work-Ix.
026700     if       WS-Work-Ix > 12
026800              move 1             to WS-Work-Ix.
026900 cc016-Exit.
027000     exit.
027100*
027200 cc020-Process-One-Indicator.
027300     set      MD-Ind-Ix          to WS-Sel-Ind-Ix (WS-Sel-Sub).
027400     move     WS-Pair-Code1 (MD-Pair-Ix) to DP1-Cty-Code.
027500     move     MD-Ind-Code (MD-Ind-Ix) to DP1-Ind-Code.
027600     call     "MD050" using MD-Data-Point-1
027700                             MD-Control-Record.
027800     if       not MD-Ctl-OK
027900              add 1              to Cnt-Skip-No
028000              go to cc020-Exit.
028100     move     WS-Pair-Code2 (MD-Pair-Ix) to DP2-Cty-Code.
028200     move     MD-Ind-Code (MD-Ind-Ix) to DP2-Ind-Code.
028300     call     "MD050" using MD-Data-Point-2
028400                             MD-Control-Record.
028500     if       not MD-Ctl-OK
028600              add 1              to Cnt-Skip-No
028700              go to cc020-Exit.
028800     perform  cc025-Format-Both  thru cc025-Exit.
028900     perform  cc060-Comparison-Rule thru cc060-Exit.
029000     perform  cc030-Build-Body   thru cc030-Exit.
029100     perform  cc040-Write-Print-Lines thru cc040-Exit.
029200     perform  cc050-Emit-Variants thru cc050-Exit
029300              varying WS-Variant-No from 1 by 1
029400                      until WS-Variant-No > 2.
029500 cc020-Exit.
029600     exit.
029700*
029800* Eight source values formatted through the one shared work
029900* field - four for each side of the pair.
030000 cc025-Format-Both.
030100     move     DP1-Fred-Value     to WS-Cur-Value.
030200     perform  cc026-Format-One    thru cc026-Exit.
030300     move     WS-Cur-Text        to WS-Fmt-1-Fred.
030400     move     DP1-WB-Value       to WS-Cur-Value.
030500     perform  cc026-Format-One    thru cc026-Exit.
030600     move     WS-Cur-Text        to WS-Fmt-1-Wb.
030700     move     DP1-OECD-Value     to WS-Cur-Value.
030800     perform  cc026-Format-One    thru cc026-Exit.
030900     move     WS-Cur-Text        to WS-Fmt-1-Oecd.
031000     move     DP1-Consensus      to WS-Cur-Value.
031100     perform  cc026-Format-One    thru cc026-Exit.
031200     move     WS-Cur-Text        to WS-Fmt-1-Cons.
031300     move     DP2-Fred-Value     to WS-Cur-Value.
031400     perform  cc026-Format-One    thru cc026-Exit.
031500     move     WS-Cur-Text        to WS-Fmt-2-Fred.
031600     move     DP2-WB-Value       to WS-Cur-Value.
031700     perform  cc026-Format-One    thru cc026-Exit.
031800     move     WS-Cur-Text        to WS-Fmt-2-Wb.
031900     move     DP2-OECD-Value     to WS-Cur-Value.
032000     perform  cc026-Format-One    thru cc026-Exit.
032100     move     WS-Cur-Text        to WS-Fmt-2-Oecd.
032200     move     DP2-Consensus      to WS-Cur-Value.
032300     perform  cc026-Format-One    thru cc026-Exit.
032400     move     WS-Cur-Text        to WS-Fmt-2-Cons.
032500 cc025-Exit.
032600     exit.
032700*
032800 cc026-Format-One.
032900     move     WS-Cur-Value       to MD-Fmt-Value-1.
033000     if       DP1-Ind-Code = "GDP-PER-CAPITA"
033100              set MD-Fmt-Currency to true
033200              go to cc026-Have-Function.
033300     if       DP1-Ind-Code = "CONSUMER-CONF"
033400              set MD-Fmt-Conf-Idx to true
033500              go to cc026-Have-Function.
033600     if       DP1-Ind-Code = "EXCHANGE-RATE-CHANGE"
033700              set MD-Fmt-Fx-Rate  to true
033800              go to cc026-Have-Function.
033900     set      MD-Fmt-Percent     to true.
034000 cc026-Have-Function.
034100     call     "MD900" using MD-Fmt-Record.
034200     move     MD-Fmt-Text-Out    to WS-Cur-Text.
034300     if       MD-Fmt-Percent
034400              go to cc026-Append.
034500     if       MD-Fmt-Fx-Rate
034600              go to cc026-Append.
034700     go to    cc026-Exit.
034800 cc026-Append.
034900     move     spaces             to WS-Unit-Work.
035000     string   WS-Cur-Text        delimited by space
035100              DP1-Unit           delimited by size
035200              into WS-Unit-Work.
035300     move     WS-Unit-Work       to WS-Cur-Text.
035400 cc026-Exit.
035500     exit.
035600*
035700* Shared right-trim, same idiom as the single family.
035800 cc028-Rtrim-Length.
035900     move     30                 to WS-Rtrim-Ix.
036000 cc028-Scan.
036100     if       WS-Rtrim-Source (WS-Rtrim-Ix:1) not = space
036200              go to cc028-Exit.
036300     if       WS-Rtrim-Ix = 1
036400              go to cc028-Exit.
036500     subtract 1                  from WS-Rtrim-Ix.
036600     go to    cc028-Scan.
036700 cc028-Exit.
036800     exit.
036900*
037000* Larger consensus wins the 'higher' side, per the comparison
037100* rule; the difference is worded per indicator (currency for
037200* gdp-per-capita, points for consumer confidence, percentage
037300* points otherwise) and formatted at the same precision each
037400* indicator's own values carry elsewhere in this same body - the
037500* confidence index stays 1dp, everything else prints to 2dp same
037600* as cc026's own source-value formatting, not the 1dp confidence
037700* picture regardless of indicator.
037800 cc060-Comparison-Rule.
037900     if       DP1-Consensus not < DP2-Consensus
038000              compute WS-Diff-Value =
038100                      DP1-Consensus - DP2-Consensus
038200              move DP1-Cty-Name  to WS-Higher-Name
038300              move DP2-Cty-Name  to WS-Lower-Name
038400     else
038500              compute WS-Diff-Value =
038600                      DP2-Consensus - DP1-Consensus
038700              move DP2-Cty-Name  to WS-Higher-Name
038800              move DP1-Cty-Name  to WS-Lower-Name.
038900     if       WS-Diff-Value < zero
039000              multiply -1        by WS-Diff-Value.
039100     if       DP1-Ind-Code = "GDP-PER-CAPITA"
039200              move "$"           to WS-Diff-Unit-Text
039300              move WS-Diff-Value to MD-Fmt-Value-1
039400              set  MD-Fmt-Currency to true
039500              call "MD900" using MD-Fmt-Record
039600              move MD-Fmt-Text-Out to WS-Diff-Text
039700              go to cc060-Exit.
039800     if       DP1-Ind-Code = "CONSUMER-CONF"
039900              move " points"     to WS-Diff-Unit-Text
040000              set  MD-Fmt-Conf-Idx to true
040100     else
040200              move " percentage points" to WS-Diff-Unit-Text
040300              set  MD-Fmt-Percent to true.
040400     move     WS-Diff-Value      to MD-Fmt-Value-1.
040500     call     "MD900" using MD-Fmt-Record.
040600     move     spaces             to WS-Diff-Text.
040700     string   MD-Fmt-Text-Out    delimited by space
040800              WS-Diff-Unit-Text  delimited by size
040900              into WS-Diff-Text.
041000 cc060-Exit.
041100     exit.
041200*
041300 cc030-Build-Body.
041400     move     spaces             to WS-Body-Lines.
041500     move     DP1-Cty-Name       to WS-Rtrim-Source.
041600     perform  cc028-Rtrim-Length  thru cc028-Exit.
041700     move     WS-Rtrim-Ix        to WS-Cty1-Len.
041800     move     DP2-Cty-Name       to WS-Rtrim-Source.
041900     perform  cc028-Rtrim-Length  thru cc028-Exit.
042000     move     WS-Rtrim-Ix        to WS-Cty2-Len.
042100     move     DP1-Ind-Name       to WS-Rtrim-Source.
042200     perform  cc028-Rtrim-Length  thru cc028-Exit.
042300     move     WS-Rtrim-Ix        to WS-Ind-Len.
042400     move     WS-Higher-Name     to WS-Rtrim-Source.
042500     perform  cc028-Rtrim-Length  thru cc028-Exit.
042600     move     WS-Rtrim-Ix        to WS-Higher-Len.
042700     move     WS-Lower-Name      to WS-Rtrim-Source.
042800     perform  cc028-Rtrim-Length  thru cc028-Exit.
042900     move     WS-Rtrim-Ix        to WS-Lower-Len.
043000     string   DP1-Ind-Name (1:WS-Ind-Len) delimited by size
043100              " COMPARISON: "    delimited by size
043200              DP1-Cty-Name (1:WS-Cty1-Len) delimited by size
043300              " VS "             delimited by size
043400              DP2-Cty-Name (1:WS-Cty2-Len) delimited by size
043500              into WS-Body-Line (1).
043600     string   DP1-Cty-Name (1:WS-Cty1-Len) delimited by size
043700              " - FRED: "        delimited by size
043800              WS-Fmt-1-Fred      delimited by size
043900              "  WORLD BANK: "   delimited by size
044000              WS-Fmt-1-Wb        delimited by size
044100              into WS-Body-Line (2).
044200     string   DP1-Cty-Name (1:WS-Cty1-Len) delimited by size
044300              " - OECD: "        delimited by size
044400              WS-Fmt-1-Oecd      delimited by size
044500              "  CONSENSUS: "    delimited by size
044600              WS-Fmt-1-Cons      delimited by size
044700              into WS-Body-Line (3).
044800     string   DP2-Cty-Name (1:WS-Cty2-Len) delimited by size
044900              " - FRED: "        delimited by size
045000              WS-Fmt-2-Fred      delimited by size
045100              "  WORLD BANK: "   delimited by size
045200              WS-Fmt-2-Wb        delimited by size
045300              into WS-Body-Line (4).
045400     string   DP2-Cty-Name (1:WS-Cty2-Len) delimited by size
045500              " - OECD: "        delimited by size
045600              WS-Fmt-2-Oecd      delimited by size
045700              "  CONSENSUS: "    delimited by size
045800              WS-Fmt-2-Cons      delimited by size
045900              into WS-Body-Line (5).
046000     string   DP1-Cty-Name (1:WS-Cty1-Len) delimited by size
046100              " ASSESSMENT: "    delimited by size
046200              DP1-Assess-Desc    delimited by size
046300              into WS-Body-Line (6).
046400     string   DP2-Cty-Name (1:WS-Cty2-Len) delimited by size
046500              " ASSESSMENT: "    delimited by size
046600              DP2-Assess-Desc    delimited by size
046700              into WS-Body-Line (7).
046800     string   "KEY FINDING: "    delimited by size
046900              WS-Higher-Name (1:WS-Higher-Len) delimited by size
047000              " HAS HIGHER "     delimited by size
047100              DP1-Ind-Name (1:WS-Ind-Len) delimited by size
047200              " BY "             delimited by size
047300              WS-Diff-Text       delimited by size
047400              " COMPARED TO "    delimited by size
047500              WS-Lower-Name (1:WS-Lower-Len) delimited by size
047600              "."                delimited by size
047700              into WS-Body-Line (8).
047800     string   "PERIOD: "         delimited by size
047900              DP1-Period         delimited by size
048000              into WS-Body-Line (9).
048100     move     "SOURCES: FRED, WORLD BANK, OECD, CONSENSUS"
048200                                 to WS-Body-Line (10).
048300 cc030-Exit.
048400     exit.
048500*
048600 cc040-Write-Print-Lines.
048700     compute  WS-Need = WS-Lines-This-Page + WS-Body-Used.
048800     if       WS-Need > WS-Page-Size
048900              perform cc005-Write-Report-Header thru cc005-Exit.
049000     perform  cc041-Write-One-Line thru cc041-Exit
049100              varying WS-Body-Ix from 1 by 1
049200                      until WS-Body-Ix > WS-Body-Used.
049300     add      WS-Body-Used       to WS-Lines-This-Page.
049400 cc040-Exit.
049500     exit.
049600*
049700 cc041-Write-One-Line.
049800     move     WS-Body-Line (WS-Body-Ix) to MD-Print-Line.
049900     write    MD-Print-Line      after advancing 1.
050000 cc041-Exit.
050100     exit.
050200*
050300 cc050-Emit-Variants.
050400     move     spaces             to WS-Quest-Area.
050500     if       WS-Variant-No = 1
050600              string "COMPARE "  delimited by size
050700                 DP1-Cty-Name (1:WS-Cty1-Len) delimited by size
050800                     " AND "     delimited by size
050900                 DP2-Cty-Name (1:WS-Cty2-Len) delimited by size
051000                     " "         delimited by size
051100                 DP1-Ind-Name (1:WS-Ind-Len) delimited by size
051200                     "."         delimited by size
051300                     into WS-Quest-Area
051400              go to cc050-Have-Quest.
051500     string   "HOW DOES "        delimited by size
051600              DP1-Cty-Name (1:WS-Cty1-Len) delimited by size
051700              "'S "              delimited by size
051800              DP1-Ind-Name (1:WS-Ind-Len) delimited by size
051900              " COMPARE TO "     delimited by size
052000              DP2-Cty-Name (1:WS-Cty2-Len) delimited by size
052100              "?"                delimited by size
052200              into WS-Quest-Area.
052300 cc050-Have-Quest.
052400     move     "COMPARE"          to SMP-Type.
052500     move     WS-Quest-Area      to SMP-Question.
052600     move     WS-Body-Lines      to SMP-Answer-Body.
052700     write    MD-Sample-Record.
052800     add      1                  to Cnt-Sample-No.
052900 cc050-Exit.
053000     exit.
