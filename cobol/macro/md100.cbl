000100******************************************************************
000200*
000300*        Macro Analysis Batch - Single-Indicator Family
000400*           For every country except the EUU aggregate, every
000500*           indicator: generates the data point via MD050,
000600*           formats the single-country analysis body once and
000700*           writes it under up to 3 question variants, plus the
000800*           132-col analysis print copy.
000900*
001000******************************************************************
001100*
001200 identification          division.
001300*===============================
001400 program-id.             md100.
001500 author.                 J R Whitfield.
001600 installation.           Applewood Computers.
001700 date-written.           18/10/85.
001800 date-compiled.
001900 security.               Copyright (C) 1985-2026, Applewood.
002000* Changes:
002100* 18/10/85 jrw - Created as the payroll suite's per-employee
002200*               print step.
002300* 11/04/88 jrw - Page-overflow test moved ahead of the detail
002400*               write, header was printing one line too late.
002500* 19/09/1998 vbc - Y2K review: no 2-digit years held here.
002600* 29/01/2009 vbc - Migration to Open Cobol/GnuCobol.
002700* 14/12/25   vbc - Rebuilt as the MD subsystem's single-country
002800*                 family, replacing the old payroll print step;
002900*                 country/indicator sweep and question-variant
003000*                 text now built here instead of on paper.
003100* 15/12/25   vbc - Right-trim helper added for country/indicator/
003200*                 region/assessment text, STRING was carrying
003300*                 embedded trailing blanks into the middle of a
003400*                 question when a name held two words.
003500*
003600 environment             division.
003700*===============================
003800 configuration           section.
003900 special-names.
004000     C01 is TOP-OF-FORM
004100     class MD-ALPHA-CLASS is "A" thru "Z"
004200     UPSI-0 is MD-DEBUG-SWITCH.
004300 input-output            section.
004400*------------------------------
004500 file-control.
004600     copy  "selmdscr.cob".
004700     copy  "selmdrpt.cob".
004800*
004900 data                    division.
005000*===============================
005100 file                    section.
005200*----------------
005300 copy  "fdmdscr.cob".
005400 copy  "fdmdrpt.cob".
005500*
005600 working-storage section.
005700*----------------------
005800*
005900* Reference tables and the DATA-POINT/UTILS linkage blocks - this
006000* program owns both buffers, it fills the keys before CALLing
006100* MD050/MD900 and reads the results straight back out again.
006200 copy  "wsmdcty.cob".
006300 copy  "wsmdind.cob".
006400 copy  "wsmdpt.cob".
006500 copy  "wsmdfmt.cob".
006600*
006700* Status keys for the two file connectors opened here.
006800 01  WS-File-Status.
006900     03  MD-Scr-Status          pic xx.
007000         88  MD-Scr-OK                    value "00".
007100     03  MD-Rpt-Status          pic xx.
007200         88  MD-Rpt-OK                    value "00".
007300     03  filler                 pic x(9).
007400*
007500* Page-control and small work counters - period rule wants these
007600* as standalone 77-level COMP items rather than folded together.
007700 77  WS-Page-No               pic 9(4)      comp.
007800 77  WS-Lines-This-Page       pic 9(3)      comp.
007900 77  WS-Page-Size             pic 9(3)      comp value 55.
008000 77  WS-Need                  pic 9(3)      comp.
008100 77  WS-Body-Used             pic 9(2)      comp value 11.
008200 77  WS-Variant-No            pic 9(1)      comp.
008300 77  WS-Rtrim-Ix              pic 9(2)      comp.
008400 77  WS-Cty-Len               pic 9(2)      comp.
008500 77  WS-Ind-Len                pic 9(2)     comp.
008600 77  WS-Region-Len            pic 9(2)      comp.
008700 77  WS-Assess-Len            pic 9(2)      comp.
008800 77  WS-Cur-Value             pic s9(7)v99
008900                              sign leading separate.
009000*
009100 01  WS-Rtrim-Source          pic x(30).
009200 01  WS-Page-Disp             pic zzz9.
009300 01  WS-Cur-Text              pic x(20).
009400 01  WS-Unit-Work             pic x(20).
009500 01  WS-Income-Disp           pic x(24).
009600*
009700* The four formatted source-value texts, held together so a
009800* single UPSI-0 trace dump (see WS-Fmt-Hold-View) can show all
009900* four at once - same idiom md900 uses for its own edit area.
010000 01  WS-Fmt-Hold.
010100     03  WS-Fmt-Fred          pic x(20).
010200     03  WS-Fmt-Wb            pic x(20).
010300     03  WS-Fmt-Oecd          pic x(20).
010400     03  WS-Fmt-Cons          pic x(20).
010500     03  filler               pic x(9).
010600 01  WS-Fmt-Hold-View redefines WS-Fmt-Hold.
010700     03  WS-Fmt-Hold-Text     pic x(89).
010800*
010900* Question text - wider than one 59-char debug line, so the
011000* trace view (WS-Quest-Area-View) splits it into two halves.
011100 01  WS-Quest-Area            pic x(120).
011200 01  WS-Quest-Area-View redefines WS-Quest-Area.
011300     03  WS-Quest-Half-1      pic x(60).
011400     03  WS-Quest-Half-2      pic x(60).
011500*
011600* Report body - up to 20 lines built once per data point, then
011700* copied unchanged into every question variant's SAMPLE record
011800* and into the print file. WS-Body-Text-View is the same alternate
011900* character-view idiom used throughout this subsystem.
012000 01  WS-Body-Lines.
012100     03  WS-Body-Line         occurs 20 times
012200                              indexed by WS-Body-Ix pic x(100).
012300 01  WS-Body-Text-View redefines WS-Body-Lines.
012400     03  WS-Body-Text         pic x(2000).
012500*
012600 linkage                 section.
012700*--------------
012800*
012900 copy  "wsmdctl.cob".
013000 copy  "wsmdswt.cob".
013100 copy  "wsmdcnt.cob".
013200*
013300 procedure division      using  MD-Control-Record
013400                                 MD-Run-Switches
013500                                 MD-Run-Counters.
013600*===================================================
013700*
013800* Single-family always runs (no on/off switch), so it always
013900* opens the scratch and print files fresh - md200/300/400 open
014000* both files extend to append to this same generation-order run.
014100 bb000-Main-Process.
014200     move     zero               to WS-Page-No
014300                                    WS-Lines-This-Page.
014400     open     output MD-Scratch-File.
014500     open     output MD-Print-File.
014600     perform  bb005-Write-Report-Header thru bb005-Exit.
014700     perform  bb010-Process-Pair thru bb010-Exit
014800              varying MD-Cty-Ix from 1 by 1
014900                      until MD-Cty-Ix > 102
015000              after   MD-Ind-Ix from 1 by 1
015100                      until MD-Ind-Ix > 12.
015200     close    MD-Scratch-File.
015300     close    MD-Print-File.
015400 bb000-Exit.
015500     exit program.
015600*
015700* 102, not 103 - the EUU aggregate row is the last table entry
015800* and is excluded from every sweep, per the note in wsmdcty.
015900*
016000 bb005-Write-Report-Header.
016100     add      1                  to WS-Page-No.
016200     move     WS-Page-No         to WS-Page-Disp.
016300     move     spaces             to MD-Print-Line.
016400     move     "MACRO ANALYSIS BATCH - SINGLE-COUNTRY ANALYSIS"
016500                                 to MD-Print-Line.
016600     write    MD-Print-Line      after advancing TOP-OF-FORM.
016700     move     spaces             to MD-Print-Line.
016800     string   "RUN PERIOD: "     delimited by size
016900              MD-Ctl-Run-Period  delimited by size
017000              "   PAGE: "        delimited by size
017100              WS-Page-Disp       delimited by size
017200              into MD-Print-Line.
017300     write    MD-Print-Line      after advancing 1.
017400     move     zero               to WS-Lines-This-Page.
017500 bb005-Exit.
017600     exit.
017700*
017800 bb010-Process-Pair.
017900     move     MD-Cty-Code (MD-Cty-Ix) to DP-Cty-Code.
018000     move     MD-Ind-Code (MD-Ind-Ix) to DP-Ind-Code.
018100     call     "MD050" using MD-Data-Point-Record
018200                             MD-Control-Record.
018300     if       not MD-Ctl-OK
018400              add 1              to Cnt-Skip-No
018500              go to bb010-Exit.
018600     perform  bb020-Format-Values thru bb020-Exit.
018700     perform  bb030-Build-Body   thru bb030-Exit.
018800     perform  bb040-Write-Print-Lines thru bb040-Exit.
018900     perform  bb050-Emit-Variants thru bb050-Exit
019000              varying WS-Variant-No from 1 by 1
019100                      until WS-Variant-No > 3.
019200 bb010-Exit.
019300     exit.
019400*
019500* Four source values formatted through the one shared work field,
019600* results parked side by side in WS-Fmt-Hold for the body build.
019700 bb020-Format-Values.
019800     move     DP-Fred-Value      to WS-Cur-Value.
019900     perform  bb025-Format-One    thru bb025-Exit.
020000     move     WS-Cur-Text        to WS-Fmt-Fred.
020100     move     DP-WB-Value        to WS-Cur-Value.
020200     perform  bb025-Format-One    thru bb025-Exit.
020300     move     WS-Cur-Text        to WS-Fmt-Wb.
020400     move     DP-OECD-Value      to WS-Cur-Value.
020500     perform  bb025-Format-One    thru bb025-Exit.
020600     move     WS-Cur-Text        to WS-Fmt-Oecd.
020700     move     DP-Consensus       to WS-Cur-Value.
020800     perform  bb025-Format-One    thru bb025-Exit.
020900     move     WS-Cur-Text        to WS-Fmt-Cons.
021000 bb020-Exit.
021100     exit.
021200*
021300* Function choice follows the formatting rules table - currency
021400* for gdp-per-capita, 1dp for consumer-conf, signed fx-rate for
021500* exchange-rate-change, plain percent (caller's unit appended)
021600* for every other indicator.
021700 bb025-Format-One.
021800     move     WS-Cur-Value       to MD-Fmt-Value-1.
021900     if       DP-Ind-Code = "GDP-PER-CAPITA"
022000              set MD-Fmt-Currency to true
022100              go to bb025-Have-Function.
022200     if       DP-Ind-Code = "CONSUMER-CONF"
022300              set MD-Fmt-Conf-Idx to true
022400              go to bb025-Have-Function.
022500     if       DP-Ind-Code = "EXCHANGE-RATE-CHANGE"
022600              set MD-Fmt-Fx-Rate  to true
022700              go to bb025-Have-Function.
022800     set      MD-Fmt-Percent     to true.
022900 bb025-Have-Function.
023000     call     "MD900" using MD-Fmt-Record.
023100     move     MD-Fmt-Text-Out    to WS-Cur-Text.
023200     if       MD-Fmt-Percent
023300              go to bb025-Append.
023400     if       MD-Fmt-Fx-Rate
023500              go to bb025-Append.
023600     go to    bb025-Exit.
023700 bb025-Append.
023800     perform  bb026-Append-Unit   thru bb026-Exit.
023900 bb025-Exit.
024000     exit.
024100*
024200 bb026-Append-Unit.
024300     move     spaces             to WS-Unit-Work.
024400     string   WS-Cur-Text        delimited by space
024500              DP-Unit            delimited by size
024600              into WS-Unit-Work.
024700     move     WS-Unit-Work       to WS-Cur-Text.
024800 bb026-Exit.
024900     exit.
025000*
025100 bb027-Income-Display.
025200     if       DP-Income = "HIGH"
025300              move "High Income" to WS-Income-Disp
025400              go to bb027-Exit.
025500     if       DP-Income = "UPPER_MIDDLE"
025600              move "Upper Middle Income" to WS-Income-Disp
025700              go to bb027-Exit.
025800     if       DP-Income = "LOWER_MIDDLE"
025900              move "Lower Middle Income" to WS-Income-Disp
026000              go to bb027-Exit.
026100     move     "Low Income"       to WS-Income-Disp.
026200 bb027-Exit.
026300     exit.
026400*
026500* Shared right-trim - drops the trailing spaces a fixed-width
026600* table text field always carries, without breaking on the
026700* embedded space a two-word name/label holds (a plain STRING
026800* DELIMITED BY SPACE would stop there instead of at the end).
026900 bb028-Rtrim-Length.
027000     move     30                 to WS-Rtrim-Ix.
027100 bb028-Scan.
027200     if       WS-Rtrim-Source (WS-Rtrim-Ix:1) not = space
027300              go to bb028-Exit.
027400     if       WS-Rtrim-Ix = 1
027500              go to bb028-Exit.
027600     subtract 1                  from WS-Rtrim-Ix.
027700     go to    bb028-Scan.
027800 bb028-Exit.
027900     exit.
028000*
028100 bb030-Build-Body.
028200     move     spaces             to WS-Body-Lines.
028300     move     DP-Cty-Name        to WS-Rtrim-Source.
028400     perform  bb028-Rtrim-Length  thru bb028-Exit.
028500     move     WS-Rtrim-Ix        to WS-Cty-Len.
028600     move     DP-Ind-Name        to WS-Rtrim-Source.
028700     perform  bb028-Rtrim-Length  thru bb028-Exit.
028800     move     WS-Rtrim-Ix        to WS-Ind-Len.
028900     move     DP-Region          to WS-Rtrim-Source.
029000     perform  bb028-Rtrim-Length  thru bb028-Exit.
029100     move     WS-Rtrim-Ix        to WS-Region-Len.
029200     move     DP-Assess-Label    to WS-Rtrim-Source.
029300     perform  bb028-Rtrim-Length  thru bb028-Exit.
029400     move     WS-Rtrim-Ix        to WS-Assess-Len.
029500     perform  bb027-Income-Display thru bb027-Exit.
029600     string   "ANALYSIS OF "     delimited by size
029700              DP-Ind-Name (1:WS-Ind-Len) delimited by size
029800              " FOR "            delimited by size
029900              DP-Cty-Name (1:WS-Cty-Len) delimited by size
030000              into WS-Body-Line (1).
030100     string   "REGION: "         delimited by size
030200              DP-Region (1:WS-Region-Len) delimited by size
030300              "  SUB-REGION: "   delimited by size
030400              DP-Sub-Region      delimited by size
030500              into WS-Body-Line (2).
030600     string   "INCOME LEVEL: "   delimited by size
030700              WS-Income-Disp     delimited by size
030800              into WS-Body-Line (3).
030900     string   "FRED: "           delimited by size
031000              WS-Fmt-Fred        delimited by size
031100              into WS-Body-Line (4).
031200     string   "WORLD BANK: "     delimited by size
031300              WS-Fmt-Wb          delimited by size
031400              into WS-Body-Line (5).
031500     string   "OECD: "           delimited by size
031600              WS-Fmt-Oecd        delimited by size
031700              into WS-Body-Line (6).
031800     string   "CONSENSUS: "      delimited by size
031900              WS-Fmt-Cons        delimited by size
032000              into WS-Body-Line (7).
032100     string   "CONFIDENCE: "     delimited by size
032200              DP-Conf-Level      delimited by space
032300              " - "              delimited by size
032400              DP-Conf-Desc       delimited by size
032500              into WS-Body-Line (8).
032600     string   "ASSESSMENT: "     delimited by size
032700              DP-Assess-Label (1:WS-Assess-Len) delimited by size
032800              " - "              delimited by size
032900              DP-Assess-Desc     delimited by size
033000              into WS-Body-Line (9).
033100     string   "PERIOD: "         delimited by size
033200              DP-Period          delimited by size
033300              into WS-Body-Line (10).
033400     move     "SOURCES: FRED, WORLD BANK, OECD, CONSENSUS"
033500                                 to WS-Body-Line (11).
033600 bb030-Exit.
033700     exit.
033800*
033900* Page overflow tested before the write, not after - a prior
034000* payroll defect (see change log) let the header print one
034100* block too late.
034200 bb040-Write-Print-Lines.
034300     compute  WS-Need = WS-Lines-This-Page + WS-Body-Used.
034400     if       WS-Need > WS-Page-Size
034500              perform bb005-Write-Report-Header thru bb005-Exit.
034600     perform  bb041-Write-One-Line thru bb041-Exit
034700              varying WS-Body-Ix from 1 by 1
034800                      until WS-Body-Ix > WS-Body-Used.
034900     add      WS-Body-Used       to WS-Lines-This-Page.
035000 bb040-Exit.
035100     exit.
035200*
035300 bb041-Write-One-Line.
035400     move     WS-Body-Line (WS-Body-Ix) to MD-Print-Line.
035500     write    MD-Print-Line      after advancing 1.
035600 bb041-Exit.
035700     exit.
035800*
035900* Three generic question wordings, same body under each - keeps
036000* one shared narrative per indicator instead of a per-indicator
036100* wording table, so a new indicator needs no new question text.
036200 bb050-Emit-Variants.
036300     move     spaces             to WS-Quest-Area.
036400     if       WS-Variant-No = 1
036500              string "WHAT IS THE " delimited by size
036600                     DP-Ind-Name (1:WS-Ind-Len) delimited by size
036700                     " IN "      delimited by size
036800                     DP-Cty-Name (1:WS-Cty-Len) delimited by size
036900                     "?"         delimited by size
037000                     into WS-Quest-Area
037100              go to bb050-Have-Quest.
037200     if       WS-Variant-No = 2
037300              string "HOW IS "   delimited by size
037400                     DP-Cty-Name (1:WS-Cty-Len) delimited by size
037500                     " PERFORMING ON " delimited by size
037600                     DP-Ind-Name (1:WS-Ind-Len) delimited by size
037700                     "?"         delimited by size
037800                     into WS-Quest-Area
037900              go to bb050-Have-Quest.
038000     string   "TELL ME ABOUT "   delimited by size
038100              DP-Cty-Name (1:WS-Cty-Len) delimited by size
038200              "'S "              delimited by size
038300              DP-Ind-Name (1:WS-Ind-Len) delimited by size
038400              "."                delimited by size
038500              into WS-Quest-Area.
038600 bb050-Have-Quest.
038700     move     "SINGLE"           to SMP-Type.
038800     move     WS-Quest-Area      to SMP-Question.
038900     move     WS-Body-Lines      to SMP-Answer-Body.
039000     write    MD-Sample-Record.
039100     add      1                  to Cnt-Sample-No.
039200 bb050-Exit.
039300     exit.
