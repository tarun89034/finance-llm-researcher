000100******************************************************************
000200*
000300*        Macro Analysis Batch - Job Driver
000400*           Runs the four report families in the fixed order,
000500*           resplits the generation-order sample stream into
000600*           training/validation, and writes the run statistics.
000700*
000800******************************************************************
000900*
001000 identification          division.
001100*===============================
001200 program-id.             md000.
001300 author.                 J R Whitfield.
001400 installation.           Applewood Computers.
001500 date-written.           15/10/85.
001600 date-compiled.
001700 security.               Copyright (C) 1985-2026, Applewood.
001800* Changes:
001900* 15/10/85 jrw - Created as the payroll suite's start-of-run
002000*               driver.
002100* 03/03/89 jrw - Family/step dispatch table added when the
002200*               third payroll variant was brought on line.
002300* 19/09/1998 vbc - Y2K review: run date now held ccyymmdd
002400*                 throughout, no windowed 2-digit year.
002500* 29/01/2009 vbc - Migration to Open Cobol/GnuCobol.
002600* 09/12/25   vbc - Rebuilt as the MD subsystem's job driver;
002700*                 calls md100/200/300/400 in place of the old
002800*                 payroll run steps.
002900* 11/12/25   vbc - Added the scratch-file resplit step so the
003000*                 90/10 train/valid rule is done once here
003100*                 instead of by every family program.
003200* 12/12/25   vbc - Fin-Elapsed-Secs wired up from the two
003300*                 ACCEPT FROM TIME readings.
003400*
003500 environment             division.
003600*===============================
003700 configuration           section.
003800 special-names.
003900     C01 is TOP-OF-FORM
004000     class MD-ALPHA-CLASS is "A" thru "Z"
004100     UPSI-0 is MD-DEBUG-SWITCH.
004200 input-output            section.
004300*------------------------------
004400 file-control.
004500     copy  "selmdscr.cob".
004600     copy  "selmdout.cob".
004700     copy  "selmdsta.cob".
004800*
004900 data                    division.
005000*===============================
005100 file                    section.
005200*----------------
005300 copy  "fdmdscr.cob".
005400 copy  "fdmdout.cob".
005500 copy  "fdmdsta.cob".
005600*
005700 working-storage section.
005800*----------------------
005900*
006000* Status keys for the three file connectors above.
006100 01  WS-File-Status.
006200     03  MD-Scr-Status          pic xx.
006300         88  MD-Scr-OK                    value "00".
006400         88  MD-Scr-Eof                   value "10".
006500     03  MD-Train-Status        pic xx.
006600         88  MD-Train-OK                  value "00".
006700     03  MD-Valid-Status        pic xx.
006800         88  MD-Valid-OK                  value "00".
006900     03  MD-Sta-Status          pic xx.
007000         88  MD-Sta-OK                    value "00".
007100     03  filler                 pic x(9).
007200*
007300* Copies used across the run - control block, switches, family
007400* counters, install-id block and the end-of-job stats record.
007500 copy  "wsmdctl.cob".
007600 copy  "wsmdswt.cob".
007700 copy  "wsmdcnt.cob".
007800 copy  "wsmdid.cob".
007900 copy  "wsmdfin.cob".
008000*
008100* Note - Sample-Record/Trailer not re-copied here, fdmdscr.cob's
008200* own copy of wsmdsmp already gives this section the file's record
008300* area - a second copy here would just duplicate the record names.
008400*
008500* Run date/time - taken from the operating system at start and
008600* finish, decomposed by REDEFINES rather than a subscript walk.
008700 01  WS-Date-Raw                pic 9(8).
008800 01  WS-Date-Fields redefines WS-Date-Raw.
008900     03  WS-Date-Ccyy           pic 9(4).
009000     03  WS-Date-Mm             pic 9(2).
009100     03  WS-Date-Dd             pic 9(2).
009200 01  WS-Start-Time-Raw          pic 9(8).
009300 01  WS-Start-Time-Fields redefines WS-Start-Time-Raw.
009400     03  WS-Start-Hh            pic 9(2).
009500     03  WS-Start-Mm            pic 9(2).
009600     03  WS-Start-Ss            pic 9(2).
009700     03  WS-Start-Hs            pic 9(2).
009800 01  WS-End-Time-Raw            pic 9(8).
009900 01  WS-End-Time-Fields redefines WS-End-Time-Raw.
010000     03  WS-End-Hh              pic 9(2).
010100     03  WS-End-Mm              pic 9(2).
010200     03  WS-End-Ss              pic 9(2).
010300     03  WS-End-Hs              pic 9(2).
010400*
010500* Standalone counters/switches - period rule wants these as
010600* 77-level COMP items rather than folded into a group.
010700 77  WS-Quarter-No               pic 9(1)      comp.
010800 77  WS-Snap-Count               pic 9(6)      comp.
010900 77  WS-Split-Point              pic 9(6)      comp.
011000 77  WS-Rec-No                   pic 9(6)      comp.
011100 77  WS-Start-Secs               pic 9(7)      comp.
011200 77  WS-End-Secs                 pic 9(7)      comp.
011300 77  WS-More-Scratch-Sw          pic x         value "Y".
011400     88  WS-More-Scratch                       value "Y".
011500     88  WS-No-More-Scratch                    value "N".
011600*
011700 procedure division.
011800*===================
011900*
012000 aa000-Main-Process.
012100     perform  aa010-Init-Run       thru aa010-Exit.
012200     perform  aa020-Run-Single     thru aa020-Exit.
012300     if       Swt-Compare-On
012400              perform aa030-Run-Compare    thru aa030-Exit.
012500     if       Swt-Regional-On
012600              perform aa040-Run-Regional   thru aa040-Exit.
012700     if       Swt-Ranking-On
012800              perform aa050-Run-Ranking    thru aa050-Exit.
012900     perform  aa060-Split-Samples  thru aa060-Exit.
013000     perform  aa090-Write-Statistics thru aa090-Exit.
013100     display  "MD000 - MACRO ANALYSIS BATCH RUN COMPLETE".
013200     stop     run.
013300*
013400* Start-of-run housekeeping - zero every counter, read the run
013500* date/time, derive the run's own reporting quarter and build
013600* the two blocks (install-id, control record) every family
013700* program is handed on its CALL.
013800 aa010-Init-Run.
013900     move     zero               to MD-Run-Counters.
014000     accept   WS-Date-Raw        from date YYYYMMDD.
014100     accept   WS-Start-Time-Raw  from time.
014200     compute  WS-Quarter-No = ((WS-Date-Mm - 1) / 3) + 1.
014300     move     "Macro Analysis Batch" to Id-Installation.
014400     move     "Country / Indicator Analysis Run"
014500                                 to Id-Report-Title.
014600     move     WS-Date-Raw        to Id-Run-Date
014700                                    MD-Ctl-Run-Date
014800                                    Fin-Run-Date.
014900     move     1                  to Id-Page-No.
015000     string   WS-Date-Ccyy       delimited by size
015100              "-Q"               delimited by size
015200              WS-Quarter-No      delimited by size
015300              into Id-Run-Period.
015400     move     Id-Run-Period      to MD-Ctl-Run-Period.
015500     move     "MD000"            to MD-Ctl-Caller.
015600     move     zero               to MD-Ctl-Return-Code.
015700 aa010-Exit.
015800     exit.
015900*
016000* Single-indicator family - always runs, no on/off switch. Each
016100* family program owns its own copy of selmdscr/fdmdscr and does
016200* its own OPEN/CLOSE on MD-Scratch-File - md100 opens fresh
016300* (it always runs first), md200/300/400 open extend so every
016400* family's samples land in one generation-order stream.
016500 aa020-Run-Single.
016600     move     Cnt-Sample-No      to WS-Snap-Count.
016700     move     "MD100"            to MD-Ctl-Called.
016800     call     "MD100" using MD-Control-Record
016900                             MD-Run-Switches
017000                             MD-Run-Counters.
017100     compute  Fin-Single-Count = Cnt-Sample-No - WS-Snap-Count.
017200     display  "MD000 - SINGLE FAMILY SAMPLES "
017300              Fin-Single-Count.
017400 aa020-Exit.
017500     exit.
017600*
017700 aa030-Run-Compare.
017800     move     Cnt-Sample-No      to WS-Snap-Count.
017900     move     "MD200"            to MD-Ctl-Called.
018000     call     "MD200" using MD-Control-Record
018100                             MD-Run-Switches
018200                             MD-Run-Counters.
018300     compute  Fin-Compare-Count = Cnt-Sample-No - WS-Snap-Count.
018400     display  "MD000 - COMPARE FAMILY SAMPLES "
018500              Fin-Compare-Count.
018600 aa030-Exit.
018700     exit.
018800*
018900 aa040-Run-Regional.
019000     move     Cnt-Sample-No      to WS-Snap-Count.
019100     move     "MD300"            to MD-Ctl-Called.
019200     call     "MD300" using MD-Control-Record
019300                             MD-Run-Switches
019400                             MD-Run-Counters.
019500     compute  Fin-Regional-Count = Cnt-Sample-No - WS-Snap-Count.
019600     display  "MD000 - REGIONAL FAMILY SAMPLES "
019700              Fin-Regional-Count.
019800 aa040-Exit.
019900     exit.
020000*
020100 aa050-Run-Ranking.
020200     move     Cnt-Sample-No      to WS-Snap-Count.
020300     move     "MD400"            to MD-Ctl-Called.
020400     call     "MD400" using MD-Control-Record
020500                             MD-Run-Switches
020600                             MD-Run-Counters.
020700     compute  Fin-Ranking-Count = Cnt-Sample-No - WS-Snap-Count.
020800     display  "MD000 - RANKING FAMILY SAMPLES "
020900              Fin-Ranking-Count.
021000 aa050-Exit.
021100     exit.
021200*
021300* Resplit the generation-order scratch stream into the final
021400* training (first 90%) and validation (last 10%) files - the
021500* split point is only known once every family has run, so this
021600* has to be a second pass rather than something each family
021700* decides for itself as it writes.
021800 aa060-Split-Samples.
021900     close    MD-Scratch-File.
022000     compute  WS-Split-Point = Cnt-Sample-No * 90 / 100.
022100     move     zero               to WS-Rec-No.
022200     move     "Y"                to WS-More-Scratch-Sw.
022300     open     input  MD-Scratch-File.
022400     open     output MD-Train-File.
022500     open     output MD-Valid-File.
022600     perform  aa065-Split-One-Rec thru aa065-Exit
022700              until WS-No-More-Scratch.
022800     move     "** EOF **"        to Smp-Trl-Id.
022900     move     Cnt-Train-No       to Smp-Trl-Train-Count.
023000     move     Cnt-Valid-No       to Smp-Trl-Valid-Count.
023100     move     MD-Sample-Trailer  to MD-Valid-Rec.
023200     write    MD-Valid-Rec.
023300     close    MD-Scratch-File  MD-Train-File  MD-Valid-File.
023400 aa060-Exit.
023500     exit.
023600*
023700 aa065-Split-One-Rec.
023800     read     MD-Scratch-File
023900              at end
024000                 move "N"        to WS-More-Scratch-Sw
024100                 go to aa065-Exit.
024200     add      1                  to WS-Rec-No.
024300     if       WS-Rec-No not > WS-Split-Point
024400              move MD-Sample-Record to MD-Train-Rec
024500              write MD-Train-Rec
024600              add  1              to Cnt-Train-No
024700              go to aa065-Exit.
024800     move     MD-Sample-Record   to MD-Valid-Rec.
024900     write    MD-Valid-Rec.
025000     add      1                  to Cnt-Valid-No.
025100 aa065-Exit.
025200     exit.
025300*
025400* End-of-job statistics - one record, counts of samples down
025500* to family level plus head office's published coverage counts
025600* (102 real countries, 12 indicators, 15 region groups), moved
025700* over as the same fixed literals the country/indicator/region
025800* sweeps elsewhere in this run are already bounded by - the
025900* published coverage does not change run to run, only the
026000* sample split does.
026100 aa090-Write-Statistics.
026200     accept   WS-End-Time-Raw    from time.
026300     compute  WS-Start-Secs = (WS-Start-Hh * 3600)
026400                             + (WS-Start-Mm * 60) + WS-Start-Ss.
026500     compute  WS-End-Secs   = (WS-End-Hh * 3600)
026600                             + (WS-End-Mm * 60) + WS-End-Ss.
026700     if       WS-End-Secs not < WS-Start-Secs
026800              compute Fin-Elapsed-Secs =
026900                      WS-End-Secs - WS-Start-Secs
027000     else
027100              move zero          to Fin-Elapsed-Secs.
027200     move     Cnt-Sample-No      to Fin-Total-Count.
027300     move     Cnt-Train-No       to Fin-Train-Count.
027400     move     Cnt-Valid-No       to Fin-Valid-Count.
027500     move     102                to Fin-Countries-Covered.
027600     move     12                 to Fin-Indicators-Covered.
027700     move     15                 to Fin-Regions-Covered.
027800     open     output MD-Stats-File.
027900     write    MD-Final-Record.
028000     close    MD-Stats-File.
028100 aa090-Exit.
028200     exit.
