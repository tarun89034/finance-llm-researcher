000100******************************************************************
000200*
000300*        Macro Analysis Batch - Intent Classifier
000400*           Standalone utility, not called from the md000 job
000500*           driver.  Reads a query text file, matches indicator
000600*           keywords, country names/aliases and region names
000700*           against each line, and writes one classified intent
000800*           line per query to MDINTENT.
000900*
001000******************************************************************
001100*
001200 identification          division.
001300*===============================
001400 program-id.             md500.
001500 author.                 J R Whitfield.
001600 installation.           Applewood Computers.
001700 date-written.           04/01/86.
001800 date-compiled.
001900 security.               Copyright (C) 1986-2026, Applewood.
002000* Changes:
002100* 04/01/86 jrw - Created as the payroll suite's free-text
002200*               deduction-note keyword scan (welfare/union
002300*               deduction codes picked out of the clerk's
002400*               free-text note field).
002500* 11/07/91 jrw - Alias table added for the half-dozen deduction
002600*               codes clerks kept typing by their old names.
002700* 19/09/1998 vbc - Y2K review: no 2-digit years held here.
002800* 29/01/2009 vbc - Migration to Open Cobol/GnuCobol.
002900* 28/12/25   vbc - Rebuilt as the MD subsystem's intent
003000*                 classifier; deduction-code tables replaced
003100*                 with the indicator/country/region keyword and
003200*                 alias tables, output now one MDINTENT line
003300*                 per MDQUERY record instead of an exceptions
003400*                 list.
003500* 29/12/25   vbc - Comparison/ranking word tables added so the
003600*                 free-text scan also carries the query's
003700*                 comparison and ranking flags.
003800*
003900 environment             division.
004000*===============================
004100 configuration           section.
004200 special-names.
004300     C01 is TOP-OF-FORM
004400     class MD-ALPHA-CLASS is "A" thru "Z"
004500     UPSI-0 is MD-DEBUG-SWITCH.
004600 input-output            section.
004700*------------------------------
004800 file-control.
004900     copy  "selmdqry.cob".
005000     copy  "selmdint.cob".
005100*
005200 data                    division.
005300*===============================
005400 file                    section.
005500*----------------
005600 copy  "fdmdqry.cob".
005700 copy  "fdmdint.cob".
005800*
005900 working-storage section.
006000*----------------------
006100*
006200* Reference tables - country names/regions come off the same
006300* wsmdcty/wsmdreg copies the report families use; the indicator
006400* keyword list, country alias list and the comparison/ranking
006500* word lists are local to this scan, same as the free-text
006600* deduction tables were.
006700 copy  "wsmdcty.cob".
006800 copy  "wsmdreg.cob".
006900*
007000* Indicator keyword list - 68 phrases across the 12 indicators.
007100* Every phrase found in a query adds its indicator (no duplicates,
007200* capped by the 12 slots in WS-Intent-Work); none found leaves
007300* the default applied later in ff085.
007400 01  WS-Keyword-Literals.
007500     03  FILLER.
007600         05 FILLER pic x(30) value "gdp".
007700         05 FILLER pic x(22) value "GDP-GROWTH".
007800     03  FILLER.
007900         05 FILLER pic x(30) value "growth".
008000         05 FILLER pic x(22) value "GDP-GROWTH".
008100     03  FILLER.
008200         05 FILLER pic x(30) value "economic growth".
008300         05 FILLER pic x(22) value "GDP-GROWTH".
008400     03  FILLER.
008500         05 FILLER pic x(30) value "economy growing".
008600         05 FILLER pic x(22) value "GDP-GROWTH".
008700     03  FILLER.
008800         05 FILLER pic x(30) value "gdp growth".
008900         05 FILLER pic x(22) value "GDP-GROWTH".
009000     03  FILLER.
009100         05 FILLER pic x(30) value "inflation".
009200         05 FILLER pic x(22) value "INFLATION".
009300     03  FILLER.
009400         05 FILLER pic x(30) value "cpi".
009500         05 FILLER pic x(22) value "INFLATION".
009600     03  FILLER.
009700         05 FILLER pic x(30) value "prices".
009800         05 FILLER pic x(22) value "INFLATION".
009900     03  FILLER.
010000         05 FILLER pic x(30) value "price level".
010100         05 FILLER pic x(22) value "INFLATION".
010200     03  FILLER.
010300         05 FILLER pic x(30) value "cost of living".
010400         05 FILLER pic x(22) value "INFLATION".
010500     03  FILLER.
010600         05 FILLER pic x(30) value "inflationary".
010700         05 FILLER pic x(22) value "INFLATION".
010800     03  FILLER.
010900         05 FILLER pic x(30) value "unemployment".
011000         05 FILLER pic x(22) value "UNEMPLOYMENT".
011100     03  FILLER.
011200         05 FILLER pic x(30) value "jobless".
011300         05 FILLER pic x(22) value "UNEMPLOYMENT".
011400     03  FILLER.
011500         05 FILLER pic x(30) value "jobs".
011600         05 FILLER pic x(22) value "UNEMPLOYMENT".
011700     03  FILLER.
011800         05 FILLER pic x(30) value "labor".
011900         05 FILLER pic x(22) value "UNEMPLOYMENT".
012000     03  FILLER.
012100         05 FILLER pic x(30) value "employment".
012200         05 FILLER pic x(22) value "UNEMPLOYMENT".
012300     03  FILLER.
012400         05 FILLER pic x(30) value "job market".
012500         05 FILLER pic x(22) value "UNEMPLOYMENT".
012600     03  FILLER.
012700         05 FILLER pic x(30) value "unemployed".
012800         05 FILLER pic x(22) value "UNEMPLOYMENT".
012900     03  FILLER.
013000         05 FILLER pic x(30) value "interest rate".
013100         05 FILLER pic x(22) value "INTEREST-RATE".
013200     03  FILLER.
013300         05 FILLER pic x(30) value "rates".
013400         05 FILLER pic x(22) value "INTEREST-RATE".
013500     03  FILLER.
013600         05 FILLER pic x(30) value "monetary policy".
013700         05 FILLER pic x(22) value "INTEREST-RATE".
013800     03  FILLER.
013900         05 FILLER pic x(30) value "central bank".
014000         05 FILLER pic x(22) value "INTEREST-RATE".
014100     03  FILLER.
014200         05 FILLER pic x(30) value "fed".
014300         05 FILLER pic x(22) value "INTEREST-RATE".
014400     03  FILLER.
014500         05 FILLER pic x(30) value "ecb".
014600         05 FILLER pic x(22) value "INTEREST-RATE".
014700     03  FILLER.
014800         05 FILLER pic x(30) value "rbi".
014900         05 FILLER pic x(22) value "INTEREST-RATE".
015000     03  FILLER.
015100         05 FILLER pic x(30) value "policy rate".
015200         05 FILLER pic x(22) value "INTEREST-RATE".
015300     03  FILLER.
015400         05 FILLER pic x(30) value "benchmark rate".
015500         05 FILLER pic x(22) value "INTEREST-RATE".
015600     03  FILLER.
015700         05 FILLER pic x(30) value "gdp per capita".
015800         05 FILLER pic x(22) value "GDP-PER-CAPITA".
015900     03  FILLER.
016000         05 FILLER pic x(30) value "income level".
016100         05 FILLER pic x(22) value "GDP-PER-CAPITA".
016200     03  FILLER.
016300         05 FILLER pic x(30) value "per capita".
016400         05 FILLER pic x(22) value "GDP-PER-CAPITA".
016500     03  FILLER.
016600         05 FILLER pic x(30) value "wealth per person".
016700         05 FILLER pic x(22) value "GDP-PER-CAPITA".
016800     03  FILLER.
016900         05 FILLER pic x(30) value "income per person".
017000         05 FILLER pic x(22) value "GDP-PER-CAPITA".
017100     03  FILLER.
017200         05 FILLER pic x(30) value "current account".
017300         05 FILLER pic x(22) value "CURRENT-ACCOUNT".
017400     03  FILLER.
017500         05 FILLER pic x(30) value "external balance".
017600         05 FILLER pic x(22) value "CURRENT-ACCOUNT".
017700     03  FILLER.
017800         05 FILLER pic x(30) value "balance of payments".
017900         05 FILLER pic x(22) value "CURRENT-ACCOUNT".
018000     03  FILLER.
018100         05 FILLER pic x(30) value "external position".
018200         05 FILLER pic x(22) value "CURRENT-ACCOUNT".
018300     03  FILLER.
018400         05 FILLER pic x(30) value "debt".
018500         05 FILLER pic x(22) value "GOVERNMENT-DEBT".
018600     03  FILLER.
018700         05 FILLER pic x(30) value "government debt".
018800         05 FILLER pic x(22) value "GOVERNMENT-DEBT".
018900     03  FILLER.
019000         05 FILLER pic x(30) value "public debt".
019100         05 FILLER pic x(22) value "GOVERNMENT-DEBT".
019200     03  FILLER.
019300         05 FILLER pic x(30) value "fiscal debt".
019400         05 FILLER pic x(22) value "GOVERNMENT-DEBT".
019500     03  FILLER.
019600         05 FILLER pic x(30) value "debt to gdp".
019700         05 FILLER pic x(22) value "GOVERNMENT-DEBT".
019800     03  FILLER.
019900         05 FILLER pic x(30) value "national debt".
020000         05 FILLER pic x(22) value "GOVERNMENT-DEBT".
020100     03  FILLER.
020200         05 FILLER pic x(30) value "fdi".
020300         05 FILLER pic x(22) value "FDI-INFLOWS".
020400     03  FILLER.
020500         05 FILLER pic x(30) value "foreign direct investment".
020600         05 FILLER pic x(22) value "FDI-INFLOWS".
020700     03  FILLER.
020800         05 FILLER pic x(30) value "foreign investment".
020900         05 FILLER pic x(22) value "FDI-INFLOWS".
021000     03  FILLER.
021100         05 FILLER pic x(30) value "investment inflows".
021200         05 FILLER pic x(22) value "FDI-INFLOWS".
021300     03  FILLER.
021400         05 FILLER pic x(30) value "exchange rate".
021500         05 FILLER pic x(22) value "EXCHANGE-RATE-CHANGE".
021600     03  FILLER.
021700         05 FILLER pic x(30) value "currency".
021800         05 FILLER pic x(22) value "EXCHANGE-RATE-CHANGE".
021900     03  FILLER.
022000         05 FILLER pic x(30) value "forex".
022100         05 FILLER pic x(22) value "EXCHANGE-RATE-CHANGE".
022200     03  FILLER.
022300         05 FILLER pic x(30) value "fx".
022400         05 FILLER pic x(22) value "EXCHANGE-RATE-CHANGE".
022500     03  FILLER.
022600         05 FILLER pic x(30) value "currency movement".
022700         05 FILLER pic x(22) value "EXCHANGE-RATE-CHANGE".
022800     03  FILLER.
022900         05 FILLER pic x(30) value "appreciation".
023000         05 FILLER pic x(22) value "EXCHANGE-RATE-CHANGE".
023100     03  FILLER.
023200         05 FILLER pic x(30) value "depreciation".
023300         05 FILLER pic x(22) value "EXCHANGE-RATE-CHANGE".
023400     03  FILLER.
023500         05 FILLER pic x(30) value "industrial production".
023600         05 FILLER pic x(22) value "INDUSTRIAL-PRODN".
023700     03  FILLER.
023800         05 FILLER pic x(30) value "manufacturing".
023900         05 FILLER pic x(22) value "INDUSTRIAL-PRODN".
024000     03  FILLER.
024100         05 FILLER pic x(30) value "industrial output".
024200         05 FILLER pic x(22) value "INDUSTRIAL-PRODN".
024300     03  FILLER.
024400         05 FILLER pic x(30) value "factory output".
024500         05 FILLER pic x(22) value "INDUSTRIAL-PRODN".
024600     03  FILLER.
024700         05 FILLER pic x(30) value "industry".
024800         05 FILLER pic x(22) value "INDUSTRIAL-PRODN".
024900     03  FILLER.
025000         05 FILLER pic x(30) value "consumer confidence".
025100         05 FILLER pic x(22) value "CONSUMER-CONF".
025200     03  FILLER.
025300         05 FILLER pic x(30) value "consumer sentiment".
025400         05 FILLER pic x(22) value "CONSUMER-CONF".
025500     03  FILLER.
025600         05 FILLER pic x(30) value "household sentiment".
025700         05 FILLER pic x(22) value "CONSUMER-CONF".
025800     03  FILLER.
025900         05 FILLER pic x(30) value "consumer outlook".
026000         05 FILLER pic x(22) value "CONSUMER-CONF".
026100     03  FILLER.
026200         05 FILLER pic x(30) value "trade balance".
026300         05 FILLER pic x(22) value "TRADE-BALANCE".
026400     03  FILLER.
026500         05 FILLER pic x(30) value "trade surplus".
026600         05 FILLER pic x(22) value "TRADE-BALANCE".
026700     03  FILLER.
026800         05 FILLER pic x(30) value "trade deficit".
026900         05 FILLER pic x(22) value "TRADE-BALANCE".
027000     03  FILLER.
027100         05 FILLER pic x(30) value "exports".
027200         05 FILLER pic x(22) value "TRADE-BALANCE".
027300     03  FILLER.
027400         05 FILLER pic x(30) value "imports".
027500         05 FILLER pic x(22) value "TRADE-BALANCE".
027600     03  FILLER.
027700         05 FILLER pic x(30) value "trade position".
027800         05 FILLER pic x(22) value "TRADE-BALANCE".
027900*
028000 01  WS-Keyword-Table redefines WS-Keyword-Literals.
028100     03  WS-Kw-Entry              occurs 68 times
028200                                 indexed by WS-Kw-Ix.
028300         05  WS-Kw-Text           pic x(30).
028400         05  WS-Kw-Ind-Code       pic x(22).
028500*
028600* Country alias list - 80 short forms/nicknames on top of the
028700* full country names already searched straight out of wsmdcty.
028800 01  WS-Alias-Literals.
028900     03  FILLER.
029000         05 FILLER pic x(20) value "usa".
029100         05 FILLER pic x(3)  value "USA".
029200     03  FILLER.
029300         05 FILLER pic x(20) value "us".
029400         05 FILLER pic x(3)  value "USA".
029500     03  FILLER.
029600         05 FILLER pic x(20) value "america".
029700         05 FILLER pic x(3)  value "USA".
029800     03  FILLER.
029900         05 FILLER pic x(20) value "united states".
030000         05 FILLER pic x(3)  value "USA".
030100     03  FILLER.
030200         05 FILLER pic x(20) value "uk".
030300         05 FILLER pic x(3)  value "GBR".
030400     03  FILLER.
030500         05 FILLER pic x(20) value "britain".
030600         05 FILLER pic x(3)  value "GBR".
030700     03  FILLER.
030800         05 FILLER pic x(20) value "england".
030900         05 FILLER pic x(3)  value "GBR".
031000     03  FILLER.
031100         05 FILLER pic x(20) value "united kingdom".
031200         05 FILLER pic x(3)  value "GBR".
031300     03  FILLER.
031400         05 FILLER pic x(20) value "china".
031500         05 FILLER pic x(3)  value "CHN".
031600     03  FILLER.
031700         05 FILLER pic x(20) value "prc".
031800         05 FILLER pic x(3)  value "CHN".
031900     03  FILLER.
032000         05 FILLER pic x(20) value "india".
032100         05 FILLER pic x(3)  value "IND".
032200     03  FILLER.
032300         05 FILLER pic x(20) value "japan".
032400         05 FILLER pic x(3)  value "JPN".
032500     03  FILLER.
032600         05 FILLER pic x(20) value "germany".
032700         05 FILLER pic x(3)  value "DEU".
032800     03  FILLER.
032900         05 FILLER pic x(20) value "france".
033000         05 FILLER pic x(3)  value "FRA".
033100     03  FILLER.
033200         05 FILLER pic x(20) value "brazil".
033300         05 FILLER pic x(3)  value "BRA".
033400     03  FILLER.
033500         05 FILLER pic x(20) value "russia".
033600         05 FILLER pic x(3)  value "RUS".
033700     03  FILLER.
033800         05 FILLER pic x(20) value "south korea".
033900         05 FILLER pic x(3)  value "KOR".
034000     03  FILLER.
034100         05 FILLER pic x(20) value "korea".
034200         05 FILLER pic x(3)  value "KOR".
034300     03  FILLER.
034400         05 FILLER pic x(20) value "australia".
034500         05 FILLER pic x(3)  value "AUS".
034600     03  FILLER.
034700         05 FILLER pic x(20) value "canada".
034800         05 FILLER pic x(3)  value "CAN".
034900     03  FILLER.
035000         05 FILLER pic x(20) value "mexico".
035100         05 FILLER pic x(3)  value "MEX".
035200     03  FILLER.
035300         05 FILLER pic x(20) value "indonesia".
035400         05 FILLER pic x(3)  value "IDN".
035500     03  FILLER.
035600         05 FILLER pic x(20) value "saudi".
035700         05 FILLER pic x(3)  value "SAU".
035800     03  FILLER.
035900         05 FILLER pic x(20) value "saudi arabia".
036000         05 FILLER pic x(3)  value "SAU".
036100     03  FILLER.
036200         05 FILLER pic x(20) value "turkey".
036300         05 FILLER pic x(3)  value "TUR".
036400     03  FILLER.
036500         05 FILLER pic x(20) value "turkiye".
036600         05 FILLER pic x(3)  value "TUR".
036700     03  FILLER.
036800         05 FILLER pic x(20) value "south africa".
036900         05 FILLER pic x(3)  value "ZAF".
037000     03  FILLER.
037100         05 FILLER pic x(20) value "nigeria".
037200         05 FILLER pic x(3)  value "NGA".
037300     03  FILLER.
037400         05 FILLER pic x(20) value "egypt".
037500         05 FILLER pic x(3)  value "EGY".
037600     03  FILLER.
037700         05 FILLER pic x(20) value "eu".
037800         05 FILLER pic x(3)  value "EUU".
037900     03  FILLER.
038000         05 FILLER pic x(20) value "european union".
038100         05 FILLER pic x(3)  value "EUU".
038200     03  FILLER.
038300         05 FILLER pic x(20) value "europe".
038400         05 FILLER pic x(3)  value "EUU".
038500     03  FILLER.
038600         05 FILLER pic x(20) value "uae".
038700         05 FILLER pic x(3)  value "ARE".
038800     03  FILLER.
038900         05 FILLER pic x(20) value "emirates".
039000         05 FILLER pic x(3)  value "ARE".
039100     03  FILLER.
039200         05 FILLER pic x(20) value "vietnam".
039300         05 FILLER pic x(3)  value "VNM".
039400     03  FILLER.
039500         05 FILLER pic x(20) value "thailand".
039600         05 FILLER pic x(3)  value "THA".
039700     03  FILLER.
039800         05 FILLER pic x(20) value "malaysia".
039900         05 FILLER pic x(3)  value "MYS".
040000     03  FILLER.
040100         05 FILLER pic x(20) value "singapore".
040200         05 FILLER pic x(3)  value "SGP".
040300     03  FILLER.
040400         05 FILLER pic x(20) value "philippines".
040500         05 FILLER pic x(3)  value "PHL".
040600     03  FILLER.
040700         05 FILLER pic x(20) value "pakistan".
040800         05 FILLER pic x(3)  value "PAK".
040900     03  FILLER.
041000         05 FILLER pic x(20) value "bangladesh".
041100         05 FILLER pic x(3)  value "BGD".
041200     03  FILLER.
041300         05 FILLER pic x(20) value "sri lanka".
041400         05 FILLER pic x(3)  value "LKA".
041500     03  FILLER.
041600         05 FILLER pic x(20) value "nepal".
041700         05 FILLER pic x(3)  value "NPL".
041800     03  FILLER.
041900         05 FILLER pic x(20) value "argentina".
042000         05 FILLER pic x(3)  value "ARG".
042100     03  FILLER.
042200         05 FILLER pic x(20) value "chile".
042300         05 FILLER pic x(3)  value "CHL".
042400     03  FILLER.
042500         05 FILLER pic x(20) value "colombia".
042600         05 FILLER pic x(3)  value "COL".
042700     03  FILLER.
042800         05 FILLER pic x(20) value "peru".
042900         05 FILLER pic x(3)  value "PER".
043000     03  FILLER.
043100         05 FILLER pic x(20) value "venezuela".
043200         05 FILLER pic x(3)  value "VEN".
043300     03  FILLER.
043400         05 FILLER pic x(20) value "poland".
043500         05 FILLER pic x(3)  value "POL".
043600     03  FILLER.
043700         05 FILLER pic x(20) value "czech".
043800         05 FILLER pic x(3)  value "CZE".
043900     03  FILLER.
044000         05 FILLER pic x(20) value "czech republic".
044100         05 FILLER pic x(3)  value "CZE".
044200     03  FILLER.
044300         05 FILLER pic x(20) value "hungary".
044400         05 FILLER pic x(3)  value "HUN".
044500     03  FILLER.
044600         05 FILLER pic x(20) value "romania".
044700         05 FILLER pic x(3)  value "ROU".
044800     03  FILLER.
044900         05 FILLER pic x(20) value "ukraine".
045000         05 FILLER pic x(3)  value "UKR".
045100     03  FILLER.
045200         05 FILLER pic x(20) value "sweden".
045300         05 FILLER pic x(3)  value "SWE".
045400     03  FILLER.
045500         05 FILLER pic x(20) value "norway".
045600         05 FILLER pic x(3)  value "NOR".
045700     03  FILLER.
045800         05 FILLER pic x(20) value "denmark".
045900         05 FILLER pic x(3)  value "DNK".
046000     03  FILLER.
046100         05 FILLER pic x(20) value "finland".
046200         05 FILLER pic x(3)  value "FIN".
046300     03  FILLER.
046400         05 FILLER pic x(20) value "netherlands".
046500         05 FILLER pic x(3)  value "NLD".
046600     03  FILLER.
046700         05 FILLER pic x(20) value "holland".
046800         05 FILLER pic x(3)  value "NLD".
046900     03  FILLER.
047000         05 FILLER pic x(20) value "belgium".
047100         05 FILLER pic x(3)  value "BEL".
047200     03  FILLER.
047300         05 FILLER pic x(20) value "switzerland".
047400         05 FILLER pic x(3)  value "CHE".
047500     03  FILLER.
047600         05 FILLER pic x(20) value "austria".
047700         05 FILLER pic x(3)  value "AUT".
047800     03  FILLER.
047900         05 FILLER pic x(20) value "ireland".
048000         05 FILLER pic x(3)  value "IRL".
048100     03  FILLER.
048200         05 FILLER pic x(20) value "italy".
048300         05 FILLER pic x(3)  value "ITA".
048400     03  FILLER.
048500         05 FILLER pic x(20) value "spain".
048600         05 FILLER pic x(3)  value "ESP".
048700     03  FILLER.
048800         05 FILLER pic x(20) value "portugal".
048900         05 FILLER pic x(3)  value "PRT".
049000     03  FILLER.
049100         05 FILLER pic x(20) value "greece".
049200         05 FILLER pic x(3)  value "GRC".
049300     03  FILLER.
049400         05 FILLER pic x(20) value "israel".
049500         05 FILLER pic x(3)  value "ISR".
049600     03  FILLER.
049700         05 FILLER pic x(20) value "iran".
049800         05 FILLER pic x(3)  value "IRN".
049900     03  FILLER.
050000         05 FILLER pic x(20) value "iraq".
050100         05 FILLER pic x(3)  value "IRQ".
050200     03  FILLER.
050300         05 FILLER pic x(20) value "qatar".
050400         05 FILLER pic x(3)  value "QAT".
050500     03  FILLER.
050600         05 FILLER pic x(20) value "kuwait".
050700         05 FILLER pic x(3)  value "KWT".
050800     03  FILLER.
050900         05 FILLER pic x(20) value "morocco".
051000         05 FILLER pic x(3)  value "MAR".
051100     03  FILLER.
051200         05 FILLER pic x(20) value "algeria".
051300         05 FILLER pic x(3)  value "DZA".
051400     03  FILLER.
051500         05 FILLER pic x(20) value "kenya".
051600         05 FILLER pic x(3)  value "KEN".
051700     03  FILLER.
051800         05 FILLER pic x(20) value "ethiopia".
051900         05 FILLER pic x(3)  value "ETH".
052000     03  FILLER.
052100         05 FILLER pic x(20) value "ghana".
052200         05 FILLER pic x(3)  value "GHA".
052300     03  FILLER.
052400         05 FILLER pic x(20) value "tanzania".
052500         05 FILLER pic x(3)  value "TZA".
052600     03  FILLER.
052700         05 FILLER pic x(20) value "new zealand".
052800         05 FILLER pic x(3)  value "NZL".
052900*
053000 01  WS-Alias-Table redefines WS-Alias-Literals.
053100     03  WS-Ali-Entry             occurs 80 times
053200                                 indexed by WS-Ali-Ix.
053300         05  WS-Ali-Text          pic x(20).
053400         05  WS-Ali-Cty-Code      pic x(3).
053500*
053600* Comparison-flag word list.
053700 01  WS-Cmp-Word-Literals.
053800     03 FILLER pic x(12) value "compare".
053900     03 FILLER pic x(12) value "vs".
054000     03 FILLER pic x(12) value "versus".
054100     03 FILLER pic x(12) value "difference".
054200     03 FILLER pic x(12) value "between".
054300     03 FILLER pic x(12) value "comparison".
054400*
054500 01  WS-Cmp-Word-Table redefines WS-Cmp-Word-Literals.
054600     03  WS-Cmp-Word              pic x(12)
054700                                 occurs 6 times
054800                                 indexed by WS-Cmp-Ix.
054900*
055000* Ranking-flag word list.
055100 01  WS-Rnk-Word-Literals.
055200     03 FILLER pic x(12) value "ranking".
055300     03 FILLER pic x(12) value "top".
055400     03 FILLER pic x(12) value "highest".
055500     03 FILLER pic x(12) value "lowest".
055600     03 FILLER pic x(12) value "best".
055700     03 FILLER pic x(12) value "worst".
055800     03 FILLER pic x(12) value "rank".
055900     03 FILLER pic x(12) value "leading".
056000*
056100 01  WS-Rnk-Word-Table redefines WS-Rnk-Word-Literals.
056200     03  WS-Rnk-Word              pic x(12)
056300                                 occurs 8 times
056400                                 indexed by WS-Rnk-Ix.
056500*
056600* Status keys for the two file connectors opened here.
056700 01  WS-File-Status.
056800     03  MD-Qry-Status          pic xx.
056900         88  MD-Qry-OK                    value "00".
057000     03  MD-Int-Status          pic xx.
057100         88  MD-Int-OK                    value "00".
057200     03  filler                 pic x(9).
057300*
057400* Read-loop and per-query classification switches and counters.
057500 77  WS-More-Query-Sw          pic x         value "Y".
057600     88  WS-No-More-Query                    value "N".
057700 77  WS-Cmp-Found-Sw           pic x         value "N".
057800     88  WS-Cmp-Found                        value "Y".
057900 77  WS-Rnk-Found-Sw           pic x         value "N".
058000     88  WS-Rnk-Found                        value "Y".
058100 77  WS-Reg-Found-Sw           pic x         value "N".
058200     88  WS-Reg-Found                        value "Y".
058300 77  WS-Scan-Found-Sw          pic x         value "N".
058400     88  WS-Scan-Found                       value "Y".
058500 77  WS-Already-Sw             pic x         value "N".
058600     88  WS-Already-Have                     value "Y".
058700 77  WS-Qry-Count               pic 9(6)      comp.
058800 77  WS-Int-Count               pic 9(6)      comp.
058900 77  WS-Ind-Count               pic 9(2)      comp.
059000 77  WS-Cty-Count               pic 9(2)      comp.
059100 77  WS-Chk-Ix                  pic 9(2)      comp.
059200 77  WS-Bld-Ix                  pic 9(2)      comp.
059300 77  WS-List-Ptr                pic 9(3)      comp.
059400 77  WS-Rtrim-Ix                pic 9(2)      comp.
059500 77  WS-Scan-Pos                pic 9(3)      comp.
059600 77  WS-Scan-Limit              pic 9(3)      comp.
059700*
059800* One 120-byte upper-cased copy of the query text, scanned for
059900* every candidate keyword/alias/name below; and the 30-byte
060000* work field the right-trim helper operates on, same idiom the
060100* report families use ahead of a STRING.
060200 01  WS-Qry-Upper                pic x(120).
060300 01  WS-Rtrim-Source              pic x(30).
060400 01  WS-Cty-Hit                   pic x(3).
060500*
060600* Intent-in-progress work area - built up field by field across
060700* the ff030-ff070 sweeps below, then transcribed into
060800* MD-Intent-Line at ff080. Kept here in WORKING-STORAGE rather
060900* than sharing the MDQUERY FD's record area (multiple 01s under
061000* an FD are the same storage - INT-Type would have overlaid
061100* QRY-Text).
061200 01  WS-Intent-Work.
061300     03  INT-Type              pic x(14).
061400     03  INT-Ind-Codes         pic x(22)
061500                               occurs 12 times
061600                               indexed by INT-Ind-Ix.
061700     03  INT-Cty-Codes         pic x(3)
061800                               occurs 10 times
061900                               indexed by INT-Cty-Ix.
062000     03  INT-Region            pic x(25).
062100     03  filler                pic x(7).
062200*
062300 procedure division.
062400*===================
062500*
062600 ff000-Main-Process.
062700     perform  ff005-Init-Run       thru ff005-Exit.
062800     perform  ff010-Read-Query     thru ff010-Exit
062900              until WS-No-More-Query.
063000     perform  ff095-Close-Down     thru ff095-Exit.
063100     display  "MD500 - INTENT CLASSIFIER RUN COMPLETE".
063200     stop     run.
063300*
063400* Start-of-run housekeeping - open the two file connectors.
063500 ff005-Init-Run.
063600     move     zero               to WS-Qry-Count
063700                                    WS-Int-Count.
063800     open     input  MD-Query-File.
063900     open     output MD-Int-File.
064000 ff005-Exit.
064100     exit.
064200*
064300* One query in, one intent line out; everything for a single
064400* query lives in this one paragraph, same shape as md000's own
064500* scratch-file split step.
064600 ff010-Read-Query.
064700     read     MD-Query-File
064800              at end
064900                 move "N"        to WS-More-Query-Sw
065000                 go to ff010-Exit.
065100     add      1                  to WS-Qry-Count.
065200     perform  ff012-Prep-Query      thru ff012-Exit.
065300     perform  ff030-Match-Indicators thru ff030-Exit.
065400     perform  ff040-Match-Countries  thru ff040-Exit.
065500     perform  ff050-Match-Comparison thru ff050-Exit.
065600     perform  ff055-Match-Ranking    thru ff055-Exit.
065700     perform  ff060-Match-Region     thru ff060-Exit.
065800     perform  ff070-Resolve-Type     thru ff070-Exit.
065900     perform  ff080-Write-Intent     thru ff080-Exit.
066000 ff010-Exit.
066100     exit.
066200*
066300* Upper-case the query once, clear last query's flags/codes.
066400 ff012-Prep-Query.
066500     move     QRY-Text           to WS-Qry-Upper.
066600     inspect  WS-Qry-Upper converting
066700              "abcdefghijklmnopqrstuvwxyz"
066800           to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
066900     move     zero               to WS-Ind-Count
067000                                    WS-Cty-Count.
067100     move     "N"                to WS-Cmp-Found-Sw
067200                                    WS-Rnk-Found-Sw
067300                                    WS-Reg-Found-Sw.
067400     move     spaces             to WS-Intent-Work.
067500 ff012-Exit.
067600     exit.
067700*
067800* 68-phrase sweep - every hit adds its indicator (deduped,
067900* capped at the 12 slots the Intent record allows).
068000 ff030-Match-Indicators.
068100     perform  ff031-Try-One-Kw     thru ff031-Exit
068200              varying WS-Kw-Ix from 1 by 1
068300              until WS-Kw-Ix > 68.
068400 ff030-Exit.
068500     exit.
068600*
068700 ff031-Try-One-Kw.
068800     move     WS-Kw-Text (WS-Kw-Ix) to WS-Rtrim-Source.
068900     perform  ff028-Rtrim-Length    thru ff028-Exit.
069000     perform  ff200-Scan-Match      thru ff200-Exit.
069100     if       WS-Scan-Found
069200              perform ff032-Add-Indicator thru ff032-Exit.
069300 ff031-Exit.
069400     exit.
069500*
069600 ff032-Add-Indicator.
069700     move     "N"                to WS-Already-Sw.
069800     perform  ff033-Check-One-Ind  thru ff033-Exit
069900              varying WS-Chk-Ix from 1 by 1
070000              until WS-Chk-Ix > WS-Ind-Count
070100                 or WS-Already-Have.
070200     if       WS-Already-Have
070300              go to ff032-Exit.
070400     if       WS-Ind-Count not < 12
070500              go to ff032-Exit.
070600     add      1                  to WS-Ind-Count.
070700     move     WS-Kw-Ind-Code (WS-Kw-Ix)
070800                                 to INT-Ind-Codes (WS-Ind-Count).
070900 ff032-Exit.
071000     exit.
071100*
071200 ff033-Check-One-Ind.
071300     if       INT-Ind-Codes (WS-Chk-Ix) =
071400              WS-Kw-Ind-Code (WS-Kw-Ix)
071500              move "Y"           to WS-Already-Sw.
071600 ff033-Exit.
071700     exit.
071800*
071900* Country sweep - full names straight out of wsmdcty, then the
072000* 80-entry alias list; both feed the same dedup/cap routine.
072100 ff040-Match-Countries.
072200     perform  ff041-Try-One-Cty    thru ff041-Exit
072300              varying MD-Cty-Ix from 1 by 1
072400              until MD-Cty-Ix > MD-Cty-Count.
072500     perform  ff043-Try-One-Ali    thru ff043-Exit
072600              varying WS-Ali-Ix from 1 by 1
072700              until WS-Ali-Ix > 80.
072800 ff040-Exit.
072900     exit.
073000*
073100 ff041-Try-One-Cty.
073200     move     MD-Cty-Name (MD-Cty-Ix) to WS-Rtrim-Source.
073300     perform  ff028-Rtrim-Length    thru ff028-Exit.
073400     perform  ff200-Scan-Match      thru ff200-Exit.
073500     if       WS-Scan-Found
073600              move MD-Cty-Code (MD-Cty-Ix) to WS-Cty-Hit
073700              perform ff042-Add-Country thru ff042-Exit.
073800 ff041-Exit.
073900     exit.
074000*
074100 ff043-Try-One-Ali.
074200     move     WS-Ali-Text (WS-Ali-Ix) to WS-Rtrim-Source.
074300     perform  ff028-Rtrim-Length    thru ff028-Exit.
074400     perform  ff200-Scan-Match      thru ff200-Exit.
074500     if       WS-Scan-Found
074600              move WS-Ali-Cty-Code (WS-Ali-Ix) to WS-Cty-Hit
074700              perform ff042-Add-Country thru ff042-Exit.
074800 ff043-Exit.
074900     exit.
075000*
075100 ff042-Add-Country.
075200     move     "N"                to WS-Already-Sw.
075300     perform  ff044-Check-One-Cty  thru ff044-Exit
075400              varying WS-Chk-Ix from 1 by 1
075500              until WS-Chk-Ix > WS-Cty-Count
075600                 or WS-Already-Have.
075700     if       WS-Already-Have
075800              go to ff042-Exit.
075900     if       WS-Cty-Count not < 10
076000              go to ff042-Exit.
076100     add      1                  to WS-Cty-Count.
076200     move     WS-Cty-Hit         to INT-Cty-Codes (WS-Cty-Count).
076300 ff042-Exit.
076400     exit.
076500*
076600 ff044-Check-One-Cty.
076700     if       INT-Cty-Codes (WS-Chk-Ix) = WS-Cty-Hit
076800              move "Y"           to WS-Already-Sw.
076900 ff044-Exit.
077000     exit.
077100*
077200* 6-word comparison-flag sweep, stops as soon as one hits.
077300 ff050-Match-Comparison.
077400     perform  ff051-Try-One-Cmp    thru ff051-Exit
077500              varying WS-Cmp-Ix from 1 by 1
077600              until WS-Cmp-Ix > 6
077700                 or WS-Cmp-Found.
077800 ff050-Exit.
077900     exit.
078000*
078100 ff051-Try-One-Cmp.
078200     move     WS-Cmp-Word (WS-Cmp-Ix) to WS-Rtrim-Source.
078300     perform  ff028-Rtrim-Length    thru ff028-Exit.
078400     perform  ff200-Scan-Match      thru ff200-Exit.
078500     if       WS-Scan-Found
078600              move "Y"           to WS-Cmp-Found-Sw.
078700 ff051-Exit.
078800     exit.
078900*
079000* 8-word ranking-flag sweep, stops as soon as one hits.
079100 ff055-Match-Ranking.
079200     perform  ff056-Try-One-Rnk    thru ff056-Exit
079300              varying WS-Rnk-Ix from 1 by 1
079400              until WS-Rnk-Ix > 8
079500                 or WS-Rnk-Found.
079600 ff055-Exit.
079700     exit.
079800*
079900 ff056-Try-One-Rnk.
080000     move     WS-Rnk-Word (WS-Rnk-Ix) to WS-Rtrim-Source.
080100     perform  ff028-Rtrim-Length    thru ff028-Exit.
080200     perform  ff200-Scan-Match      thru ff200-Exit.
080300     if       WS-Scan-Found
080400              move "Y"           to WS-Rnk-Found-Sw.
080500 ff056-Exit.
080600     exit.
080700*
080800* 15-region sweep, first hit wins (same as the source's own
080900* break-on-first-match rule).
081000 ff060-Match-Region.
081100     perform  ff061-Try-One-Reg    thru ff061-Exit
081200              varying MD-Reg-Ix from 1 by 1
081300              until MD-Reg-Ix > 15
081400                 or WS-Reg-Found.
081500 ff060-Exit.
081600     exit.
081700*
081800 ff061-Try-One-Reg.
081900     move     MD-Reg-Name (MD-Reg-Ix) to WS-Rtrim-Source.
082000     perform  ff028-Rtrim-Length    thru ff028-Exit.
082100     perform  ff200-Scan-Match      thru ff200-Exit.
082200     if       WS-Scan-Found
082300              move "Y"           to WS-Reg-Found-Sw
082400              move MD-Reg-Name (MD-Reg-Ix) to INT-Region.
082500 ff061-Exit.
082600     exit.
082700*
082800* Type resolution - lowest priority set first, each higher rule
082900* overwrites it, so the last one to fire is the one that sticks;
083000* net effect is the analyst's own first-match-wins priority
083100* order, just read from the bottom rule up instead of the top.
083200 ff070-Resolve-Type.
083300     move     "GENERAL"          to INT-Type.
083400     if       WS-Cty-Count > 0
083500              move "SINGLE_COUNTRY" to INT-Type.
083600     if       WS-Reg-Found and INT-Region not = spaces
083700              move "REGIONAL"    to INT-Type.
083800     if       WS-Rnk-Found
083900              move "RANKING"     to INT-Type.
084000     if       WS-Cmp-Found and WS-Cty-Count not < 2
084100              move "COMPARISON"  to INT-Type.
084200 ff070-Exit.
084300     exit.
084400*
084500* Default indicator, build the two display lists, write the
084600* line.
084700 ff080-Write-Intent.
084800     perform  ff085-Default-Indicator thru ff085-Exit.
084900     perform  ff090-Build-Ind-List     thru ff090-Exit.
085000     perform  ff092-Build-Cty-List     thru ff092-Exit.
085100     move     spaces             to MD-Intent-Line.
085200     move     QRY-Text (1:60)    to INL-Qry-Text.
085300     move     INT-Type           to INL-Type.
085400     move     INT-Region         to INL-Region.
085500     write    MD-Intent-Line.
085600     add      1                  to WS-Int-Count.
085700 ff080-Exit.
085800     exit.
085900*
086000 ff085-Default-Indicator.
086100     if       WS-Ind-Count = zero
086200              move 1             to WS-Ind-Count
086300              move "GDP-GROWTH"  to INT-Ind-Codes (1).
086400 ff085-Exit.
086500     exit.
086600*
086700 ff090-Build-Ind-List.
086800     move     1                  to WS-List-Ptr.
086900     perform  ff091-Add-One-Ind    thru ff091-Exit
087000              varying WS-Bld-Ix from 1 by 1
087100              until WS-Bld-Ix > WS-Ind-Count.
087200 ff090-Exit.
087300     exit.
087400*
087500 ff091-Add-One-Ind.
087600     if       WS-Bld-Ix > 1
087700              string "," delimited by size
087800                     into INL-Ind-List
087900                     with pointer WS-List-Ptr.
088000     move     INT-Ind-Codes (WS-Bld-Ix) to WS-Rtrim-Source.
088100     perform  ff028-Rtrim-Length    thru ff028-Exit.
088200     string   INT-Ind-Codes (WS-Bld-Ix) (1:WS-Rtrim-Ix)
088300                     delimited by size
088400                     into INL-Ind-List
088500                     with pointer WS-List-Ptr.
088600 ff091-Exit.
088700     exit.
088800*
088900 ff092-Build-Cty-List.
089000     move     1                  to WS-List-Ptr.
089100     perform  ff093-Add-One-Cty    thru ff093-Exit
089200              varying WS-Bld-Ix from 1 by 1
089300              until WS-Bld-Ix > WS-Cty-Count.
089400 ff092-Exit.
089500     exit.
089600*
089700 ff093-Add-One-Cty.
089800     if       WS-Bld-Ix > 1
089900              string "," delimited by size
090000                     into INL-Cty-List
090100                     with pointer WS-List-Ptr.
090200     string   INT-Cty-Codes (WS-Bld-Ix) delimited by size
090300                     into INL-Cty-List
090400                     with pointer WS-List-Ptr.
090500 ff093-Exit.
090600     exit.
090700*
090800* Shared right-trim, same idiom as the report families' 028
090900* paragraph, working on WS-Rtrim-Source instead of a family's
091000* own field.
091100 ff028-Rtrim-Length.
091200     move     30                 to WS-Rtrim-Ix.
091300 ff028-Scan.
091400     if       WS-Rtrim-Source (WS-Rtrim-Ix:1) not = space
091500              go to ff028-Exit.
091600     if       WS-Rtrim-Ix = 1
091700              go to ff028-Exit.
091800     subtract 1                  from WS-Rtrim-Ix.
091900     go to    ff028-Scan.
092000 ff028-Exit.
092100     exit.
092200*
092300* Substring search - is WS-Rtrim-Source(1:WS-Rtrim-Ix) present
092400* anywhere in the upper-cased query text?  No FUNCTION verbs in
092500* this shop's COBOL, so every start position is tried in turn.
092600 ff200-Scan-Match.
092700     move     "N"                to WS-Scan-Found-Sw.
092800     if       WS-Rtrim-Ix = zero
092900              go to ff200-Exit.
093000     compute  WS-Scan-Limit = 121 - WS-Rtrim-Ix.
093100     if       WS-Scan-Limit < 1
093200              go to ff200-Exit.
093300     perform  ff201-Try-One-Pos    thru ff201-Exit
093400              varying WS-Scan-Pos from 1 by 1
093500              until WS-Scan-Pos > WS-Scan-Limit
093600                 or WS-Scan-Found.
093700 ff200-Exit.
093800     exit.
093900*
094000 ff201-Try-One-Pos.
094100     if       WS-Qry-Upper (WS-Scan-Pos:WS-Rtrim-Ix) =
094200              WS-Rtrim-Source (1:WS-Rtrim-Ix)
094300              move "Y"           to WS-Scan-Found-Sw.
094400 ff201-Exit.
094500     exit.
094600*
094700 ff095-Close-Down.
094800     close    MD-Query-File      MD-Int-File.
094900 ff095-Exit.
095000     exit.
