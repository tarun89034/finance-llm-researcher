000100******************************************************************
000200*
000300*        Macro Analysis Batch - Ranking Family
000400*           For each of the 12 indicators, sweeps all 102 real
000500*           countries through MD050, sorts the results and
000600*           emits the top-10 ranking body under 2 question
000700*           variants, plus the 132-col analysis print copy.
000800*
000900******************************************************************
001000*
001100 identification          division.
001200*===============================
001300 program-id.             md400.
001400 author.                 J R Whitfield.
001500 installation.           Applewood Computers.
001600 date-written.           02/12/85.
001700 date-compiled.
001800 security.               Copyright (C) 1985-2026, Applewood.
001900* Changes:
002000* 02/12/85 jrw - Created as the payroll suite's branch
002100*               league-table print step (top ten cost centres).
002200* 14/06/90 jrw - Sort widened from 40 to 103 branches.
002300* 19/09/1998 vbc - Y2K review: no 2-digit years held here.
002400* 29/01/2009 vbc - Migration to Open Cobol/GnuCobol.
002500* 22/12/25   vbc - Rebuilt as the MD subsystem's ranking
002600*                 family; branch league table replaced with the
002700*                 102-country global sweep, sort key now
002800*                 consensus value instead of branch cost.
002900*
003000 environment             division.
003100*===============================
003200 configuration           section.
003300 special-names.
003400     C01 is TOP-OF-FORM
003500     class MD-ALPHA-CLASS is "A" thru "Z"
003600     UPSI-0 is MD-DEBUG-SWITCH.
003700 input-output            section.
003800*------------------------------
003900 file-control.
004000     copy  "selmdscr.cob".
004100     copy  "selmdrpt.cob".
004200*
004300 data                    division.
004400*===============================
004500 file                    section.
004600*----------------
004700 copy  "fdmdscr.cob".
004800 copy  "fdmdrpt.cob".
004900*
005000 working-storage section.
005100*----------------------
005200*
005300* Reference tables and the DATA-POINT/UTILS linkage blocks - one
005400* member of the sweep is generated at a time, exactly as md300.
005500 copy  "wsmdcty.cob".
005600 copy  "wsmdind.cob".
005700 copy  "wsmdpt.cob".
005800 copy  "wsmdfmt.cob".
005900*
006000* Sweep results for the indicator now being processed - filled
006100* country by country, then bubble-sorted on consensus value
006200* before the top-10 ranking body is built.
006300 01  WS-Rank-Table.
006400     03  WS-Rank-Entry              occurs 102 times
006500                                    indexed by WS-Rank-Ix.
006600         05  WS-Rank-Name           pic x(30).
006700         05  WS-Rank-Region         pic x(20).
006800         05  WS-Rank-Value          pic s9(7)v99
006900                                    sign leading separate.
007000         05  WS-Rank-Text           pic x(20).
007100     03  filler                     pic x(9).
007200*
007300* Flat character view over the whole sweep table, for the odd
007400* occasion the debug switch calls for a one-shot dump of it.
007500 01  WS-Rank-Table-View redefines WS-Rank-Table.
007600     03  WS-Rank-Table-Text         pic x(8169).
007700*
007800* One swap-area record, same shape as one table entry, used by
007900* the bubble sort to exchange two out-of-order countries.
008000 01  WS-Rank-Temp.
008100     03  WS-Temp-Name               pic x(30).
008200     03  WS-Temp-Region             pic x(20).
008300     03  WS-Temp-Value              pic s9(7)v99
008400                                    sign leading separate.
008500     03  WS-Temp-Text               pic x(20).
008600     03  filler                     pic x(9).
008700*
008800* Status keys for the two file connectors opened here.
008900 01  WS-File-Status.
009000     03  MD-Scr-Status          pic xx.
009100         88  MD-Scr-OK                    value "00".
009200     03  MD-Rpt-Status          pic xx.
009300         88  MD-Rpt-OK                    value "00".
009400     03  filler                 pic x(9).
009500*
009600* Page-control, sweep and sort work counters.
009700 77  WS-Page-No               pic 9(4)      comp.
009800 77  WS-Lines-This-Page       pic 9(3)      comp.
009900 77  WS-Page-Size             pic 9(3)      comp value 55.
010000 77  WS-Need                  pic 9(3)      comp.
010100 77  WS-Body-Used             pic 9(2)      comp.
010200 77  WS-Variant-No            pic 9(1)      comp.
010300 77  WS-Rtrim-Ix              pic 9(2)      comp.
010400 77  WS-Ind-Len               pic 9(2)      comp.
010500 77  WS-Rank-Count             pic 9(3)     comp.
010600 77  WS-Bkdn-Limit             pic 9(2)     comp.
010700 77  WS-Sort-Pass              pic 9(3)     comp.
010800 77  WS-Sort-Swaps             pic 9(3)     comp.
010900 77  WS-Sort-Limit             pic 9(3)     comp.
011000 77  WS-Cur-Value              pic s9(7)v99
011100                              sign leading separate.
011200 77  WS-Sort-Direction         pic x         value "Y".
011300     88  WS-Sort-Descending                  value "Y".
011400*
011500 01  WS-Rtrim-Source          pic x(30).
011600 01  WS-Page-Disp             pic zzz9.
011700 01  WS-Cur-Text              pic x(20).
011800 01  WS-Unit-Work             pic x(20).
011900 01  WS-Crit-Word             pic x(7).
012000 01  WS-Bkdn-No-Disp          pic z9.
012100*
012200* Question text.
012300 01  WS-Quest-Area            pic x(120).
012400 01  WS-Quest-Area-View redefines WS-Quest-Area.
012500     03  WS-Quest-Half-1      pic x(60).
012600     03  WS-Quest-Half-2      pic x(60).
012700*
012800* Report body, same 20-line/100-col shape as the other families.
012900 01  WS-Body-Lines.
013000     03  WS-Body-Line         occurs 20 times
013100                              indexed by WS-Body-Ix pic x(100).
013200 01  WS-Body-Text-View redefines WS-Body-Lines.
013300     03  WS-Body-Text         pic x(2000).
013400*
013500 linkage                 section.
013600*--------------
013700*
013800 copy  "wsmdctl.cob".
013900 copy  "wsmdswt.cob".
014000 copy  "wsmdcnt.cob".
014100*
014200 procedure division      using  MD-Control-Record
014300                                 MD-Run-Switches
014400                                 MD-Run-Counters.
014500*===================================================
014600*
014700* Ranking family is optional - skip the whole program if the
014800* run switch is off, leaving both files as the earlier three
014900* families left them.
015000 ee000-Main-Process.
015100     if       not Swt-Ranking-On
015200              go to ee000-Exit.
015300     move     zero               to WS-Lines-This-Page.
015400     open     extend MD-Scratch-File.
015500     open     extend MD-Print-File.
015600     perform  ee005-Write-Report-Header thru ee005-Exit.
015700     perform  ee010-Process-Indicator thru ee010-Exit
015800              varying MD-Ind-Ix from 1 by 1
015900                      until MD-Ind-Ix > 12.
016000     close    MD-Scratch-File.
016100     close    MD-Print-File.
016200 ee000-Exit.
016300     exit program.
016400*
016500 ee005-Write-Report-Header.
016600     add      1                  to WS-Page-No.
016700     move     WS-Page-No         to WS-Page-Disp.
016800     move     spaces             to MD-Print-Line.
016900     move     "MACRO ANALYSIS BATCH - GLOBAL RANKING"
017000                                 to MD-Print-Line.
017100     write    MD-Print-Line      after advancing TOP-OF-FORM.
017200     move     spaces             to MD-Print-Line.
017300     string   "RUN PERIOD: "     delimited by size
017400              MD-Ctl-Run-Period  delimited by size
017500              "   PAGE: "        delimited by size
017600              WS-Page-Disp       delimited by size
017700              into MD-Print-Line.
017800     write    MD-Print-Line      after advancing 1.
017900     move     zero               to WS-Lines-This-Page.
018000 ee005-Exit.
018100     exit.
018200*
018300* One indicator: sweep the 102 real countries (103, the EUU
018400* aggregate row, is excluded from every sweep, per the note
018500* in wsmdcty), skip the whole indicator if fewer than 10 came
018600* back good.
018700 ee010-Process-Indicator.
018800     move     zero               to WS-Rank-Count.
018900     perform  ee025-Sweep-Country thru ee025-Exit
019000              varying MD-Cty-Ix from 1 by 1
019100                      until MD-Cty-Ix > 102.
019200     if       WS-Rank-Count < 10
019300              go to ee010-Exit.
019400     if       MD-Ind-Direction (MD-Ind-Ix) = "L"
019500              move "N"           to WS-Sort-Direction
019600              move "LOWEST"      to WS-Crit-Word
019700     else
019800              move "Y"           to WS-Sort-Direction
019900              move "HIGHEST"     to WS-Crit-Word.
020000     perform  ee075-Bubble-Sort   thru ee075-Exit.
020100     perform  ee030-Build-Body   thru ee030-Exit.
020200     perform  ee040-Write-Print-Lines thru ee040-Exit.
020300     perform  ee050-Emit-Variants thru ee050-Exit
020400              varying WS-Variant-No from 1 by 1
020500                      until WS-Variant-No > 2.
020600 ee010-Exit.
020700     exit.
020800*
020900* One country of the global sweep - a not-found country/
021000* indicator combination is simply left out of the table rather
021100* than counted as a fatal error.
021200 ee025-Sweep-Country.
021300     move     MD-Cty-Code (MD-Cty-Ix) to DP-Cty-Code.
021400     move     MD-Ind-Code (MD-Ind-Ix) to DP-Ind-Code.
021500     call     "MD050" using MD-Data-Point-Record
021600                             MD-Control-Record.
021700     if       not MD-Ctl-OK
021800              add 1              to Cnt-Skip-No
021900              go to ee025-Exit.
022000     add      1                  to WS-Rank-Count.
022100     move     DP-Cty-Name        to WS-Rank-Name (WS-Rank-Count).
022200     move     DP-Region          to
022300              WS-Rank-Region (WS-Rank-Count).
022400     move     DP-Consensus       to WS-Rank-Value (WS-Rank-Count).
022500     move     DP-Consensus       to WS-Cur-Value.
022600     perform  ee026-Format-One    thru ee026-Exit.
022700     move     WS-Cur-Text        to WS-Rank-Text (WS-Rank-Count).
022800 ee025-Exit.
022900     exit.
023000*
023100 ee026-Format-One.
023200     move     WS-Cur-Value       to MD-Fmt-Value-1.
023300     if       DP-Ind-Code = "GDP-PER-CAPITA"
023400              set MD-Fmt-Currency to true
023500              go to ee026-Have-Function.
023600     if       DP-Ind-Code = "CONSUMER-CONF"
023700              set MD-Fmt-Conf-Idx to true
023800              go to ee026-Have-Function.
023900     if       DP-Ind-Code = "EXCHANGE-RATE-CHANGE"
024000              set MD-Fmt-Fx-Rate  to true
024100              go to ee026-Have-Function.
024200     set      MD-Fmt-Percent     to true.
024300 ee026-Have-Function.
024400     call     "MD900" using MD-Fmt-Record.
024500     move     MD-Fmt-Text-Out    to WS-Cur-Text.
024600     if       MD-Fmt-Percent
024700              go to ee026-Append.
024800     if       MD-Fmt-Fx-Rate
024900              go to ee026-Append.
025000     go to    ee026-Exit.
025100 ee026-Append.
025200     move     spaces             to WS-Unit-Work.
025300     string   WS-Cur-Text        delimited by space
025400              DP-Unit            delimited by size
025500              into WS-Unit-Work.
025600     move     WS-Unit-Work       to WS-Cur-Text.
025700 ee026-Exit.
025800     exit.
025900*
026000* Shared right-trim, same idiom as the other three families.
026100 ee028-Rtrim-Length.
026200     move     30                 to WS-Rtrim-Ix.
026300 ee028-Scan.
026400     if       WS-Rtrim-Source (WS-Rtrim-Ix:1) not = space
026500              go to ee028-Exit.
026600     if       WS-Rtrim-Ix = 1
026700              go to ee028-Exit.
026800     subtract 1                  from WS-Rtrim-Ix.
026900     go to    ee028-Scan.
027000 ee028-Exit.
027100     exit.
027200*
027300* Plain bubble sort over the whole global table - 102 rows is
027400* still nothing next to the payroll suite's old branch/cost
027500* centre league table this paragraph was cut down from.
027600 ee075-Bubble-Sort.
027700     move     1                  to WS-Sort-Pass.
027800 ee075-Pass.
027900     if       WS-Sort-Pass >= WS-Rank-Count
028000              go to ee075-Exit.
028100     move     zero               to WS-Sort-Swaps.
028200     compute  WS-Sort-Limit = WS-Rank-Count - WS-Sort-Pass.
028300     perform  ee076-Sort-Compare  thru ee076-Exit
028400              varying WS-Rank-Ix from 1 by 1
028500                      until WS-Rank-Ix > WS-Sort-Limit.
028600     add      1                  to WS-Sort-Pass.
028700     if       WS-Sort-Swaps > zero
028800              go to ee075-Pass.
028900 ee075-Exit.
029000     exit.
029100*
029200 ee076-Sort-Compare.
029300     if       WS-Sort-Descending
029400              if WS-Rank-Value (WS-Rank-Ix) <
029500                 WS-Rank-Value (WS-Rank-Ix + 1)
029600                 perform ee077-Swap thru ee077-Exit
029700              end-if
029800     else
029900              if WS-Rank-Value (WS-Rank-Ix) >
030000                 WS-Rank-Value (WS-Rank-Ix + 1)
030100                 perform ee077-Swap thru ee077-Exit
030200              end-if.
030300 ee076-Exit.
030400     exit.
030500*
030600 ee077-Swap.
030700     move     WS-Rank-Name (WS-Rank-Ix)   to WS-Temp-Name.
030800     move     WS-Rank-Region (WS-Rank-Ix) to WS-Temp-Region.
030900     move     WS-Rank-Value (WS-Rank-Ix)  to WS-Temp-Value.
031000     move     WS-Rank-Text (WS-Rank-Ix)   to WS-Temp-Text.
031100     move     WS-Rank-Name (WS-Rank-Ix + 1)
031200                                 to WS-Rank-Name (WS-Rank-Ix).
031300     move     WS-Rank-Region (WS-Rank-Ix + 1)
031400                                 to WS-Rank-Region (WS-Rank-Ix).
031500     move     WS-Rank-Value (WS-Rank-Ix + 1)
031600                                 to WS-Rank-Value (WS-Rank-Ix).
031700     move     WS-Rank-Text (WS-Rank-Ix + 1)
031800                                 to WS-Rank-Text (WS-Rank-Ix).
031900     move     WS-Temp-Name       to WS-Rank-Name (WS-Rank-Ix + 1).
032000     move     WS-Temp-Region     to
032100              WS-Rank-Region (WS-Rank-Ix + 1).
032200     move     WS-Temp-Value      to
032300              WS-Rank-Value (WS-Rank-Ix + 1).
032400     move     WS-Temp-Text       to WS-Rank-Text (WS-Rank-Ix + 1).
032500     add      1                  to WS-Sort-Swaps.
032600 ee077-Exit.
032700     exit.
032800*
032900 ee030-Build-Body.
033000     move     spaces             to WS-Body-Lines.
033100     move     DP-Ind-Name        to WS-Rtrim-Source.
033200     perform  ee028-Rtrim-Length  thru ee028-Exit.
033300     move     WS-Rtrim-Ix        to WS-Ind-Len.
033400     string   "GLOBAL RANKING: TOP 10 COUNTRIES BY "
033500                                 delimited by size
033600              DP-Ind-Name (1:WS-Ind-Len) delimited by size
033700              into WS-Body-Line (1).
033800     string   "CRITERIA: "       delimited by size
033900              WS-Crit-Word       delimited by space
034000              into WS-Body-Line (2).
034100     move     10                 to WS-Bkdn-Limit.
034200     perform  ee032-Rank-Line     thru ee032-Exit
034300              varying WS-Rank-Ix from 1 by 1
034400                      until WS-Rank-Ix > WS-Bkdn-Limit.
034500     compute  WS-Body-Used = WS-Bkdn-Limit + 5.
034600     move     "METHODOLOGY: RANKED BY CONSENSUS OF FRED, WORLD"
034700                           to WS-Body-Line (WS-Body-Used - 2).
034800     string   "PERIOD: "         delimited by size
034900              DP-Period          delimited by size
035000              into WS-Body-Line (WS-Body-Used - 1).
035100     move     "CONFIDENCE: SEE EACH COUNTRY REPORT FOR ITS OWN"
035200                                 to WS-Body-Line (WS-Body-Used).
035300 ee030-Exit.
035400     exit.
035500*
035600* One numbered ranking line - subscript into the body table
035700* starts at line 3, straight after the header/criteria lines.
035800 ee032-Rank-Line.
035900     move     WS-Rank-Ix         to WS-Bkdn-No-Disp.
036000     move     WS-Rank-Name (WS-Rank-Ix) to WS-Rtrim-Source.
036100     perform  ee028-Rtrim-Length  thru ee028-Exit.
036200     string   WS-Bkdn-No-Disp    delimited by size
036300              ". "               delimited by size
036400              WS-Rank-Name (WS-Rank-Ix) (1:WS-Rtrim-Ix)
036500                                 delimited by size
036600              " ("               delimited by size
036700              WS-Rank-Region (WS-Rank-Ix) delimited by space
036800              "): "              delimited by size
036900              WS-Rank-Text (WS-Rank-Ix) delimited by size
037000              into WS-Body-Line (WS-Rank-Ix + 2).
037100 ee032-Exit.
037200     exit.
037300*
037400 ee040-Write-Print-Lines.
037500     compute  WS-Need = WS-Lines-This-Page + WS-Body-Used.
037600     if       WS-Need > WS-Page-Size
037700              perform ee005-Write-Report-Header thru ee005-Exit.
037800     perform  ee041-Write-One-Line thru ee041-Exit
037900              varying WS-Body-Ix from 1 by 1
038000                      until WS-Body-Ix > WS-Body-Used.
038100     add      WS-Body-Used       to WS-Lines-This-Page.
038200 ee040-Exit.
038300     exit.
038400*
038500 ee041-Write-One-Line.
038600     move     WS-Body-Line (WS-Body-Ix) to MD-Print-Line.
038700     write    MD-Print-Line      after advancing 1.
038800 ee041-Exit.
038900     exit.
039000*
039100 ee050-Emit-Variants.
039200     move     spaces             to WS-Quest-Area.
039300     if       WS-Variant-No = 1
039400              string "WHAT ARE THE TOP 10 COUNTRIES BY "
039500                                 delimited by size
039600                     DP-Ind-Name (1:WS-Ind-Len) delimited by size
039700                     "?"         delimited by size
039800                     into WS-Quest-Area
039900              go to ee050-Have-Quest.
040000     string   "RANK COUNTRIES BY "  delimited by size
040100              DP-Ind-Name (1:WS-Ind-Len) delimited by size
040200              "."                delimited by size
040300              into WS-Quest-Area.
040400 ee050-Have-Quest.
040500     move     "RANKING"          to SMP-Type.
040600     move     WS-Quest-Area      to SMP-Question.
040700     move     WS-Body-Lines      to SMP-Answer-Body.
040800     write    MD-Sample-Record.
040900     add      1                  to Cnt-Sample-No.
041000 ee050-Exit.
041100     exit.
