000100*FD For Training / Validation Output Files.
000200* 28/11/25 vbc - Created.
000300  fd  MD-Train-File
000400      label records are standard.
000500  01  MD-Train-Rec              pic x(2280).
000600*
000700  fd  MD-Valid-File
000800      label records are standard.
000900  01  MD-Valid-Rec              pic x(2280).
