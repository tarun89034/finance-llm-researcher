000100********************************************
000200*                                          *
000300*  Country Reference Table                 *
000400*     103 entries, keyed by MD-Cty-Code     *
000500*     Table is a compiled literal block,    *
000600*     REDEFINED into the working array -    *
000700*     avoids needing a load-time master     *
000800*     file for reference data that only     *
000900*     changes on a new release.              *
001000********************************************
001100* Row size 93 bytes x 103 rows.
001200*
001300* 12/11/25 vbc - Created.
001400* 19/11/25 vbc - Added Eur aggregate row, excluded from
001500*                sweeps by md100/300/400.
001600*
001700 01  MD-Country-Table-Literals.
001800     03  FILLER.
001900         05 FILLER pic x(3)  value "USA".
002000         05 FILLER pic x(30) value "UNITED STATES".
002100         05 FILLER pic x(20) value "NORTH AMERICA".
002200         05 FILLER pic x(25) value "NORTH AMERICA".
002300         05 FILLER pic x(12) value "HIGH".
002400         05 FILLER pic x(3)  value "USD".
002500     03  FILLER.
002600         05 FILLER pic x(3)  value "CAN".
002700         05 FILLER pic x(30) value "CANADA".
002800         05 FILLER pic x(20) value "NORTH AMERICA".
002900         05 FILLER pic x(25) value "NORTH AMERICA".
003000         05 FILLER pic x(12) value "HIGH".
003100         05 FILLER pic x(3)  value "CAD".
003200     03  FILLER.
003300         05 FILLER pic x(3)  value "MEX".
003400         05 FILLER pic x(30) value "MEXICO".
003500         05 FILLER pic x(20) value "NORTH AMERICA".
003600         05 FILLER pic x(25) value "NORTH AMERICA".
003700         05 FILLER pic x(12) value "UPPER_MIDDLE".
003800         05 FILLER pic x(3)  value "MXN".
003900     03  FILLER.
004000         05 FILLER pic x(3)  value "BRA".
004100         05 FILLER pic x(30) value "BRAZIL".
004200         05 FILLER pic x(20) value "SOUTH AMERICA".
004300         05 FILLER pic x(25) value "SOUTH AMERICA".
004400         05 FILLER pic x(12) value "UPPER_MIDDLE".
004500         05 FILLER pic x(3)  value "BRL".
004600     03  FILLER.
004700         05 FILLER pic x(3)  value "ARG".
004800         05 FILLER pic x(30) value "ARGENTINA".
004900         05 FILLER pic x(20) value "SOUTH AMERICA".
005000         05 FILLER pic x(25) value "SOUTH AMERICA".
005100         05 FILLER pic x(12) value "UPPER_MIDDLE".
005200         05 FILLER pic x(3)  value "ARS".
005300     03  FILLER.
005400         05 FILLER pic x(3)  value "CHL".
005500         05 FILLER pic x(30) value "CHILE".
005600         05 FILLER pic x(20) value "SOUTH AMERICA".
005700         05 FILLER pic x(25) value "SOUTH AMERICA".
005800         05 FILLER pic x(12) value "HIGH".
005900         05 FILLER pic x(3)  value "CLP".
006000     03  FILLER.
006100         05 FILLER pic x(3)  value "COL".
006200         05 FILLER pic x(30) value "COLOMBIA".
006300         05 FILLER pic x(20) value "SOUTH AMERICA".
006400         05 FILLER pic x(25) value "SOUTH AMERICA".
006500         05 FILLER pic x(12) value "UPPER_MIDDLE".
006600         05 FILLER pic x(3)  value "COP".
006700     03  FILLER.
006800         05 FILLER pic x(3)  value "PER".
006900         05 FILLER pic x(30) value "PERU".
007000         05 FILLER pic x(20) value "SOUTH AMERICA".
007100         05 FILLER pic x(25) value "SOUTH AMERICA".
007200         05 FILLER pic x(12) value "UPPER_MIDDLE".
007300         05 FILLER pic x(3)  value "PEN".
007400     03  FILLER.
007500         05 FILLER pic x(3)  value "VEN".
007600         05 FILLER pic x(30) value "VENEZUELA".
007700         05 FILLER pic x(20) value "SOUTH AMERICA".
007800         05 FILLER pic x(25) value "SOUTH AMERICA".
007900         05 FILLER pic x(12) value "LOWER_MIDDLE".
008000         05 FILLER pic x(3)  value "VES".
008100     03  FILLER.
008200         05 FILLER pic x(3)  value "ECU".
008300         05 FILLER pic x(30) value "ECUADOR".
008400         05 FILLER pic x(20) value "SOUTH AMERICA".
008500         05 FILLER pic x(25) value "SOUTH AMERICA".
008600         05 FILLER pic x(12) value "UPPER_MIDDLE".
008700         05 FILLER pic x(3)  value "USD".
008800     03  FILLER.
008900         05 FILLER pic x(3)  value "BOL".
009000         05 FILLER pic x(30) value "BOLIVIA".
009100         05 FILLER pic x(20) value "SOUTH AMERICA".
009200         05 FILLER pic x(25) value "SOUTH AMERICA".
009300         05 FILLER pic x(12) value "LOWER_MIDDLE".
009400         05 FILLER pic x(3)  value "BOB".
009500     03  FILLER.
009600         05 FILLER pic x(3)  value "URY".
009700         05 FILLER pic x(30) value "URUGUAY".
009800         05 FILLER pic x(20) value "SOUTH AMERICA".
009900         05 FILLER pic x(25) value "SOUTH AMERICA".
010000         05 FILLER pic x(12) value "HIGH".
010100         05 FILLER pic x(3)  value "UYU".
010200     03  FILLER.
010300         05 FILLER pic x(3)  value "GBR".
010400         05 FILLER pic x(30) value "UNITED KINGDOM".
010500         05 FILLER pic x(20) value "EUROPE".
010600         05 FILLER pic x(25) value "EUROPE - WESTERN".
010700         05 FILLER pic x(12) value "HIGH".
010800         05 FILLER pic x(3)  value "GBP".
010900     03  FILLER.
011000         05 FILLER pic x(3)  value "FRA".
011100         05 FILLER pic x(30) value "FRANCE".
011200         05 FILLER pic x(20) value "EUROPE".
011300         05 FILLER pic x(25) value "EUROPE - WESTERN".
011400         05 FILLER pic x(12) value "HIGH".
011500         05 FILLER pic x(3)  value "EUR".
011600     03  FILLER.
011700         05 FILLER pic x(3)  value "DEU".
011800         05 FILLER pic x(30) value "GERMANY".
011900         05 FILLER pic x(20) value "EUROPE".
012000         05 FILLER pic x(25) value "EUROPE - WESTERN".
012100         05 FILLER pic x(12) value "HIGH".
012200         05 FILLER pic x(3)  value "EUR".
012300     03  FILLER.
012400         05 FILLER pic x(3)  value "NLD".
012500         05 FILLER pic x(30) value "NETHERLANDS".
012600         05 FILLER pic x(20) value "EUROPE".
012700         05 FILLER pic x(25) value "EUROPE - WESTERN".
012800         05 FILLER pic x(12) value "HIGH".
012900         05 FILLER pic x(3)  value "EUR".
013000     03  FILLER.
013100         05 FILLER pic x(3)  value "BEL".
013200         05 FILLER pic x(30) value "BELGIUM".
013300         05 FILLER pic x(20) value "EUROPE".
013400         05 FILLER pic x(25) value "EUROPE - WESTERN".
013500         05 FILLER pic x(12) value "HIGH".
013600         05 FILLER pic x(3)  value "EUR".
013700     03  FILLER.
013800         05 FILLER pic x(3)  value "AUT".
013900         05 FILLER pic x(30) value "AUSTRIA".
014000         05 FILLER pic x(20) value "EUROPE".
014100         05 FILLER pic x(25) value "EUROPE - WESTERN".
014200         05 FILLER pic x(12) value "HIGH".
014300         05 FILLER pic x(3)  value "EUR".
014400     03  FILLER.
014500         05 FILLER pic x(3)  value "CHE".
014600         05 FILLER pic x(30) value "SWITZERLAND".
014700         05 FILLER pic x(20) value "EUROPE".
014800         05 FILLER pic x(25) value "EUROPE - WESTERN".
014900         05 FILLER pic x(12) value "HIGH".
015000         05 FILLER pic x(3)  value "CHF".
015100     03  FILLER.
015200         05 FILLER pic x(3)  value "IRL".
015300         05 FILLER pic x(30) value "IRELAND".
015400         05 FILLER pic x(20) value "EUROPE".
015500         05 FILLER pic x(25) value "EUROPE - WESTERN".
015600         05 FILLER pic x(12) value "HIGH".
015700         05 FILLER pic x(3)  value "EUR".
015800     03  FILLER.
015900         05 FILLER pic x(3)  value "LUX".
016000         05 FILLER pic x(30) value "LUXEMBOURG".
016100         05 FILLER pic x(20) value "EUROPE".
016200         05 FILLER pic x(25) value "EUROPE - WESTERN".
016300         05 FILLER pic x(12) value "HIGH".
016400         05 FILLER pic x(3)  value "EUR".
016500     03  FILLER.
016600         05 FILLER pic x(3)  value "SWE".
016700         05 FILLER pic x(30) value "SWEDEN".
016800         05 FILLER pic x(20) value "EUROPE".
016900         05 FILLER pic x(25) value "EUROPE - NORTHERN".
017000         05 FILLER pic x(12) value "HIGH".
017100         05 FILLER pic x(3)  value "SEK".
017200     03  FILLER.
017300         05 FILLER pic x(3)  value "NOR".
017400         05 FILLER pic x(30) value "NORWAY".
017500         05 FILLER pic x(20) value "EUROPE".
017600         05 FILLER pic x(25) value "EUROPE - NORTHERN".
017700         05 FILLER pic x(12) value "HIGH".
017800         05 FILLER pic x(3)  value "NOK".
017900     03  FILLER.
018000         05 FILLER pic x(3)  value "DNK".
018100         05 FILLER pic x(30) value "DENMARK".
018200         05 FILLER pic x(20) value "EUROPE".
018300         05 FILLER pic x(25) value "EUROPE - NORTHERN".
018400         05 FILLER pic x(12) value "HIGH".
018500         05 FILLER pic x(3)  value "DKK".
018600     03  FILLER.
018700         05 FILLER pic x(3)  value "FIN".
018800         05 FILLER pic x(30) value "FINLAND".
018900         05 FILLER pic x(20) value "EUROPE".
019000         05 FILLER pic x(25) value "EUROPE - NORTHERN".
019100         05 FILLER pic x(12) value "HIGH".
019200         05 FILLER pic x(3)  value "EUR".
019300     03  FILLER.
019400         05 FILLER pic x(3)  value "ISL".
019500         05 FILLER pic x(30) value "ICELAND".
019600         05 FILLER pic x(20) value "EUROPE".
019700         05 FILLER pic x(25) value "EUROPE - NORTHERN".
019800         05 FILLER pic x(12) value "HIGH".
019900         05 FILLER pic x(3)  value "ISK".
020000     03  FILLER.
020100         05 FILLER pic x(3)  value "LTU".
020200         05 FILLER pic x(30) value "LITHUANIA".
020300         05 FILLER pic x(20) value "EUROPE".
020400         05 FILLER pic x(25) value "EUROPE - NORTHERN".
020500         05 FILLER pic x(12) value "HIGH".
020600         05 FILLER pic x(3)  value "EUR".
020700     03  FILLER.
020800         05 FILLER pic x(3)  value "LVA".
020900         05 FILLER pic x(30) value "LATVIA".
021000         05 FILLER pic x(20) value "EUROPE".
021100         05 FILLER pic x(25) value "EUROPE - NORTHERN".
021200         05 FILLER pic x(12) value "HIGH".
021300         05 FILLER pic x(3)  value "EUR".
021400     03  FILLER.
021500         05 FILLER pic x(3)  value "EST".
021600         05 FILLER pic x(30) value "ESTONIA".
021700         05 FILLER pic x(20) value "EUROPE".
021800         05 FILLER pic x(25) value "EUROPE - NORTHERN".
021900         05 FILLER pic x(12) value "HIGH".
022000         05 FILLER pic x(3)  value "EUR".
022100     03  FILLER.
022200         05 FILLER pic x(3)  value "ESP".
022300         05 FILLER pic x(30) value "SPAIN".
022400         05 FILLER pic x(20) value "EUROPE".
022500         05 FILLER pic x(25) value "EUROPE - SOUTHERN".
022600         05 FILLER pic x(12) value "HIGH".
022700         05 FILLER pic x(3)  value "EUR".
022800     03  FILLER.
022900         05 FILLER pic x(3)  value "ITA".
023000         05 FILLER pic x(30) value "ITALY".
023100         05 FILLER pic x(20) value "EUROPE".
023200         05 FILLER pic x(25) value "EUROPE - SOUTHERN".
023300         05 FILLER pic x(12) value "HIGH".
023400         05 FILLER pic x(3)  value "EUR".
023500     03  FILLER.
023600         05 FILLER pic x(3)  value "PRT".
023700         05 FILLER pic x(30) value "PORTUGAL".
023800         05 FILLER pic x(20) value "EUROPE".
023900         05 FILLER pic x(25) value "EUROPE - SOUTHERN".
024000         05 FILLER pic x(12) value "HIGH".
024100         05 FILLER pic x(3)  value "EUR".
024200     03  FILLER.
024300         05 FILLER pic x(3)  value "GRC".
024400         05 FILLER pic x(30) value "GREECE".
024500         05 FILLER pic x(20) value "EUROPE".
024600         05 FILLER pic x(25) value "EUROPE - SOUTHERN".
024700         05 FILLER pic x(12) value "HIGH".
024800         05 FILLER pic x(3)  value "EUR".
024900     03  FILLER.
025000         05 FILLER pic x(3)  value "MLT".
025100         05 FILLER pic x(30) value "MALTA".
025200         05 FILLER pic x(20) value "EUROPE".
025300         05 FILLER pic x(25) value "EUROPE - SOUTHERN".
025400         05 FILLER pic x(12) value "HIGH".
025500         05 FILLER pic x(3)  value "EUR".
025600     03  FILLER.
025700         05 FILLER pic x(3)  value "CYP".
025800         05 FILLER pic x(30) value "CYPRUS".
025900         05 FILLER pic x(20) value "EUROPE".
026000         05 FILLER pic x(25) value "EUROPE - SOUTHERN".
026100         05 FILLER pic x(12) value "HIGH".
026200         05 FILLER pic x(3)  value "EUR".
026300     03  FILLER.
026400         05 FILLER pic x(3)  value "HRV".
026500         05 FILLER pic x(30) value "CROATIA".
026600         05 FILLER pic x(20) value "EUROPE".
026700         05 FILLER pic x(25) value "EUROPE - SOUTHERN".
026800         05 FILLER pic x(12) value "HIGH".
026900         05 FILLER pic x(3)  value "EUR".
027000     03  FILLER.
027100         05 FILLER pic x(3)  value "SVN".
027200         05 FILLER pic x(30) value "SLOVENIA".
027300         05 FILLER pic x(20) value "EUROPE".
027400         05 FILLER pic x(25) value "EUROPE - SOUTHERN".
027500         05 FILLER pic x(12) value "HIGH".
027600         05 FILLER pic x(3)  value "EUR".
027700     03  FILLER.
027800         05 FILLER pic x(3)  value "POL".
027900         05 FILLER pic x(30) value "POLAND".
028000         05 FILLER pic x(20) value "EUROPE".
028100         05 FILLER pic x(25) value "EUROPE - EASTERN".
028200         05 FILLER pic x(12) value "HIGH".
028300         05 FILLER pic x(3)  value "PLN".
028400     03  FILLER.
028500         05 FILLER pic x(3)  value "CZE".
028600         05 FILLER pic x(30) value "CZECHIA".
028700         05 FILLER pic x(20) value "EUROPE".
028800         05 FILLER pic x(25) value "EUROPE - EASTERN".
028900         05 FILLER pic x(12) value "HIGH".
029000         05 FILLER pic x(3)  value "CZK".
029100     03  FILLER.
029200         05 FILLER pic x(3)  value "SVK".
029300         05 FILLER pic x(30) value "SLOVAKIA".
029400         05 FILLER pic x(20) value "EUROPE".
029500         05 FILLER pic x(25) value "EUROPE - EASTERN".
029600         05 FILLER pic x(12) value "HIGH".
029700         05 FILLER pic x(3)  value "EUR".
029800     03  FILLER.
029900         05 FILLER pic x(3)  value "HUN".
030000         05 FILLER pic x(30) value "HUNGARY".
030100         05 FILLER pic x(20) value "EUROPE".
030200         05 FILLER pic x(25) value "EUROPE - EASTERN".
030300         05 FILLER pic x(12) value "UPPER_MIDDLE".
030400         05 FILLER pic x(3)  value "HUF".
030500     03  FILLER.
030600         05 FILLER pic x(3)  value "ROU".
030700         05 FILLER pic x(30) value "ROMANIA".
030800         05 FILLER pic x(20) value "EUROPE".
030900         05 FILLER pic x(25) value "EUROPE - EASTERN".
031000         05 FILLER pic x(12) value "UPPER_MIDDLE".
031100         05 FILLER pic x(3)  value "RON".
031200     03  FILLER.
031300         05 FILLER pic x(3)  value "BGR".
031400         05 FILLER pic x(30) value "BULGARIA".
031500         05 FILLER pic x(20) value "EUROPE".
031600         05 FILLER pic x(25) value "EUROPE - EASTERN".
031700         05 FILLER pic x(12) value "UPPER_MIDDLE".
031800         05 FILLER pic x(3)  value "BGN".
031900     03  FILLER.
032000         05 FILLER pic x(3)  value "RUS".
032100         05 FILLER pic x(30) value "RUSSIA".
032200         05 FILLER pic x(20) value "RUSSIA AND CIS".
032300         05 FILLER pic x(25) value "RUSSIA AND CIS".
032400         05 FILLER pic x(12) value "UPPER_MIDDLE".
032500         05 FILLER pic x(3)  value "RUB".
032600     03  FILLER.
032700         05 FILLER pic x(3)  value "UKR".
032800         05 FILLER pic x(30) value "UKRAINE".
032900         05 FILLER pic x(20) value "RUSSIA AND CIS".
033000         05 FILLER pic x(25) value "RUSSIA AND CIS".
033100         05 FILLER pic x(12) value "LOWER_MIDDLE".
033200         05 FILLER pic x(3)  value "UAH".
033300     03  FILLER.
033400         05 FILLER pic x(3)  value "KAZ".
033500         05 FILLER pic x(30) value "KAZAKHSTAN".
033600         05 FILLER pic x(20) value "RUSSIA AND CIS".
033700         05 FILLER pic x(25) value "RUSSIA AND CIS".
033800         05 FILLER pic x(12) value "UPPER_MIDDLE".
033900         05 FILLER pic x(3)  value "KZT".
034000     03  FILLER.
034100         05 FILLER pic x(3)  value "BLR".
034200         05 FILLER pic x(30) value "BELARUS".
034300         05 FILLER pic x(20) value "RUSSIA AND CIS".
034400         05 FILLER pic x(25) value "RUSSIA AND CIS".
034500         05 FILLER pic x(12) value "UPPER_MIDDLE".
034600         05 FILLER pic x(3)  value "BYN".
034700     03  FILLER.
034800         05 FILLER pic x(3)  value "UZB".
034900         05 FILLER pic x(30) value "UZBEKISTAN".
035000         05 FILLER pic x(20) value "RUSSIA AND CIS".
035100         05 FILLER pic x(25) value "RUSSIA AND CIS".
035200         05 FILLER pic x(12) value "LOWER_MIDDLE".
035300         05 FILLER pic x(3)  value "UZS".
035400     03  FILLER.
035500         05 FILLER pic x(3)  value "AZE".
035600         05 FILLER pic x(30) value "AZERBAIJAN".
035700         05 FILLER pic x(20) value "RUSSIA AND CIS".
035800         05 FILLER pic x(25) value "RUSSIA AND CIS".
035900         05 FILLER pic x(12) value "UPPER_MIDDLE".
036000         05 FILLER pic x(3)  value "AZN".
036100     03  FILLER.
036200         05 FILLER pic x(3)  value "GEO".
036300         05 FILLER pic x(30) value "GEORGIA".
036400         05 FILLER pic x(20) value "RUSSIA AND CIS".
036500         05 FILLER pic x(25) value "RUSSIA AND CIS".
036600         05 FILLER pic x(12) value "UPPER_MIDDLE".
036700         05 FILLER pic x(3)  value "GEL".
036800     03  FILLER.
036900         05 FILLER pic x(3)  value "ARM".
037000         05 FILLER pic x(30) value "ARMENIA".
037100         05 FILLER pic x(20) value "RUSSIA AND CIS".
037200         05 FILLER pic x(25) value "RUSSIA AND CIS".
037300         05 FILLER pic x(12) value "UPPER_MIDDLE".
037400         05 FILLER pic x(3)  value "AMD".
037500     03  FILLER.
037600         05 FILLER pic x(3)  value "CHN".
037700         05 FILLER pic x(30) value "CHINA".
037800         05 FILLER pic x(20) value "ASIA".
037900         05 FILLER pic x(25) value "ASIA - EAST".
038000         05 FILLER pic x(12) value "UPPER_MIDDLE".
038100         05 FILLER pic x(3)  value "CNY".
038200     03  FILLER.
038300         05 FILLER pic x(3)  value "JPN".
038400         05 FILLER pic x(30) value "JAPAN".
038500         05 FILLER pic x(20) value "ASIA".
038600         05 FILLER pic x(25) value "ASIA - EAST".
038700         05 FILLER pic x(12) value "HIGH".
038800         05 FILLER pic x(3)  value "JPY".
038900     03  FILLER.
039000         05 FILLER pic x(3)  value "KOR".
039100         05 FILLER pic x(30) value "SOUTH KOREA".
039200         05 FILLER pic x(20) value "ASIA".
039300         05 FILLER pic x(25) value "ASIA - EAST".
039400         05 FILLER pic x(12) value "HIGH".
039500         05 FILLER pic x(3)  value "KRW".
039600     03  FILLER.
039700         05 FILLER pic x(3)  value "TWN".
039800         05 FILLER pic x(30) value "TAIWAN".
039900         05 FILLER pic x(20) value "ASIA".
040000         05 FILLER pic x(25) value "ASIA - EAST".
040100         05 FILLER pic x(12) value "HIGH".
040200         05 FILLER pic x(3)  value "TWD".
040300     03  FILLER.
040400         05 FILLER pic x(3)  value "HKG".
040500         05 FILLER pic x(30) value "HONG KONG".
040600         05 FILLER pic x(20) value "ASIA".
040700         05 FILLER pic x(25) value "ASIA - EAST".
040800         05 FILLER pic x(12) value "HIGH".
040900         05 FILLER pic x(3)  value "HKD".
041000     03  FILLER.
041100         05 FILLER pic x(3)  value "MNG".
041200         05 FILLER pic x(30) value "MONGOLIA".
041300         05 FILLER pic x(20) value "ASIA".
041400         05 FILLER pic x(25) value "ASIA - EAST".
041500         05 FILLER pic x(12) value "LOWER_MIDDLE".
041600         05 FILLER pic x(3)  value "MNT".
041700     03  FILLER.
041800         05 FILLER pic x(3)  value "IND".
041900         05 FILLER pic x(30) value "INDIA".
042000         05 FILLER pic x(20) value "ASIA".
042100         05 FILLER pic x(25) value "ASIA - SOUTH".
042200         05 FILLER pic x(12) value "LOWER_MIDDLE".
042300         05 FILLER pic x(3)  value "INR".
042400     03  FILLER.
042500         05 FILLER pic x(3)  value "PAK".
042600         05 FILLER pic x(30) value "PAKISTAN".
042700         05 FILLER pic x(20) value "ASIA".
042800         05 FILLER pic x(25) value "ASIA - SOUTH".
042900         05 FILLER pic x(12) value "LOWER_MIDDLE".
043000         05 FILLER pic x(3)  value "PKR".
043100     03  FILLER.
043200         05 FILLER pic x(3)  value "BGD".
043300         05 FILLER pic x(30) value "BANGLADESH".
043400         05 FILLER pic x(20) value "ASIA".
043500         05 FILLER pic x(25) value "ASIA - SOUTH".
043600         05 FILLER pic x(12) value "LOWER_MIDDLE".
043700         05 FILLER pic x(3)  value "BDT".
043800     03  FILLER.
043900         05 FILLER pic x(3)  value "LKA".
044000         05 FILLER pic x(30) value "SRI LANKA".
044100         05 FILLER pic x(20) value "ASIA".
044200         05 FILLER pic x(25) value "ASIA - SOUTH".
044300         05 FILLER pic x(12) value "LOWER_MIDDLE".
044400         05 FILLER pic x(3)  value "LKR".
044500     03  FILLER.
044600         05 FILLER pic x(3)  value "NPL".
044700         05 FILLER pic x(30) value "NEPAL".
044800         05 FILLER pic x(20) value "ASIA".
044900         05 FILLER pic x(25) value "ASIA - SOUTH".
045000         05 FILLER pic x(12) value "LOWER_MIDDLE".
045100         05 FILLER pic x(3)  value "NPR".
045200     03  FILLER.
045300         05 FILLER pic x(3)  value "IDN".
045400         05 FILLER pic x(30) value "INDONESIA".
045500         05 FILLER pic x(20) value "ASIA".
045600         05 FILLER pic x(25) value "ASIA - SOUTHEAST".
045700         05 FILLER pic x(12) value "UPPER_MIDDLE".
045800         05 FILLER pic x(3)  value "IDR".
045900     03  FILLER.
046000         05 FILLER pic x(3)  value "THA".
046100         05 FILLER pic x(30) value "THAILAND".
046200         05 FILLER pic x(20) value "ASIA".
046300         05 FILLER pic x(25) value "ASIA - SOUTHEAST".
046400         05 FILLER pic x(12) value "UPPER_MIDDLE".
046500         05 FILLER pic x(3)  value "THB".
046600     03  FILLER.
046700         05 FILLER pic x(3)  value "VNM".
046800         05 FILLER pic x(30) value "VIETNAM".
046900         05 FILLER pic x(20) value "ASIA".
047000         05 FILLER pic x(25) value "ASIA - SOUTHEAST".
047100         05 FILLER pic x(12) value "LOWER_MIDDLE".
047200         05 FILLER pic x(3)  value "VND".
047300     03  FILLER.
047400         05 FILLER pic x(3)  value "PHL".
047500         05 FILLER pic x(30) value "PHILIPPINES".
047600         05 FILLER pic x(20) value "ASIA".
047700         05 FILLER pic x(25) value "ASIA - SOUTHEAST".
047800         05 FILLER pic x(12) value "LOWER_MIDDLE".
047900         05 FILLER pic x(3)  value "PHP".
048000     03  FILLER.
048100         05 FILLER pic x(3)  value "MYS".
048200         05 FILLER pic x(30) value "MALAYSIA".
048300         05 FILLER pic x(20) value "ASIA".
048400         05 FILLER pic x(25) value "ASIA - SOUTHEAST".
048500         05 FILLER pic x(12) value "UPPER_MIDDLE".
048600         05 FILLER pic x(3)  value "MYR".
048700     03  FILLER.
048800         05 FILLER pic x(3)  value "SGP".
048900         05 FILLER pic x(30) value "SINGAPORE".
049000         05 FILLER pic x(20) value "ASIA".
049100         05 FILLER pic x(25) value "ASIA - SOUTHEAST".
049200         05 FILLER pic x(12) value "HIGH".
049300         05 FILLER pic x(3)  value "SGD".
049400     03  FILLER.
049500         05 FILLER pic x(3)  value "MMR".
049600         05 FILLER pic x(30) value "MYANMAR".
049700         05 FILLER pic x(20) value "ASIA".
049800         05 FILLER pic x(25) value "ASIA - SOUTHEAST".
049900         05 FILLER pic x(12) value "LOWER_MIDDLE".
050000         05 FILLER pic x(3)  value "MMK".
050100     03  FILLER.
050200         05 FILLER pic x(3)  value "KGZ".
050300         05 FILLER pic x(30) value "KYRGYZSTAN".
050400         05 FILLER pic x(20) value "ASIA".
050500         05 FILLER pic x(25) value "ASIA - CENTRAL".
050600         05 FILLER pic x(12) value "LOWER_MIDDLE".
050700         05 FILLER pic x(3)  value "KGS".
050800     03  FILLER.
050900         05 FILLER pic x(3)  value "TJK".
051000         05 FILLER pic x(30) value "TAJIKISTAN".
051100         05 FILLER pic x(20) value "ASIA".
051200         05 FILLER pic x(25) value "ASIA - CENTRAL".
051300         05 FILLER pic x(12) value "LOWER_MIDDLE".
051400         05 FILLER pic x(3)  value "TJS".
051500     03  FILLER.
051600         05 FILLER pic x(3)  value "AFG".
051700         05 FILLER pic x(30) value "AFGHANISTAN".
051800         05 FILLER pic x(20) value "ASIA".
051900         05 FILLER pic x(25) value "ASIA - CENTRAL".
052000         05 FILLER pic x(12) value "LOW".
052100         05 FILLER pic x(3)  value "AFN".
052200     03  FILLER.
052300         05 FILLER pic x(3)  value "SAU".
052400         05 FILLER pic x(30) value "SAUDI ARABIA".
052500         05 FILLER pic x(20) value "MIDDLE EAST".
052600         05 FILLER pic x(25) value "MIDDLE EAST".
052700         05 FILLER pic x(12) value "HIGH".
052800         05 FILLER pic x(3)  value "SAR".
052900     03  FILLER.
053000         05 FILLER pic x(3)  value "ARE".
053100         05 FILLER pic x(30) value "UNITED ARAB EMIRATES".
053200         05 FILLER pic x(20) value "MIDDLE EAST".
053300         05 FILLER pic x(25) value "MIDDLE EAST".
053400         05 FILLER pic x(12) value "HIGH".
053500         05 FILLER pic x(3)  value "AED".
053600     03  FILLER.
053700         05 FILLER pic x(3)  value "ISR".
053800         05 FILLER pic x(30) value "ISRAEL".
053900         05 FILLER pic x(20) value "MIDDLE EAST".
054000         05 FILLER pic x(25) value "MIDDLE EAST".
054100         05 FILLER pic x(12) value "HIGH".
054200         05 FILLER pic x(3)  value "ILS".
054300     03  FILLER.
054400         05 FILLER pic x(3)  value "TUR".
054500         05 FILLER pic x(30) value "TURKIYE".
054600         05 FILLER pic x(20) value "MIDDLE EAST".
054700         05 FILLER pic x(25) value "MIDDLE EAST".
054800         05 FILLER pic x(12) value "UPPER_MIDDLE".
054900         05 FILLER pic x(3)  value "TRY".
055000     03  FILLER.
055100         05 FILLER pic x(3)  value "QAT".
055200         05 FILLER pic x(30) value "QATAR".
055300         05 FILLER pic x(20) value "MIDDLE EAST".
055400         05 FILLER pic x(25) value "MIDDLE EAST".
055500         05 FILLER pic x(12) value "HIGH".
055600         05 FILLER pic x(3)  value "QAR".
055700     03  FILLER.
055800         05 FILLER pic x(3)  value "KWT".
055900         05 FILLER pic x(30) value "KUWAIT".
056000         05 FILLER pic x(20) value "MIDDLE EAST".
056100         05 FILLER pic x(25) value "MIDDLE EAST".
056200         05 FILLER pic x(12) value "HIGH".
056300         05 FILLER pic x(3)  value "KWD".
056400     03  FILLER.
056500         05 FILLER pic x(3)  value "JOR".
056600         05 FILLER pic x(30) value "JORDAN".
056700         05 FILLER pic x(20) value "MIDDLE EAST".
056800         05 FILLER pic x(25) value "MIDDLE EAST".
056900         05 FILLER pic x(12) value "UPPER_MIDDLE".
057000         05 FILLER pic x(3)  value "JOD".
057100     03  FILLER.
057200         05 FILLER pic x(3)  value "LBN".
057300         05 FILLER pic x(30) value "LEBANON".
057400         05 FILLER pic x(20) value "MIDDLE EAST".
057500         05 FILLER pic x(25) value "MIDDLE EAST".
057600         05 FILLER pic x(12) value "UPPER_MIDDLE".
057700         05 FILLER pic x(3)  value "LBP".
057800     03  FILLER.
057900         05 FILLER pic x(3)  value "IRQ".
058000         05 FILLER pic x(30) value "IRAQ".
058100         05 FILLER pic x(20) value "MIDDLE EAST".
058200         05 FILLER pic x(25) value "MIDDLE EAST".
058300         05 FILLER pic x(12) value "UPPER_MIDDLE".
058400         05 FILLER pic x(3)  value "IQD".
058500     03  FILLER.
058600         05 FILLER pic x(3)  value "OMN".
058700         05 FILLER pic x(30) value "OMAN".
058800         05 FILLER pic x(20) value "MIDDLE EAST".
058900         05 FILLER pic x(25) value "MIDDLE EAST".
059000         05 FILLER pic x(12) value "HIGH".
059100         05 FILLER pic x(3)  value "OMR".
059200     03  FILLER.
059300         05 FILLER pic x(3)  value "EGY".
059400         05 FILLER pic x(30) value "EGYPT".
059500         05 FILLER pic x(20) value "AFRICA".
059600         05 FILLER pic x(25) value "AFRICA - NORTHERN".
059700         05 FILLER pic x(12) value "LOWER_MIDDLE".
059800         05 FILLER pic x(3)  value "EGP".
059900     03  FILLER.
060000         05 FILLER pic x(3)  value "MAR".
060100         05 FILLER pic x(30) value "MOROCCO".
060200         05 FILLER pic x(20) value "AFRICA".
060300         05 FILLER pic x(25) value "AFRICA - NORTHERN".
060400         05 FILLER pic x(12) value "LOWER_MIDDLE".
060500         05 FILLER pic x(3)  value "MAD".
060600     03  FILLER.
060700         05 FILLER pic x(3)  value "DZA".
060800         05 FILLER pic x(30) value "ALGERIA".
060900         05 FILLER pic x(20) value "AFRICA".
061000         05 FILLER pic x(25) value "AFRICA - NORTHERN".
061100         05 FILLER pic x(12) value "UPPER_MIDDLE".
061200         05 FILLER pic x(3)  value "DZD".
061300     03  FILLER.
061400         05 FILLER pic x(3)  value "TUN".
061500         05 FILLER pic x(30) value "TUNISIA".
061600         05 FILLER pic x(20) value "AFRICA".
061700         05 FILLER pic x(25) value "AFRICA - NORTHERN".
061800         05 FILLER pic x(12) value "LOWER_MIDDLE".
061900         05 FILLER pic x(3)  value "TND".
062000     03  FILLER.
062100         05 FILLER pic x(3)  value "LBY".
062200         05 FILLER pic x(30) value "LIBYA".
062300         05 FILLER pic x(20) value "AFRICA".
062400         05 FILLER pic x(25) value "AFRICA - NORTHERN".
062500         05 FILLER pic x(12) value "UPPER_MIDDLE".
062600         05 FILLER pic x(3)  value "LYD".
062700     03  FILLER.
062800         05 FILLER pic x(3)  value "NGA".
062900         05 FILLER pic x(30) value "NIGERIA".
063000         05 FILLER pic x(20) value "AFRICA".
063100         05 FILLER pic x(25) value "AFRICA - SUB-SAHARAN".
063200         05 FILLER pic x(12) value "LOWER_MIDDLE".
063300         05 FILLER pic x(3)  value "NGN".
063400     03  FILLER.
063500         05 FILLER pic x(3)  value "ZAF".
063600         05 FILLER pic x(30) value "SOUTH AFRICA".
063700         05 FILLER pic x(20) value "AFRICA".
063800         05 FILLER pic x(25) value "AFRICA - SUB-SAHARAN".
063900         05 FILLER pic x(12) value "UPPER_MIDDLE".
064000         05 FILLER pic x(3)  value "ZAR".
064100     03  FILLER.
064200         05 FILLER pic x(3)  value "KEN".
064300         05 FILLER pic x(30) value "KENYA".
064400         05 FILLER pic x(20) value "AFRICA".
064500         05 FILLER pic x(25) value "AFRICA - SUB-SAHARAN".
064600         05 FILLER pic x(12) value "LOWER_MIDDLE".
064700         05 FILLER pic x(3)  value "KES".
064800     03  FILLER.
064900         05 FILLER pic x(3)  value "ETH".
065000         05 FILLER pic x(30) value "ETHIOPIA".
065100         05 FILLER pic x(20) value "AFRICA".
065200         05 FILLER pic x(25) value "AFRICA - SUB-SAHARAN".
065300         05 FILLER pic x(12) value "LOW".
065400         05 FILLER pic x(3)  value "ETB".
065500     03  FILLER.
065600         05 FILLER pic x(3)  value "GHA".
065700         05 FILLER pic x(30) value "GHANA".
065800         05 FILLER pic x(20) value "AFRICA".
065900         05 FILLER pic x(25) value "AFRICA - SUB-SAHARAN".
066000         05 FILLER pic x(12) value "LOWER_MIDDLE".
066100         05 FILLER pic x(3)  value "GHS".
066200     03  FILLER.
066300         05 FILLER pic x(3)  value "TZA".
066400         05 FILLER pic x(30) value "TANZANIA".
066500         05 FILLER pic x(20) value "AFRICA".
066600         05 FILLER pic x(25) value "AFRICA - SUB-SAHARAN".
066700         05 FILLER pic x(12) value "LOWER_MIDDLE".
066800         05 FILLER pic x(3)  value "TZS".
066900     03  FILLER.
067000         05 FILLER pic x(3)  value "UGA".
067100         05 FILLER pic x(30) value "UGANDA".
067200         05 FILLER pic x(20) value "AFRICA".
067300         05 FILLER pic x(25) value "AFRICA - SUB-SAHARAN".
067400         05 FILLER pic x(12) value "LOW".
067500         05 FILLER pic x(3)  value "UGX".
067600     03  FILLER.
067700         05 FILLER pic x(3)  value "CIV".
067800         05 FILLER pic x(30) value "IVORY COAST".
067900         05 FILLER pic x(20) value "AFRICA".
068000         05 FILLER pic x(25) value "AFRICA - SUB-SAHARAN".
068100         05 FILLER pic x(12) value "LOWER_MIDDLE".
068200         05 FILLER pic x(3)  value "XOF".
068300     03  FILLER.
068400         05 FILLER pic x(3)  value "SEN".
068500         05 FILLER pic x(30) value "SENEGAL".
068600         05 FILLER pic x(20) value "AFRICA".
068700         05 FILLER pic x(25) value "AFRICA - SUB-SAHARAN".
068800         05 FILLER pic x(12) value "LOWER_MIDDLE".
068900         05 FILLER pic x(3)  value "XOF".
069000     03  FILLER.
069100         05 FILLER pic x(3)  value "CMR".
069200         05 FILLER pic x(30) value "CAMEROON".
069300         05 FILLER pic x(20) value "AFRICA".
069400         05 FILLER pic x(25) value "AFRICA - SUB-SAHARAN".
069500         05 FILLER pic x(12) value "LOWER_MIDDLE".
069600         05 FILLER pic x(3)  value "XAF".
069700     03  FILLER.
069800         05 FILLER pic x(3)  value "ZMB".
069900         05 FILLER pic x(30) value "ZAMBIA".
070000         05 FILLER pic x(20) value "AFRICA".
070100         05 FILLER pic x(25) value "AFRICA - SUB-SAHARAN".
070200         05 FILLER pic x(12) value "LOWER_MIDDLE".
070300         05 FILLER pic x(3)  value "ZMW".
070400     03  FILLER.
070500         05 FILLER pic x(3)  value "AUS".
070600         05 FILLER pic x(30) value "AUSTRALIA".
070700         05 FILLER pic x(20) value "OCEANIA".
070800         05 FILLER pic x(25) value "OCEANIA".
070900         05 FILLER pic x(12) value "HIGH".
071000         05 FILLER pic x(3)  value "AUD".
071100     03  FILLER.
071200         05 FILLER pic x(3)  value "NZL".
071300         05 FILLER pic x(30) value "NEW ZEALAND".
071400         05 FILLER pic x(20) value "OCEANIA".
071500         05 FILLER pic x(25) value "OCEANIA".
071600         05 FILLER pic x(12) value "HIGH".
071700         05 FILLER pic x(3)  value "NZD".
071800     03  FILLER.
071900         05 FILLER pic x(3)  value "FJI".
072000         05 FILLER pic x(30) value "FIJI".
072100         05 FILLER pic x(20) value "OCEANIA".
072200         05 FILLER pic x(25) value "OCEANIA".
072300         05 FILLER pic x(12) value "UPPER_MIDDLE".
072400         05 FILLER pic x(3)  value "FJD".
072500     03  FILLER.
072600         05 FILLER pic x(3)  value "PNG".
072700         05 FILLER pic x(30) value "PAPUA NEW GUINEA".
072800         05 FILLER pic x(20) value "OCEANIA".
072900         05 FILLER pic x(25) value "OCEANIA".
073000         05 FILLER pic x(12) value "LOWER_MIDDLE".
073100         05 FILLER pic x(3)  value "PGK".
073200     03  FILLER.
073300         05 FILLER pic x(3)  value "EUU".
073400         05 FILLER pic x(30) value "EUROPEAN UNION".
073500         05 FILLER pic x(20) value "AGGREGATES".
073600         05 FILLER pic x(25) value "AGGREGATES".
073700         05 FILLER pic x(12) value "HIGH".
073800         05 FILLER pic x(3)  value "EUR".
073900*
074000 01  MD-Country-Table redefines MD-Country-Table-Literals.
074100     03  MD-Country-Entry             occurs 103 times
074200                                      indexed by MD-Cty-Ix.
074300         05  MD-Cty-Code              pic x(3).
074400         05  MD-Cty-Name              pic x(30).
074500         05  MD-Cty-Region            pic x(20).
074600         05  MD-Cty-Sub-Region        pic x(25).
074700         05  MD-Cty-Income            pic x(12).
074800         05  MD-Cty-Currency          pic x(3).
074900*
075000 01  MD-Cty-Work-Data.
075100     03  MD-Cty-Count             pic 9(3)      comp   value 103.
075200     03  MD-Cty-Found-Sw          pic x                value "N".
075300         88  MD-Cty-Found                        value "Y".
075400         88  MD-Cty-Not-Found                    value "N".
075500     03  filler                   pic x(9).
