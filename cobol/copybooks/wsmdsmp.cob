000100********************************************
000200*                                          *
000300*  Record Definition For Sample Output      *
000400*        (Training / Validation) File       *
000500*     Line sequential, one record per Q&A   *
000600*     sample generated by md100/200/300/400. *
000700********************************************
000800* Record size 2280 bytes.
000900*
001000* 19/11/25 vbc - Created.
001100* 27/11/25 vbc - Widened answer body from 10 to 20 lines,
001200*                ranking family answers were truncating.
001300*
001350* SMP-Type holds SINGLE/COMPARE/REGIONAL/RANKING.
001400 01  MD-Sample-Record.
001500     03  SMP-Type              pic x(10).
001700     03  SMP-Question          pic x(120).
001800     03  SMP-Answer-Body.
001900         05  SMP-Answer-Line   pic x(100)
002000                               occurs 20 times
002100                               indexed by SMP-Ans-Ix.
002150     03  filler                pic x(150).
002200*
002300 01  MD-Sample-Trailer.
002400     03  Smp-Trl-Id            pic x(10) value "** EOF **".
002500     03  Smp-Trl-Train-Count   pic 9(6)  comp.
002600     03  Smp-Trl-Valid-Count   pic 9(6)  comp.
002700     03  filler                pic x(2258).
