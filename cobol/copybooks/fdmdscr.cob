000100*FD For The Generation-Order Sample Scratch File.
000200* 09/12/25 vbc - Created.
000300  fd  MD-Scratch-File
000400      label records are standard.
000500  copy "wsmdsmp.cob".
