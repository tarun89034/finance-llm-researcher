000100********************************************
000200*                                          *
000300*  Working Storage For The End-Of-Job        *
000400*     Statistics Record                     *
000500*     Written once by md000 at close-down.  *
000600********************************************
000700* Record size 128 bytes padded to 256 by filler.
000800*
000900* 23/11/25 vbc - Created.
001000* 08/01/26 vbc - Added Fin-Elapsed-Secs after ops queried
001100*                how long a full run takes.
001200* 22/02/26 vbc - Added Fin-Countries/Indicators/Regions-Covered -
001300*                head office wants the published coverage counts
001400*                on the trailer, not just the sample splits.
001500*
001600 01  MD-Final-Record.
001700* Fin-Run-Date held as ccyymmdd.
001800     03  Fin-Run-Date          pic 9(8)   comp.
001900     03  Fin-Run-Period        pic x(7).
002000     03  Fin-Single-Count      pic 9(6)   comp.
002100     03  Fin-Compare-Count     pic 9(6)   comp.
002200     03  Fin-Regional-Count    pic 9(6)   comp.
002300     03  Fin-Ranking-Count     pic 9(6)   comp.
002400     03  Fin-Total-Count       pic 9(6)   comp.
002500     03  Fin-Train-Count       pic 9(6)   comp.
002600     03  Fin-Valid-Count       pic 9(6)   comp.
002700     03  Fin-Elapsed-Secs      pic 9(5)   comp.
002800* Published coverage - how much of the world this run touches,
002900* not how many rows it happened to process.
003000     03  Fin-Countries-Covered pic 9(3)   comp.
003100     03  Fin-Indicators-Covered pic 9(3)  comp.
003200     03  Fin-Regions-Covered   pic 9(3)   comp.
003300     03  filler                pic x(122).
