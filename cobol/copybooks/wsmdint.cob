000100********************************************
000200*                                          *
000300*  Record Definition For Query Input        *
000400*     Used by md500 - Intent-Classifier.    *
000500*                                          *
000600********************************************
000700* Query rec 120 bytes - one line per free-text query read in.
000800*
000900* 21/11/25 vbc - Created.
001000* 29/11/25 vbc - Int-Cty-Codes widened 8 -> 10 occurs to
001100*                match wsmdcty's own binary-search limit.
001200* 30/12/25 vbc - Intent-Record moved out to md500's own
001300*                WORKING-STORAGE - it was sharing this FD's
001400*                record area with MD-Query-Record (multiple 01s
001500*                under one FD are the same storage), so setting
001600*                INT-Type/INT-Region here was overlaying bytes
001700*                straight out from under QRY-Text.
001800*
001900 01  MD-Query-Record.
002000     03  QRY-Text              pic x(120).
