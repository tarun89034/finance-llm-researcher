000100********************************************
000200*                                          *
000300*  Assessment Rule Table                    *
000400*     5 ordered tiers per indicator, first  *
000500*     matching tier wins (see md050 para    *
000600*     b070-Classify-Assessment). Row order  *
000700*     fixed to match wsmdind.                *
000800********************************************
000900* Interest-rate, current-account, exchange-rate-change and
001000* trade-balance are scanned with a plain >= test regardless
001100* of sign - this is a known quirk carried over from the
001200* original desktop tool and is NOT to be corrected: any
001300* value meeting the FIRST tier's threshold classifies there,
001400* so low values fall through to the last tier. Leave as is.
001500*
001600* 05/12/25 vbc - Created.
001700* 14/12/25 vbc - Interest-rate/gdp-per-capita/fdi-inflows/
001800*                consumer-conf only publish 4 tiers, so the
001900*                5th tier here just repeats the catch-all.
002000*
002100 01  MD-Asm-Table.
002200     03  FILLER.
002300         05  FILLER.
002400             07 FILLER pic s9(6)v99 sign leading
002500                       separate value +000005.00.
002600             07 FILLER pic x(20) value "STRONG".
002700             07 FILLER pic x(50) value "Economy showing robust exp
002800- "ansion".
002900         05  FILLER.
003000             07 FILLER pic s9(6)v99 sign leading
003100                       separate value +000003.00.
003200             07 FILLER pic x(20) value "GOOD".
003300             07 FILLER pic x(50) value "Healthy economic growth".
003400         05  FILLER.
003500             07 FILLER pic s9(6)v99 sign leading
003600                       separate value +000001.50.
003700             07 FILLER pic x(20) value "MODERATE".
003800             07 FILLER pic x(50) value "Sluggish but positive grow
003900- "th".
004000         05  FILLER.
004100             07 FILLER pic s9(6)v99 sign leading
004200                       separate value +000000.00.
004300             07 FILLER pic x(20) value "WEAK".
004400             07 FILLER pic x(50) value "Near-stagnation conditions
004500- "".
004600         05  FILLER.
004700             07 FILLER pic s9(6)v99 sign leading
004800                       separate value -999999.99.
004900             07 FILLER pic x(20) value "CONTRACTION".
005000             07 FILLER pic x(50) value "Economy in recession".
005100     03  FILLER.
005200         05  FILLER.
005300             07 FILLER pic s9(6)v99 sign leading
005400                       separate value +000002.00.
005500             07 FILLER pic x(20) value "LOW".
005600             07 FILLER pic x(50) value "Well-controlled price stab
005700- "ility".
005800         05  FILLER.
005900             07 FILLER pic s9(6)v99 sign leading
006000                       separate value +000003.50.
006100             07 FILLER pic x(20) value "TARGET".
006200             07 FILLER pic x(50) value "Near central bank targets
006300- "".
006400         05  FILLER.
006500             07 FILLER pic s9(6)v99 sign leading
006600                       separate value +000006.00.
006700             07 FILLER pic x(20) value "ELEVATED".
006800             07 FILLER pic x(50) value "Above-target inflation req
006900- "uiring monitoring".
007000         05  FILLER.
007100             07 FILLER pic s9(6)v99 sign leading
007200                       separate value +000010.00.
007300             07 FILLER pic x(20) value "HIGH".
007400             07 FILLER pic x(50) value "Significant inflationary p
007500- "ressure".
007600         05  FILLER.
007700             07 FILLER pic s9(6)v99 sign leading
007800                       separate value +999999.99.
007900             07 FILLER pic x(20) value "CRITICAL".
008000             07 FILLER pic x(50) value "Hyperinflationary risk".
008100     03  FILLER.
008200         05  FILLER.
008300             07 FILLER pic s9(6)v99 sign leading
008400                       separate value +000004.00.
008500             07 FILLER pic x(20) value "TIGHT".
008600             07 FILLER pic x(50) value "Strong labor market condit
008700- "ions".
008800         05  FILLER.
008900             07 FILLER pic s9(6)v99 sign leading
009000                       separate value +000005.50.
009100             07 FILLER pic x(20) value "HEALTHY".
009200             07 FILLER pic x(50) value "Near full employment".
009300         05  FILLER.
009400             07 FILLER pic s9(6)v99 sign leading
009500                       separate value +000008.00.
009600             07 FILLER pic x(20) value "ELEVATED".
009700             07 FILLER pic x(50) value "Labor market slack present
009800- "".
009900         05  FILLER.
010000             07 FILLER pic s9(6)v99 sign leading
010100                       separate value +000012.00.
010200             07 FILLER pic x(20) value "HIGH".
010300             07 FILLER pic x(50) value "Significant joblessness".
010400         05  FILLER.
010500             07 FILLER pic s9(6)v99 sign leading
010600                       separate value +999999.99.
010700             07 FILLER pic x(20) value "CRISIS".
010800             07 FILLER pic x(50) value "Severe unemployment crisis
010900- "".
011000     03  FILLER.
011100         05  FILLER.
011200             07 FILLER pic s9(6)v99 sign leading
011300                       separate value +000002.00.
011400             07 FILLER pic x(20) value "ACCOMMODATIVE".
011500             07 FILLER pic x(50) value "Highly stimulative monetar
011600- "y policy".
011700         05  FILLER.
011800             07 FILLER pic s9(6)v99 sign leading
011900                       separate value +000005.00.
012000             07 FILLER pic x(20) value "NEUTRAL".
012100             07 FILLER pic x(50) value "Neutral monetary stance".
012200         05  FILLER.
012300             07 FILLER pic s9(6)v99 sign leading
012400                       separate value +000008.00.
012500             07 FILLER pic x(20) value "RESTRICTIVE".
012600             07 FILLER pic x(50) value "Tightening monetary condit
012700- "ions".
012800         05  FILLER.
012900             07 FILLER pic s9(6)v99 sign leading
013000                       separate value -999999.99.
013100             07 FILLER pic x(20) value "VERY TIGHT".
013200             07 FILLER pic x(50) value "Severely restrictive polic
013300- "y stance".
013400         05  FILLER.
013500             07 FILLER pic s9(6)v99 sign leading
013600                       separate value -999999.99.
013700             07 FILLER pic x(20) value "VERY TIGHT".
013800             07 FILLER pic x(50) value "Severely restrictive polic
013900- "y stance".
014000     03  FILLER.
014100         05  FILLER.
014200             07 FILLER pic s9(6)v99 sign leading
014300                       separate value +040000.00.
014400             07 FILLER pic x(20) value "HIGH INCOME".
014500             07 FILLER pic x(50) value "Advanced economy living st
014600- "andards".
014700         05  FILLER.
014800             07 FILLER pic s9(6)v99 sign leading
014900                       separate value +015000.00.
015000             07 FILLER pic x(20) value "UPPER MIDDLE".
015100             07 FILLER pic x(50) value "Emerging market developmen
015200- "t level".
015300         05  FILLER.
015400             07 FILLER pic s9(6)v99 sign leading
015500                       separate value +004000.00.
015600             07 FILLER pic x(20) value "LOWER MIDDLE".
015700             07 FILLER pic x(50) value "Developing economy".
015800         05  FILLER.
015900             07 FILLER pic s9(6)v99 sign leading
016000                       separate value -999999.99.
016100             07 FILLER pic x(20) value "LOW INCOME".
016200             07 FILLER pic x(50) value "Least developed economy".
016300         05  FILLER.
016400             07 FILLER pic s9(6)v99 sign leading
016500                       separate value -999999.99.
016600             07 FILLER pic x(20) value "LOW INCOME".
016700             07 FILLER pic x(50) value "Least developed economy".
016800     03  FILLER.
016900         05  FILLER.
017000             07 FILLER pic s9(6)v99 sign leading
017100                       separate value +000005.00.
017200             07 FILLER pic x(20) value "LARGE SURPLUS".
017300             07 FILLER pic x(50) value "Strong external position".
017400         05  FILLER.
017500             07 FILLER pic s9(6)v99 sign leading
017600                       separate value +000002.00.
017700             07 FILLER pic x(20) value "SURPLUS".
017800             07 FILLER pic x(50) value "Positive external balance
017900- "".
018000         05  FILLER.
018100             07 FILLER pic s9(6)v99 sign leading
018200                       separate value -000002.00.
018300             07 FILLER pic x(20) value "BALANCED".
018400             07 FILLER pic x(50) value "Sustainable external posit
018500- "ion".
018600         05  FILLER.
018700             07 FILLER pic s9(6)v99 sign leading
018800                       separate value -000005.00.
018900             07 FILLER pic x(20) value "DEFICIT".
019000             07 FILLER pic x(50) value "External financing needs".
019100         05  FILLER.
019200             07 FILLER pic s9(6)v99 sign leading
019300                       separate value -999999.99.
019400             07 FILLER pic x(20) value "LARGE DEFICIT".
019500             07 FILLER pic x(50) value "Significant external vulne
019600- "rability".
019700     03  FILLER.
019800         05  FILLER.
019900             07 FILLER pic s9(6)v99 sign leading
020000                       separate value +000040.00.
020100             07 FILLER pic x(20) value "LOW".
020200             07 FILLER pic x(50) value "Strong fiscal position".
020300         05  FILLER.
020400             07 FILLER pic s9(6)v99 sign leading
020500                       separate value +000060.00.
020600             07 FILLER pic x(20) value "MODERATE".
020700             07 FILLER pic x(50) value "Manageable debt levels".
020800         05  FILLER.
020900             07 FILLER pic s9(6)v99 sign leading
021000                       separate value +000090.00.
021100             07 FILLER pic x(20) value "HIGH".
021200             07 FILLER pic x(50) value "Elevated debt requiring at
021300- "tention".
021400         05  FILLER.
021500             07 FILLER pic s9(6)v99 sign leading
021600                       separate value +000120.00.
021700             07 FILLER pic x(20) value "VERY HIGH".
021800             07 FILLER pic x(50) value "Debt sustainability concer
021900- "ns".
022000         05  FILLER.
022100             07 FILLER pic s9(6)v99 sign leading
022200                       separate value +999999.99.
022300             07 FILLER pic x(20) value "CRITICAL".
022400             07 FILLER pic x(50) value "Severe fiscal stress".
022500     03  FILLER.
022600         05  FILLER.
022700             07 FILLER pic s9(6)v99 sign leading
022800                       separate value +000005.00.
022900             07 FILLER pic x(20) value "EXCELLENT".
023000             07 FILLER pic x(50) value "Highly attractive investme
023100- "nt destination".
023200         05  FILLER.
023300             07 FILLER pic s9(6)v99 sign leading
023400                       separate value +000003.00.
023500             07 FILLER pic x(20) value "STRONG".
023600             07 FILLER pic x(50) value "Good investment climate".
023700         05  FILLER.
023800             07 FILLER pic s9(6)v99 sign leading
023900                       separate value +000001.50.
024000             07 FILLER pic x(20) value "MODERATE".
024100             07 FILLER pic x(50) value "Average investment attract
024200- "iveness".
024300         05  FILLER.
024400             07 FILLER pic s9(6)v99 sign leading
024500                       separate value -999999.99.
024600             07 FILLER pic x(20) value "WEAK".
024700             07 FILLER pic x(50) value "Limited foreign investment
024800- "".
024900         05  FILLER.
025000             07 FILLER pic s9(6)v99 sign leading
025100                       separate value -999999.99.
025200             07 FILLER pic x(20) value "WEAK".
025300             07 FILLER pic x(50) value "Limited foreign investment
025400- "".
025500     03  FILLER.
025600         05  FILLER.
025700             07 FILLER pic s9(6)v99 sign leading
025800                       separate value +000010.00.
025900             07 FILLER pic x(20) value "STRONG APPRECIATION".
026000             07 FILLER pic x(50) value "Currency strengthening sig
026100- "nificantly".
026200         05  FILLER.
026300             07 FILLER pic s9(6)v99 sign leading
026400                       separate value +000003.00.
026500             07 FILLER pic x(20) value "APPRECIATION".
026600             07 FILLER pic x(50) value "Currency gaining value".
026700         05  FILLER.
026800             07 FILLER pic s9(6)v99 sign leading
026900                       separate value -000003.00.
027000             07 FILLER pic x(20) value "STABLE".
027100             07 FILLER pic x(50) value "Limited currency movement
027200- "".
027300         05  FILLER.
027400             07 FILLER pic s9(6)v99 sign leading
027500                       separate value -000010.00.
027600             07 FILLER pic x(20) value "DEPRECIATION".
027700             07 FILLER pic x(50) value "Currency losing value".
027800         05  FILLER.
027900             07 FILLER pic s9(6)v99 sign leading
028000                       separate value -999999.99.
028100             07 FILLER pic x(20) value "SHARP DEPRECIATION".
028200             07 FILLER pic x(50) value "Significant currency weakn
028300- "ess".
028400     03  FILLER.
028500         05  FILLER.
028600             07 FILLER pic s9(6)v99 sign leading
028700                       separate value +000006.00.
028800             07 FILLER pic x(20) value "BOOM".
028900             07 FILLER pic x(50) value "Strong industrial expansio
029000- "n".
029100         05  FILLER.
029200             07 FILLER pic s9(6)v99 sign leading
029300                       separate value +000003.00.
029400             07 FILLER pic x(20) value "GROWTH".
029500             07 FILLER pic x(50) value "Healthy manufacturing acti
029600- "vity".
029700         05  FILLER.
029800             07 FILLER pic s9(6)v99 sign leading
029900                       separate value +000001.00.
030000             07 FILLER pic x(20) value "MODERATE".
030100             07 FILLER pic x(50) value "Slow industrial growth".
030200         05  FILLER.
030300             07 FILLER pic s9(6)v99 sign leading
030400                       separate value +000000.00.
030500             07 FILLER pic x(20) value "STAGNANT".
030600             07 FILLER pic x(50) value "Flat industrial output".
030700         05  FILLER.
030800             07 FILLER pic s9(6)v99 sign leading
030900                       separate value -999999.99.
031000             07 FILLER pic x(20) value "CONTRACTION".
031100             07 FILLER pic x(50) value "Industrial decline".
031200     03  FILLER.
031300         05  FILLER.
031400             07 FILLER pic s9(6)v99 sign leading
031500                       separate value +000105.00.
031600             07 FILLER pic x(20) value "OPTIMISTIC".
031700             07 FILLER pic x(50) value "Strong consumer sentiment
031800- "".
031900         05  FILLER.
032000             07 FILLER pic s9(6)v99 sign leading
032100                       separate value +000100.00.
032200             07 FILLER pic x(20) value "NEUTRAL".
032300             07 FILLER pic x(50) value "Balanced consumer outlook
032400- "".
032500         05  FILLER.
032600             07 FILLER pic s9(6)v99 sign leading
032700                       separate value +000095.00.
032800             07 FILLER pic x(20) value "CAUTIOUS".
032900             07 FILLER pic x(50) value "Consumer uncertainty".
033000         05  FILLER.
033100             07 FILLER pic s9(6)v99 sign leading
033200                       separate value -999999.99.
033300             07 FILLER pic x(20) value "PESSIMISTIC".
033400             07 FILLER pic x(50) value "Weak consumer sentiment".
033500         05  FILLER.
033600             07 FILLER pic s9(6)v99 sign leading
033700                       separate value -999999.99.
033800             07 FILLER pic x(20) value "PESSIMISTIC".
033900             07 FILLER pic x(50) value "Weak consumer sentiment".
034000     03  FILLER.
034100         05  FILLER.
034200             07 FILLER pic s9(6)v99 sign leading
034300                       separate value +000008.00.
034400             07 FILLER pic x(20) value "LARGE SURPLUS".
034500             07 FILLER pic x(50) value "Strong export-oriented eco
034600- "nomy".
034700         05  FILLER.
034800             07 FILLER pic s9(6)v99 sign leading
034900                       separate value +000003.00.
035000             07 FILLER pic x(20) value "SURPLUS".
035100             07 FILLER pic x(50) value "Positive trade position".
035200         05  FILLER.
035300             07 FILLER pic s9(6)v99 sign leading
035400                       separate value -000003.00.
035500             07 FILLER pic x(20) value "BALANCED".
035600             07 FILLER pic x(50) value "Sustainable trade position
035700- "".
035800         05  FILLER.
035900             07 FILLER pic s9(6)v99 sign leading
036000                       separate value -000008.00.
036100             07 FILLER pic x(20) value "DEFICIT".
036200             07 FILLER pic x(50) value "Import-dependent economy".
036300         05  FILLER.
036400             07 FILLER pic s9(6)v99 sign leading
036500                       separate value -999999.99.
036600             07 FILLER pic x(20) value "LARGE DEFICIT".
036700             07 FILLER pic x(50) value "Significant trade imbalanc
036800- "e".
036900*
037000 01  MD-Asm-Array redefines MD-Asm-Table.
037100     03  MD-Asm-Ind-Row               occurs 12 times
037200                                      indexed by MD-Asm-Ind-Ix.
037300         05  MD-Asm-Tier              occurs 5 times
037400                                      indexed by MD-Asm-Tier-Ix.
037500             07  MD-Asm-Threshold     pic s9(6)v99 sign
037600                                              leading separate.
037700             07  MD-Asm-Label         pic x(20).
037800             07  MD-Asm-Desc          pic x(50).
