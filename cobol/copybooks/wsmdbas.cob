000100********************************************
000200*                                          *
000300*  Regional Baseline Table                  *
000400*     12 indicators x 9 top-level regions,  *
000500*     row order fixed to match wsmdind.     *
000600*     Column order fixed to N.Amer, S.Amer, *
000700*     Europe, Rus & CIS, Asia, Mid.East,     *
000800*     Africa, Oceania, Aggregates.           *
000900********************************************
001000* Row size 81 bytes x 12 rows (9 x s9(6)v99).
001100*
001200* 03/12/25 vbc - Created.
001300* 11/12/25 vbc - Aggregates column added for the EUU row
001400*                so md300/400 need not special-case it.
001500*
001600 01  MD-Base-Table.
001700     03  FILLER.
001800         05 FILLER pic s9(6)v99 sign leading separate
001900                               value +000002.50.
002000         05 FILLER pic s9(6)v99 sign leading separate
002100                               value +000002.00.
002200         05 FILLER pic s9(6)v99 sign leading separate
002300                               value +000001.20.
002400         05 FILLER pic s9(6)v99 sign leading separate
002500                               value +000002.50.
002600         05 FILLER pic s9(6)v99 sign leading separate
002700                               value +000005.00.
002800         05 FILLER pic s9(6)v99 sign leading separate
002900                               value +000003.50.
003000         05 FILLER pic s9(6)v99 sign leading separate
003100                               value +000003.50.
003200         05 FILLER pic s9(6)v99 sign leading separate
003300                               value +000002.50.
003400         05 FILLER pic s9(6)v99 sign leading separate
003500                               value +000002.00.
003600     03  FILLER.
003700         05 FILLER pic s9(6)v99 sign leading separate
003800                               value +000003.20.
003900         05 FILLER pic s9(6)v99 sign leading separate
004000                               value +000008.50.
004100         05 FILLER pic s9(6)v99 sign leading separate
004200                               value +000002.80.
004300         05 FILLER pic s9(6)v99 sign leading separate
004400                               value +000008.00.
004500         05 FILLER pic s9(6)v99 sign leading separate
004600                               value +000003.50.
004700         05 FILLER pic s9(6)v99 sign leading separate
004800                               value +000004.50.
004900         05 FILLER pic s9(6)v99 sign leading separate
005000                               value +000009.50.
005100         05 FILLER pic s9(6)v99 sign leading separate
005200                               value +000003.50.
005300         05 FILLER pic s9(6)v99 sign leading separate
005400                               value +000003.00.
005500     03  FILLER.
005600         05 FILLER pic s9(6)v99 sign leading separate
005700                               value +000004.00.
005800         05 FILLER pic s9(6)v99 sign leading separate
005900                               value +000007.50.
006000         05 FILLER pic s9(6)v99 sign leading separate
006100                               value +000006.00.
006200         05 FILLER pic s9(6)v99 sign leading separate
006300                               value +000005.50.
006400         05 FILLER pic s9(6)v99 sign leading separate
006500                               value +000004.50.
006600         05 FILLER pic s9(6)v99 sign leading separate
006700                               value +000008.50.
006800         05 FILLER pic s9(6)v99 sign leading separate
006900                               value +000012.00.
007000         05 FILLER pic s9(6)v99 sign leading separate
007100                               value +000004.00.
007200         05 FILLER pic s9(6)v99 sign leading separate
007300                               value +000006.00.
007400     03  FILLER.
007500         05 FILLER pic s9(6)v99 sign leading separate
007600                               value +000005.25.
007700         05 FILLER pic s9(6)v99 sign leading separate
007800                               value +000009.50.
007900         05 FILLER pic s9(6)v99 sign leading separate
008000                               value +000004.00.
008100         05 FILLER pic s9(6)v99 sign leading separate
008200                               value +000012.00.
008300         05 FILLER pic s9(6)v99 sign leading separate
008400                               value +000004.50.
008500         05 FILLER pic s9(6)v99 sign leading separate
008600                               value +000005.50.
008700         05 FILLER pic s9(6)v99 sign leading separate
008800                               value +000011.00.
008900         05 FILLER pic s9(6)v99 sign leading separate
009000                               value +000004.25.
009100         05 FILLER pic s9(6)v99 sign leading separate
009200                               value +000004.00.
009300     03  FILLER.
009400         05 FILLER pic s9(6)v99 sign leading separate
009500                               value +065000.00.
009600         05 FILLER pic s9(6)v99 sign leading separate
009700                               value +012000.00.
009800         05 FILLER pic s9(6)v99 sign leading separate
009900                               value +045000.00.
010000         05 FILLER pic s9(6)v99 sign leading separate
010100                               value +015000.00.
010200         05 FILLER pic s9(6)v99 sign leading separate
010300                               value +025000.00.
010400         05 FILLER pic s9(6)v99 sign leading separate
010500                               value +030000.00.
010600         05 FILLER pic s9(6)v99 sign leading separate
010700                               value +003500.00.
010800         05 FILLER pic s9(6)v99 sign leading separate
010900                               value +055000.00.
011000         05 FILLER pic s9(6)v99 sign leading separate
011100                               value +040000.00.
011200     03  FILLER.
011300         05 FILLER pic s9(6)v99 sign leading separate
011400                               value -000003.50.
011500         05 FILLER pic s9(6)v99 sign leading separate
011600                               value -000002.50.
011700         05 FILLER pic s9(6)v99 sign leading separate
011800                               value +000002.50.
011900         05 FILLER pic s9(6)v99 sign leading separate
012000                               value +000005.00.
012100         05 FILLER pic s9(6)v99 sign leading separate
012200                               value +000003.00.
012300         05 FILLER pic s9(6)v99 sign leading separate
012400                               value +000008.00.
012500         05 FILLER pic s9(6)v99 sign leading separate
012600                               value -000004.00.
012700         05 FILLER pic s9(6)v99 sign leading separate
012800                               value -000002.00.
012900         05 FILLER pic s9(6)v99 sign leading separate
013000                               value +000001.00.
013100     03  FILLER.
013200         05 FILLER pic s9(6)v99 sign leading separate
013300                               value +000095.00.
013400         05 FILLER pic s9(6)v99 sign leading separate
013500                               value +000065.00.
013600         05 FILLER pic s9(6)v99 sign leading separate
013700                               value +000085.00.
013800         05 FILLER pic s9(6)v99 sign leading separate
013900                               value +000025.00.
014000         05 FILLER pic s9(6)v99 sign leading separate
014100                               value +000055.00.
014200         05 FILLER pic s9(6)v99 sign leading separate
014300                               value +000035.00.
014400         05 FILLER pic s9(6)v99 sign leading separate
014500                               value +000055.00.
014600         05 FILLER pic s9(6)v99 sign leading separate
014700                               value +000045.00.
014800         05 FILLER pic s9(6)v99 sign leading separate
014900                               value +000080.00.
015000     03  FILLER.
015100         05 FILLER pic s9(6)v99 sign leading separate
015200                               value +000002.00.
015300         05 FILLER pic s9(6)v99 sign leading separate
015400                               value +000003.00.
015500         05 FILLER pic s9(6)v99 sign leading separate
015600                               value +000002.50.
015700         05 FILLER pic s9(6)v99 sign leading separate
015800                               value +000001.50.
015900         05 FILLER pic s9(6)v99 sign leading separate
016000                               value +000003.50.
016100         05 FILLER pic s9(6)v99 sign leading separate
016200                               value +000002.00.
016300         05 FILLER pic s9(6)v99 sign leading separate
016400                               value +000002.50.
016500         05 FILLER pic s9(6)v99 sign leading separate
016600                               value +000003.00.
016700         05 FILLER pic s9(6)v99 sign leading separate
016800                               value +000002.50.
016900     03  FILLER.
017000         05 FILLER pic s9(6)v99 sign leading separate
017100                               value +000000.00.
017200         05 FILLER pic s9(6)v99 sign leading separate
017300                               value -000008.00.
017400         05 FILLER pic s9(6)v99 sign leading separate
017500                               value -000002.00.
017600         05 FILLER pic s9(6)v99 sign leading separate
017700                               value -000010.00.
017800         05 FILLER pic s9(6)v99 sign leading separate
017900                               value -000001.00.
018000         05 FILLER pic s9(6)v99 sign leading separate
018100                               value +000000.00.
018200         05 FILLER pic s9(6)v99 sign leading separate
018300                               value -000012.00.
018400         05 FILLER pic s9(6)v99 sign leading separate
018500                               value -000003.00.
018600         05 FILLER pic s9(6)v99 sign leading separate
018700                               value +000000.00.
018800     03  FILLER.
018900         05 FILLER pic s9(6)v99 sign leading separate
019000                               value +000002.00.
019100         05 FILLER pic s9(6)v99 sign leading separate
019200                               value +000001.50.
019300         05 FILLER pic s9(6)v99 sign leading separate
019400                               value +000000.50.
019500         05 FILLER pic s9(6)v99 sign leading separate
019600                               value +000003.00.
019700         05 FILLER pic s9(6)v99 sign leading separate
019800                               value +000005.00.
019900         05 FILLER pic s9(6)v99 sign leading separate
020000                               value +000002.50.
020100         05 FILLER pic s9(6)v99 sign leading separate
020200                               value +000003.50.
020300         05 FILLER pic s9(6)v99 sign leading separate
020400                               value +000002.00.
020500         05 FILLER pic s9(6)v99 sign leading separate
020600                               value +000001.50.
020700     03  FILLER.
020800         05 FILLER pic s9(6)v99 sign leading separate
020900                               value +000102.00.
021000         05 FILLER pic s9(6)v99 sign leading separate
021100                               value +000095.00.
021200         05 FILLER pic s9(6)v99 sign leading separate
021300                               value +000098.00.
021400         05 FILLER pic s9(6)v99 sign leading separate
021500                               value +000090.00.
021600         05 FILLER pic s9(6)v99 sign leading separate
021700                               value +000105.00.
021800         05 FILLER pic s9(6)v99 sign leading separate
021900                               value +000100.00.
022000         05 FILLER pic s9(6)v99 sign leading separate
022100                               value +000088.00.
022200         05 FILLER pic s9(6)v99 sign leading separate
022300                               value +000100.00.
022400         05 FILLER pic s9(6)v99 sign leading separate
022500                               value +000100.00.
022600     03  FILLER.
022700         05 FILLER pic s9(6)v99 sign leading separate
022800                               value -000004.00.
022900         05 FILLER pic s9(6)v99 sign leading separate
023000                               value +000001.00.
023100         05 FILLER pic s9(6)v99 sign leading separate
023200                               value +000003.00.
023300         05 FILLER pic s9(6)v99 sign leading separate
023400                               value +000008.00.
023500         05 FILLER pic s9(6)v99 sign leading separate
023600                               value +000004.00.
023700         05 FILLER pic s9(6)v99 sign leading separate
023800                               value +000010.00.
023900         05 FILLER pic s9(6)v99 sign leading separate
024000                               value -000005.00.
024100         05 FILLER pic s9(6)v99 sign leading separate
024200                               value -000001.00.
024300         05 FILLER pic s9(6)v99 sign leading separate
024400                               value +000002.00.
024500*
024600 01  MD-Base-Array redefines MD-Base-Table.
024700     03  MD-Base-Ind-Row              occurs 12 times
024800                                      indexed by MD-Base-Ind-Ix.
024900         05  MD-Base-Region           pic s9(6)v99 sign leading
025000                                                   separate
025100                                      occurs 9 times
025200                                      indexed by MD-Base-Reg-Ix.
025300*
025400* MD-Base-Reg-Ix values: 1 N.Amer  2 S.Amer  3 Europe
025500*   4 Russia & CIS  5 Asia  6 Mid.East  7 Africa  8 Oceania
025600*   9 Aggregates (used only for the EUU row).
025700*
025800 01  MD-Region-Name-Literals.
025900     03 FILLER pic x(20) value "NORTH AMERICA".
026000     03 FILLER pic x(20) value "SOUTH AMERICA".
026100     03 FILLER pic x(20) value "EUROPE".
026200     03 FILLER pic x(20) value "RUSSIA AND CIS".
026300     03 FILLER pic x(20) value "ASIA".
026400     03 FILLER pic x(20) value "MIDDLE EAST".
026500     03 FILLER pic x(20) value "AFRICA".
026600     03 FILLER pic x(20) value "OCEANIA".
026700     03 FILLER pic x(20) value "AGGREGATES".
026800 01  MD-Region-Name-Array redefines MD-Region-Name-Literals.
026900     03  MD-Region-Name           pic x(20)
027000                                  occurs 9 times
027100                                  indexed by MD-Region-Nm-Ix.
