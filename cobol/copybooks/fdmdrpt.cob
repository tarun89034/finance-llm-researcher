000100*FD For 132-Column Analysis Print File.
000200* 30/11/25 vbc - Created.
000300  fd  MD-Print-File
000400      label records are standard.
000500  01  MD-Print-Line             pic x(132).
