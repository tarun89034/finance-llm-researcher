000100********************************************
000200*                                          *
000300*  Record Definition For Data-Point         *
000400*        Linkage Record                     *
000500*     Passed Md000/100/200/300/400 -> md050 *
000600*     and returned filled in by DATA-GEN &  *
000700*     the confidence rule.                   *
000800********************************************
000900* Record size 302 bytes.
001000*
001100* 18/11/25 vbc - Created.
001200* 25/11/25 vbc - Added Dp-Period, was being built inline
001300*                in each caller - now set once by md050.
001400*
001500 01  MD-Data-Point-Record.
001600     03  DP-Cty-Code           pic x(3).
001700     03  DP-Cty-Name           pic x(30).
001800     03  DP-Region             pic x(20).
001900     03  DP-Sub-Region         pic x(25).
002000     03  DP-Income             pic x(12).
002100     03  DP-Ind-Code           pic x(22).
002200     03  DP-Ind-Name           pic x(25).
002300     03  DP-Unit               pic x(10).
002400     03  DP-Fred-Value         pic s9(7)v99 sign leading
002500                                           separate.
002600     03  DP-WB-Value           pic s9(7)v99 sign leading
002700                                           separate.
002800     03  DP-OECD-Value         pic s9(7)v99 sign leading
002900                                           separate.
003000     03  DP-Consensus          pic s9(7)v99 sign leading
003100                                           separate.
003150* DP-Period held as ccyy-Qn, e.g. 2025-Q4.
003200     03  DP-Period             pic x(7).
003300     03  DP-Assess-Label       pic x(20).
003400     03  DP-Assess-Desc        pic x(50).
003500     03  DP-Conf-Level         pic x(12).
003600     03  DP-Conf-Desc          pic x(50).
003700     03  filler                pic x(9).
