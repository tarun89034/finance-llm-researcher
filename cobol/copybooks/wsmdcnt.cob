000100********************************************
000200*                                          *
000300*  Run Counters / Batch Header Record        *
000400*     Working counters shared by md100 thru *
000500*     md400 while a family builds its       *
000600*     sample records.                        *
000700********************************************
000800* 26/11/25 vbc - Created.
000900* 03/12/25 vbc - Split train/valid counters out of the
001000*                single Cnt-Sample-No so md000 can add
001100*                the 90/10 split to the stats report.
001200*
001300 01  MD-Run-Counters.
001400     03  Cnt-Sample-No         pic 9(6)   comp.
001500     03  Cnt-Train-No          pic 9(6)   comp.
001600     03  Cnt-Valid-No          pic 9(6)   comp.
001700     03  Cnt-Skip-No           pic 9(6)   comp.
001800     03  Cnt-Split-Cycle       pic 9(2)   comp.
001900     03  filler                pic x(10).
