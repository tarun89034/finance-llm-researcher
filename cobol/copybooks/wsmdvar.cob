000100********************************************
000200*                                          *
000300*  Variation Band Table                     *
000400*     Uniform variation band per indicator, *
000500*     plus the fixed per-source noise band  *
000600*     applied to all three sources equally. *
000700*     Row order fixed to match wsmdind.     *
000800********************************************
000900* 30/11/25 vbc - Created.
001000* 07/12/25 vbc - Per-source noise moved into this table
001100*                from md050 W-S so it is data not code.
001200*
001300 01  MD-Var-Table.
001400     03  FILLER.
001500         05 FILLER pic 9(6)v99 comp-3 value 000001.50.
001600     03  FILLER.
001700         05 FILLER pic 9(6)v99 comp-3 value 000001.50.
001800     03  FILLER.
001900         05 FILLER pic 9(6)v99 comp-3 value 000001.50.
002000     03  FILLER.
002100         05 FILLER pic 9(6)v99 comp-3 value 000001.50.
002200     03  FILLER.
002300         05 FILLER pic 9(6)v99 comp-3 value 005000.00.
002400     03  FILLER.
002500         05 FILLER pic 9(6)v99 comp-3 value 000001.50.
002600     03  FILLER.
002700         05 FILLER pic 9(6)v99 comp-3 value 000015.00.
002800     03  FILLER.
002900         05 FILLER pic 9(6)v99 comp-3 value 000001.50.
003000     03  FILLER.
003100         05 FILLER pic 9(6)v99 comp-3 value 000001.50.
003200     03  FILLER.
003300         05 FILLER pic 9(6)v99 comp-3 value 000001.50.
003400     03  FILLER.
003500         05 FILLER pic 9(6)v99 comp-3 value 000008.00.
003600     03  FILLER.
003700         05 FILLER pic 9(6)v99 comp-3 value 000001.50.
003800*
003900 01  MD-Var-Array redefines MD-Var-Table.
004000     03  MD-Var-Band                  pic 9(6)v99 comp-3
004100                                      occurs 12 times
004200                                      indexed by MD-Var-Ind-Ix.
004300*
004400 01  MD-Noise-Band                     pic 9v99 comp-3
004500                                        value 0.15.
