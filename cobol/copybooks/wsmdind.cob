000100********************************************
000200*                                          *
000300*  Indicator Reference Table               *
000400*     12 entries, keyed by MD-Ind-Code      *
000500*     Table is a compiled literal block,    *
000600*     REDEFINED into the working array, in  *
000700*     the same manner as the country table   *
000800*     held in wsmdcty.                       *
000900********************************************
001000* Row size 106 bytes x 12 rows.
001100*
001200* 29/11/25 vbc - Created.
001300* 06/12/25 vbc - Range fields hold sign in the low-order
001400*                position, matching wspyhis money fields.
001500*
001600 01  MD-Indicator-Table-Literals.
001700     03  FILLER.
001800         05 FILLER pic x(22) value "GDP-GROWTH".
001900         05 FILLER pic x(40) value "GDP GROWTH RATE".
002000         05 FILLER pic x(25) value "GDP Growth".
002100         05 FILLER pic x(10) value "%".
002200         05 FILLER pic x(1)  value "H".
002300         05 FILLER pic s9(6)v99 sign leading separate
002400                               value -000015.00.
002500         05 FILLER pic s9(6)v99 sign leading separate
002600                               value +000020.00.
002700         05 FILLER pic 9(1)  value 2.
002800     03  FILLER.
002900         05 FILLER pic x(22) value "INFLATION".
003000         05 FILLER pic x(40) value "CONSUMER PRICE INFLATION".
003100         05 FILLER pic x(25) value "Inflation".
003200         05 FILLER pic x(10) value "%".
003300         05 FILLER pic x(1)  value "L".
003400         05 FILLER pic s9(6)v99 sign leading separate
003500                               value -000005.00.
003600         05 FILLER pic s9(6)v99 sign leading separate
003700                               value +000100.00.
003800         05 FILLER pic 9(1)  value 2.
003900     03  FILLER.
004000         05 FILLER pic x(22) value "UNEMPLOYMENT".
004100         05 FILLER pic x(40) value "UNEMPLOYMENT RATE".
004200         05 FILLER pic x(25) value "Unemployment".
004300         05 FILLER pic x(10) value "%".
004400         05 FILLER pic x(1)  value "L".
004500         05 FILLER pic s9(6)v99 sign leading separate
004600                               value +000000.00.
004700         05 FILLER pic s9(6)v99 sign leading separate
004800                               value +000035.00.
004900         05 FILLER pic 9(1)  value 2.
005000     03  FILLER.
005100         05 FILLER pic x(22) value "INTEREST-RATE".
005200         05 FILLER pic x(40) value "CENTRAL BANK INTEREST RATE".
005300         05 FILLER pic x(25) value "Interest Rate".
005400         05 FILLER pic x(10) value "%".
005500         05 FILLER pic x(1)  value "N".
005600         05 FILLER pic s9(6)v99 sign leading separate
005700                               value +000000.00.
005800         05 FILLER pic s9(6)v99 sign leading separate
005900                               value +000050.00.
006000         05 FILLER pic 9(1)  value 2.
006100     03  FILLER.
006200         05 FILLER pic x(22) value "GDP-PER-CAPITA".
006300         05 FILLER pic x(40) value "GDP PER CAPITA".
006400         05 FILLER pic x(25) value "GDP per Capita".
006500         05 FILLER pic x(10) value "USD".
006600         05 FILLER pic x(1)  value "H".
006700         05 FILLER pic s9(6)v99 sign leading separate
006800                               value +000200.00.
006900         05 FILLER pic s9(6)v99 sign leading separate
007000                               value +150000.00.
007100         05 FILLER pic 9(1)  value 0.
007200     03  FILLER.
007300         05 FILLER pic x(22) value "CURRENT-ACCOUNT".
007400         05 FILLER pic x(40) value "CURRENT ACCOUNT BALANCE".
007500         05 FILLER pic x(25) value "Current Account".
007600         05 FILLER pic x(10) value "% of GDP".
007700         05 FILLER pic x(1)  value "N".
007800         05 FILLER pic s9(6)v99 sign leading separate
007900                               value -000030.00.
008000         05 FILLER pic s9(6)v99 sign leading separate
008100                               value +000040.00.
008200         05 FILLER pic 9(1)  value 2.
008300     03  FILLER.
008400         05 FILLER pic x(22) value "GOVERNMENT-DEBT".
008500         05 FILLER pic x(40) value "GOVERNMENT DEBT TO GDP".
008600         05 FILLER pic x(25) value "Government Debt".
008700         05 FILLER pic x(10) value "% of GDP".
008800         05 FILLER pic x(1)  value "L".
008900         05 FILLER pic s9(6)v99 sign leading separate
009000                               value +000000.00.
009100         05 FILLER pic s9(6)v99 sign leading separate
009200                               value +000300.00.
009300         05 FILLER pic 9(1)  value 1.
009400     03  FILLER.
009500         05 FILLER pic x(22) value "FDI-INFLOWS".
009600         05 FILLER pic x(40) value "FOREIGN DIRECT INV INFLOWS".
009700         05 FILLER pic x(25) value "FDI Inflows".
009800         05 FILLER pic x(10) value "% of GDP".
009900         05 FILLER pic x(1)  value "H".
010000         05 FILLER pic s9(6)v99 sign leading separate
010100                               value -000010.00.
010200         05 FILLER pic s9(6)v99 sign leading separate
010300                               value +000030.00.
010400         05 FILLER pic 9(1)  value 2.
010500     03  FILLER.
010600         05 FILLER pic x(22) value "EXCHANGE-RATE-CHANGE".
010700         05 FILLER pic x(40) value "EXCHANGE RATE ANNUAL CHANGE".
010800         05 FILLER pic x(25) value "Exchange Rate Chg".
010900         05 FILLER pic x(10) value "%".
011000         05 FILLER pic x(1)  value "N".
011100         05 FILLER pic s9(6)v99 sign leading separate
011200                               value -000050.00.
011300         05 FILLER pic s9(6)v99 sign leading separate
011400                               value +000050.00.
011500         05 FILLER pic 9(1)  value 2.
011600     03  FILLER.
011700         05 FILLER pic x(22) value "INDUSTRIAL-PRODN".
011800         05 FILLER pic x(40) value "INDUSTRIAL PRODUCTION GROWTH".
011900         05 FILLER pic x(25) value "Industrial Prodn".
012000         05 FILLER pic x(10) value "%".
012100         05 FILLER pic x(1)  value "H".
012200         05 FILLER pic s9(6)v99 sign leading separate
012300                               value -000030.00.
012400         05 FILLER pic s9(6)v99 sign leading separate
012500                               value +000030.00.
012600         05 FILLER pic 9(1)  value 2.
012700     03  FILLER.
012800         05 FILLER pic x(22) value "CONSUMER-CONF".
012900         05 FILLER pic x(40) value "CONSUMER CONFIDENCE INDEX".
013000         05 FILLER pic x(25) value "Consumer Confidence".
013100         05 FILLER pic x(10) value "index".
013200         05 FILLER pic x(1)  value "H".
013300         05 FILLER pic s9(6)v99 sign leading separate
013400                               value +000050.00.
013500         05 FILLER pic s9(6)v99 sign leading separate
013600                               value +000150.00.
013700         05 FILLER pic 9(1)  value 1.
013800     03  FILLER.
013900         05 FILLER pic x(22) value "TRADE-BALANCE".
014000         05 FILLER pic x(40) value "TRADE BALANCE PERCENT OF GDP".
014100         05 FILLER pic x(25) value "Trade Balance".
014200         05 FILLER pic x(10) value "% of GDP".
014300         05 FILLER pic x(1)  value "N".
014400         05 FILLER pic s9(6)v99 sign leading separate
014500                               value -000040.00.
014600         05 FILLER pic s9(6)v99 sign leading separate
014700                               value +000050.00.
014800         05 FILLER pic 9(1)  value 2.
014900*
015000 01  MD-Indicator-Table redefines MD-Indicator-Table-Literals.
015100     03  MD-Indicator-Entry           occurs 12 times
015200                                      indexed by MD-Ind-Ix.
015300         05  MD-Ind-Code              pic x(22).
015400         05  MD-Ind-Name              pic x(40).
015500         05  MD-Ind-Display           pic x(25).
015600         05  MD-Ind-Unit              pic x(10).
015700         05  MD-Ind-Direction         pic x(1).
015800         05  MD-Ind-Range-Min         pic s9(6)v99 sign leading
015900                                                   separate.
016000         05  MD-Ind-Range-Max         pic s9(6)v99 sign leading
016100                                                   separate.
016200         05  MD-Ind-Decimals          pic 9(1).
016300*
016400 01  MD-Ind-Work-Data.
016500     03  MD-Ind-Count             pic 9(2)      comp   value 12.
016600     03  MD-Ind-Found-Sw          pic x                value "N".
016700         88  MD-Ind-Found                        value "Y".
016800         88  MD-Ind-Not-Found                    value "N".
016900     03  filler                   pic x(9).
