000100*Select clauses For Training / Validation Output Files.
000200* 28/11/25 vbc - Created.
000300* 05/12/25 vbc - Split into two connectors sharing the
000400*                one sample record - 90/10 split by md000.
000500     select  MD-Train-File  assign  to  "MDTRAIN"
000600             organization  line sequential
000700             file status   is  MD-Train-Status.
000800     select  MD-Valid-File  assign  to  "MDVALID"
000900             organization  line sequential
001000             file status   is  MD-Valid-Status.
