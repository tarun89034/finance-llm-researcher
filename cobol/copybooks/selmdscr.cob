000100*Select clause For The Generation-Order Sample Scratch File.
000200* 09/12/25 vbc - Created, holds every sample in the order the
000300*                four families build it, ahead of the md000
000400*                90/10 resplit into MDTRAIN/MDVALID.
000500     select  MD-Scratch-File  assign  to  "MDSCRAT"
000600             organization  line sequential
000700             file status   is  MD-Scr-Status.
