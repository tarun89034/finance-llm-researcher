000100*Select clause For Intent-Classifier Output File.
000200* 23/12/25 vbc - Created for md500.
000300     select  MD-Int-File     assign  to  "MDINTENT"
000400             organization  line sequential
000500             file status   is  MD-Int-Status.
