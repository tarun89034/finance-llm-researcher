000100*FD For Intent-Classifier Output File.
000200* 23/12/25 vbc - Created.
000300* Record size 230 bytes - one line per QUERY record classified.
000400  fd  MD-Int-File
000500      label records are standard.
000600  01  MD-Intent-Line.
000700      03  INL-Qry-Text          pic x(60).
000800      03  filler                pic x(2).
000900      03  INL-Type              pic x(14).
001000      03  filler                pic x(2).
001100      03  INL-Ind-List          pic x(80).
001200      03  filler                pic x(2).
001300      03  INL-Cty-List          pic x(40).
001400      03  filler                pic x(2).
001500      03  INL-Region            pic x(25).
001600      03  filler                pic x(3).
