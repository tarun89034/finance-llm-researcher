000100*Select clause For Run-Statistics Output File.
000200* 29/11/25 vbc - Created.
000300     select  MD-Stats-File  assign  to  "MDSTATS"
000400             organization  line sequential
000500             file status   is  MD-Sta-Status.
