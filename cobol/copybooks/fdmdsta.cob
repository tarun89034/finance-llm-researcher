000100*FD For Run-Statistics Output File.
000200* 29/11/25 vbc - Created.
000300  fd  MD-Stats-File
000400      label records are standard.
000500  copy "wsmdfin.cob".
