000100*Select clause For 132-Column Analysis Print File.
000200* 30/11/25 vbc - Created, modelled on selprint used
000300*                by pyrgstr / vacprint.
000400     select  MD-Print-File  assign  to  "MDPRINT"
000500             organization  line sequential
000600             file status   is  MD-Rpt-Status.
