000100********************************************
000200*                                          *
000300*  Income-Level Multiplier Table            *
000400*     12 indicators x 4 income levels,      *
000500*     held HIGH/UPPER-MID/LOWER-MID/LOW.    *
000600*     Row order fixed to match wsmdind so   *
000700*     md050 can index both tables by the    *
000800*     same MD-Ind-Ix.                        *
000900********************************************
001000* Row size 8 bytes x 12 rows (4 x s9(1)v99 comp-3).
001100*
001200* 03/12/25 vbc - Created.
001300* 10/12/25 vbc - Indicators with no published multiplier
001400*                default to 1.00 per the business rule.
001500*
001600 01  MD-Mult-Table.
001700     03  FILLER.
001800         05 FILLER pic 9v99 comp-3 value 1.00.
001900         05 FILLER pic 9v99 comp-3 value 1.00.
002000         05 FILLER pic 9v99 comp-3 value 1.00.
002100         05 FILLER pic 9v99 comp-3 value 1.00.
002200     03  FILLER.
002300         05 FILLER pic 9v99 comp-3 value 0.70.
002400         05 FILLER pic 9v99 comp-3 value 1.20.
002500         05 FILLER pic 9v99 comp-3 value 1.40.
002600         05 FILLER pic 9v99 comp-3 value 1.60.
002700     03  FILLER.
002800         05 FILLER pic 9v99 comp-3 value 0.80.
002900         05 FILLER pic 9v99 comp-3 value 1.00.
003000         05 FILLER pic 9v99 comp-3 value 1.10.
003100         05 FILLER pic 9v99 comp-3 value 1.30.
003200     03  FILLER.
003300         05 FILLER pic 9v99 comp-3 value 1.00.
003400         05 FILLER pic 9v99 comp-3 value 1.00.
003500         05 FILLER pic 9v99 comp-3 value 1.00.
003600         05 FILLER pic 9v99 comp-3 value 1.00.
003700     03  FILLER.
003800         05 FILLER pic 9v99 comp-3 value 1.50.
003900         05 FILLER pic 9v99 comp-3 value 0.60.
004000         05 FILLER pic 9v99 comp-3 value 0.25.
004100         05 FILLER pic 9v99 comp-3 value 0.10.
004200     03  FILLER.
004300         05 FILLER pic 9v99 comp-3 value 1.00.
004400         05 FILLER pic 9v99 comp-3 value 1.00.
004500         05 FILLER pic 9v99 comp-3 value 1.00.
004600         05 FILLER pic 9v99 comp-3 value 1.00.
004700     03  FILLER.
004800         05 FILLER pic 9v99 comp-3 value 1.20.
004900         05 FILLER pic 9v99 comp-3 value 0.90.
005000         05 FILLER pic 9v99 comp-3 value 0.70.
005100         05 FILLER pic 9v99 comp-3 value 0.50.
005200     03  FILLER.
005300         05 FILLER pic 9v99 comp-3 value 0.80.
005400         05 FILLER pic 9v99 comp-3 value 1.20.
005500         05 FILLER pic 9v99 comp-3 value 1.30.
005600         05 FILLER pic 9v99 comp-3 value 1.50.
005700     03  FILLER.
005800         05 FILLER pic 9v99 comp-3 value 1.00.
005900         05 FILLER pic 9v99 comp-3 value 1.00.
006000         05 FILLER pic 9v99 comp-3 value 1.00.
006100         05 FILLER pic 9v99 comp-3 value 1.00.
006200     03  FILLER.
006300         05 FILLER pic 9v99 comp-3 value 1.00.
006400         05 FILLER pic 9v99 comp-3 value 1.00.
006500         05 FILLER pic 9v99 comp-3 value 1.00.
006600         05 FILLER pic 9v99 comp-3 value 1.00.
006700     03  FILLER.
006800         05 FILLER pic 9v99 comp-3 value 1.05.
006900         05 FILLER pic 9v99 comp-3 value 1.00.
007000         05 FILLER pic 9v99 comp-3 value 0.95.
007100         05 FILLER pic 9v99 comp-3 value 0.90.
007200     03  FILLER.
007300         05 FILLER pic 9v99 comp-3 value 1.00.
007400         05 FILLER pic 9v99 comp-3 value 1.00.
007500         05 FILLER pic 9v99 comp-3 value 1.00.
007600         05 FILLER pic 9v99 comp-3 value 1.00.
007700*
007800 01  MD-Mult-Array redefines MD-Mult-Table.
007900     03  MD-Mult-Ind-Row              occurs 12 times
008000                                      indexed by MD-Mult-Ind-Ix.
008100         05  MD-Mult-Income           pic 9v99 comp-3
008200                                      occurs 4 times
008300                                      indexed by MD-Mult-Inc-Ix.
008400*
008500* MD-Mult-Inc-Ix values:  1 = HIGH          2 = UPPER-MIDDLE
008600*                         3 = LOWER-MIDDLE  4 = LOW
