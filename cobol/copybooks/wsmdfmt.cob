000100********************************************
000200*                                          *
000300*  UTILS Linkage Record                    *
000400*     One shared record for all md900      *
000500*     formatting/period/change functions -  *
000600*     caller sets MD-Fmt-Function and the   *
000700*     input fields it needs, md900 returns  *
000800*     MD-Fmt-Text-Out and/or MD-Fmt-Change- *
000900*     Dir.                                  *
001000********************************************
001100*
001200* 12/12/25 vbc - Created.
001300*
001400 01  MD-Fmt-Record.
001500     03  MD-Fmt-Function       pic x(10).
001600         88  MD-Fmt-Percent            value "PERCENT".
001700         88  MD-Fmt-Currency           value "CURRENCY".
001800         88  MD-Fmt-Conf-Idx           value "CONF".
001900         88  MD-Fmt-Fx-Rate            value "FXRATE".
002000         88  MD-Fmt-Scale              value "SCALE".
002100         88  MD-Fmt-Period             value "PERIOD".
002200         88  MD-Fmt-Change             value "CHANGE".
002300     03  MD-Fmt-Value-1        pic s9(13)v99 sign leading
002400                                              separate.
002500     03  MD-Fmt-Value-2        pic s9(13)v99 sign leading
002600                                              separate.
002700     03  MD-Fmt-Year           pic 9(4).
002800     03  MD-Fmt-Quarter        pic 9(1).
002900     03  MD-Fmt-Text-Out       pic x(30).
003000     03  MD-Fmt-Change-Dir     pic x(10).
003100     03  filler                pic x(9).
