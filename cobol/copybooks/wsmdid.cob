000100********************************************
000200*                                          *
000300*  Installation / Run Identification Block  *
000400*     Used in report page headers.          *
000500********************************************
000600* 24/11/25 vbc - Created.
000700* 30/11/25 vbc - Report-Title widened, ranking header was
000800*                wrapping onto the next print line.
000900*
001000 01  MD-Install-Id.
001100     03  Id-Installation       pic x(40)
001200                               value "Macro Analysis Batch".
001300     03  Id-Report-Title       pic x(40).
001350* Id-Run-Date held as ccyymmdd.
001400     03  Id-Run-Date           pic 9(8)   comp.
001500     03  Id-Run-Period         pic x(7).
001600     03  Id-Page-No            pic 9(4)   comp.
001700     03  filler                pic x(14).
