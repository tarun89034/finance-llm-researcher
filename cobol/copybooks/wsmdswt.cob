000100********************************************
000200*                                          *
000300*  Run Switches                             *
000400*     One 88-level pair per report family,  *
000500*     allows a family to be skipped for a   *
000600*     rerun without recompiling md000.       *
000700********************************************
000800* 25/11/25 vbc - Created.
000900* 02/12/25 vbc - Added Swt-Debug for the vbc test runs,
001000*                remove once md050 is proven out.
001100*
001200 01  MD-Run-Switches.
001300     03  Swt-Single-Family     pic x  value "Y".
001400         88  Swt-Single-On               value "Y".
001500         88  Swt-Single-Off              value "N".
001600     03  Swt-Compare-Family    pic x  value "Y".
001700         88  Swt-Compare-On              value "Y".
001800         88  Swt-Compare-Off             value "N".
001900     03  Swt-Regional-Family   pic x  value "Y".
002000         88  Swt-Regional-On             value "Y".
002100         88  Swt-Regional-Off            value "N".
002200     03  Swt-Ranking-Family    pic x  value "Y".
002300         88  Swt-Ranking-On              value "Y".
002400         88  Swt-Ranking-Off             value "N".
002500     03  Swt-Debug             pic x  value "N".
002600         88  Swt-Debug-On                value "Y".
002700     03  filler                pic x(9).
