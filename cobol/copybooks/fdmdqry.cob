000100*FD For Query Input File.
000200* 27/11/25 vbc - Created.
000300  fd  MD-Query-File
000400      label records are standard.
000500  copy "wsmdint.cob".
