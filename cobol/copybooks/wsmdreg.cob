000100********************************************
000200*                                          *
000300*  Region-Group Sweep Table                 *
000400*     15 sub-region groups used by md300    *
000500*     for regional-family reports. Members  *
000600*     are country codes into wsmdcty; unused *
000700*     trailing slots hold spaces.            *
000800********************************************
000900* Row size 3 + 11x3 = 36 bytes x 15 rows.
001000*
001100* 16/12/25 vbc - Created.
001200* 22/12/25 vbc - Widened member array to 11 after Africa
001300*                - Sub-Saharan group grew past the old 10.
001400*
001500 01  MD-Reg-Table.
001600     03  FILLER.
001700         05 FILLER pic x(25) value "AFRICA - NORTHERN".
001800         05 FILLER pic 9(2) comp value 5.
001900         05 FILLER pic x(3)  value "EGY".
002000         05 FILLER pic x(3)  value "MAR".
002100         05 FILLER pic x(3)  value "DZA".
002200         05 FILLER pic x(3)  value "TUN".
002300         05 FILLER pic x(3)  value "LBY".
002400         05 FILLER pic x(3)  value "".
002500         05 FILLER pic x(3)  value "".
002600         05 FILLER pic x(3)  value "".
002700         05 FILLER pic x(3)  value "".
002800         05 FILLER pic x(3)  value "".
002900         05 FILLER pic x(3)  value "".
003000     03  FILLER.
003100         05 FILLER pic x(25) value "AFRICA - SUB-SAHARAN".
003200         05 FILLER pic 9(2) comp value 11.
003300         05 FILLER pic x(3)  value "NGA".
003400         05 FILLER pic x(3)  value "ZAF".
003500         05 FILLER pic x(3)  value "KEN".
003600         05 FILLER pic x(3)  value "ETH".
003700         05 FILLER pic x(3)  value "GHA".
003800         05 FILLER pic x(3)  value "TZA".
003900         05 FILLER pic x(3)  value "UGA".
004000         05 FILLER pic x(3)  value "CIV".
004100         05 FILLER pic x(3)  value "SEN".
004200         05 FILLER pic x(3)  value "CMR".
004300         05 FILLER pic x(3)  value "ZMB".
004400     03  FILLER.
004500         05 FILLER pic x(25) value "ASIA - CENTRAL".
004600         05 FILLER pic 9(2) comp value 3.
004700         05 FILLER pic x(3)  value "KGZ".
004800         05 FILLER pic x(3)  value "TJK".
004900         05 FILLER pic x(3)  value "AFG".
005000         05 FILLER pic x(3)  value "".
005100         05 FILLER pic x(3)  value "".
005200         05 FILLER pic x(3)  value "".
005300         05 FILLER pic x(3)  value "".
005400         05 FILLER pic x(3)  value "".
005500         05 FILLER pic x(3)  value "".
005600         05 FILLER pic x(3)  value "".
005700         05 FILLER pic x(3)  value "".
005800     03  FILLER.
005900         05 FILLER pic x(25) value "ASIA - EAST".
006000         05 FILLER pic 9(2) comp value 6.
006100         05 FILLER pic x(3)  value "CHN".
006200         05 FILLER pic x(3)  value "JPN".
006300         05 FILLER pic x(3)  value "KOR".
006400         05 FILLER pic x(3)  value "TWN".
006500         05 FILLER pic x(3)  value "HKG".
006600         05 FILLER pic x(3)  value "MNG".
006700         05 FILLER pic x(3)  value "".
006800         05 FILLER pic x(3)  value "".
006900         05 FILLER pic x(3)  value "".
007000         05 FILLER pic x(3)  value "".
007100         05 FILLER pic x(3)  value "".
007200     03  FILLER.
007300         05 FILLER pic x(25) value "ASIA - SOUTH".
007400         05 FILLER pic 9(2) comp value 5.
007500         05 FILLER pic x(3)  value "IND".
007600         05 FILLER pic x(3)  value "PAK".
007700         05 FILLER pic x(3)  value "BGD".
007800         05 FILLER pic x(3)  value "LKA".
007900         05 FILLER pic x(3)  value "NPL".
008000         05 FILLER pic x(3)  value "".
008100         05 FILLER pic x(3)  value "".
008200         05 FILLER pic x(3)  value "".
008300         05 FILLER pic x(3)  value "".
008400         05 FILLER pic x(3)  value "".
008500         05 FILLER pic x(3)  value "".
008600     03  FILLER.
008700         05 FILLER pic x(25) value "ASIA - SOUTHEAST".
008800         05 FILLER pic 9(2) comp value 7.
008900         05 FILLER pic x(3)  value "IDN".
009000         05 FILLER pic x(3)  value "THA".
009100         05 FILLER pic x(3)  value "VNM".
009200         05 FILLER pic x(3)  value "PHL".
009300         05 FILLER pic x(3)  value "MYS".
009400         05 FILLER pic x(3)  value "SGP".
009500         05 FILLER pic x(3)  value "MMR".
009600         05 FILLER pic x(3)  value "".
009700         05 FILLER pic x(3)  value "".
009800         05 FILLER pic x(3)  value "".
009900         05 FILLER pic x(3)  value "".
010000     03  FILLER.
010100         05 FILLER pic x(25) value "EUROPE - EASTERN".
010200         05 FILLER pic 9(2) comp value 6.
010300         05 FILLER pic x(3)  value "POL".
010400         05 FILLER pic x(3)  value "CZE".
010500         05 FILLER pic x(3)  value "SVK".
010600         05 FILLER pic x(3)  value "HUN".
010700         05 FILLER pic x(3)  value "ROU".
010800         05 FILLER pic x(3)  value "BGR".
010900         05 FILLER pic x(3)  value "".
011000         05 FILLER pic x(3)  value "".
011100         05 FILLER pic x(3)  value "".
011200         05 FILLER pic x(3)  value "".
011300         05 FILLER pic x(3)  value "".
011400     03  FILLER.
011500         05 FILLER pic x(25) value "EUROPE - NORTHERN".
011600         05 FILLER pic 9(2) comp value 8.
011700         05 FILLER pic x(3)  value "SWE".
011800         05 FILLER pic x(3)  value "NOR".
011900         05 FILLER pic x(3)  value "DNK".
012000         05 FILLER pic x(3)  value "FIN".
012100         05 FILLER pic x(3)  value "ISL".
012200         05 FILLER pic x(3)  value "LTU".
012300         05 FILLER pic x(3)  value "LVA".
012400         05 FILLER pic x(3)  value "EST".
012500         05 FILLER pic x(3)  value "".
012600         05 FILLER pic x(3)  value "".
012700         05 FILLER pic x(3)  value "".
012800     03  FILLER.
012900         05 FILLER pic x(25) value "EUROPE - SOUTHERN".
013000         05 FILLER pic 9(2) comp value 8.
013100         05 FILLER pic x(3)  value "ESP".
013200         05 FILLER pic x(3)  value "ITA".
013300         05 FILLER pic x(3)  value "PRT".
013400         05 FILLER pic x(3)  value "GRC".
013500         05 FILLER pic x(3)  value "MLT".
013600         05 FILLER pic x(3)  value "CYP".
013700         05 FILLER pic x(3)  value "HRV".
013800         05 FILLER pic x(3)  value "SVN".
013900         05 FILLER pic x(3)  value "".
014000         05 FILLER pic x(3)  value "".
014100         05 FILLER pic x(3)  value "".
014200     03  FILLER.
014300         05 FILLER pic x(25) value "EUROPE - WESTERN".
014400         05 FILLER pic 9(2) comp value 9.
014500         05 FILLER pic x(3)  value "GBR".
014600         05 FILLER pic x(3)  value "FRA".
014700         05 FILLER pic x(3)  value "DEU".
014800         05 FILLER pic x(3)  value "NLD".
014900         05 FILLER pic x(3)  value "BEL".
015000         05 FILLER pic x(3)  value "AUT".
015100         05 FILLER pic x(3)  value "CHE".
015200         05 FILLER pic x(3)  value "IRL".
015300         05 FILLER pic x(3)  value "LUX".
015400         05 FILLER pic x(3)  value "".
015500         05 FILLER pic x(3)  value "".
015600     03  FILLER.
015700         05 FILLER pic x(25) value "MIDDLE EAST".
015800         05 FILLER pic 9(2) comp value 10.
015900         05 FILLER pic x(3)  value "SAU".
016000         05 FILLER pic x(3)  value "ARE".
016100         05 FILLER pic x(3)  value "ISR".
016200         05 FILLER pic x(3)  value "TUR".
016300         05 FILLER pic x(3)  value "QAT".
016400         05 FILLER pic x(3)  value "KWT".
016500         05 FILLER pic x(3)  value "JOR".
016600         05 FILLER pic x(3)  value "LBN".
016700         05 FILLER pic x(3)  value "IRQ".
016800         05 FILLER pic x(3)  value "OMN".
016900         05 FILLER pic x(3)  value "".
017000     03  FILLER.
017100         05 FILLER pic x(25) value "NORTH AMERICA".
017200         05 FILLER pic 9(2) comp value 3.
017300         05 FILLER pic x(3)  value "USA".
017400         05 FILLER pic x(3)  value "CAN".
017500         05 FILLER pic x(3)  value "MEX".
017600         05 FILLER pic x(3)  value "".
017700         05 FILLER pic x(3)  value "".
017800         05 FILLER pic x(3)  value "".
017900         05 FILLER pic x(3)  value "".
018000         05 FILLER pic x(3)  value "".
018100         05 FILLER pic x(3)  value "".
018200         05 FILLER pic x(3)  value "".
018300         05 FILLER pic x(3)  value "".
018400     03  FILLER.
018500         05 FILLER pic x(25) value "OCEANIA".
018600         05 FILLER pic 9(2) comp value 4.
018700         05 FILLER pic x(3)  value "AUS".
018800         05 FILLER pic x(3)  value "NZL".
018900         05 FILLER pic x(3)  value "FJI".
019000         05 FILLER pic x(3)  value "PNG".
019100         05 FILLER pic x(3)  value "".
019200         05 FILLER pic x(3)  value "".
019300         05 FILLER pic x(3)  value "".
019400         05 FILLER pic x(3)  value "".
019500         05 FILLER pic x(3)  value "".
019600         05 FILLER pic x(3)  value "".
019700         05 FILLER pic x(3)  value "".
019800     03  FILLER.
019900         05 FILLER pic x(25) value "RUSSIA AND CIS".
020000         05 FILLER pic 9(2) comp value 8.
020100         05 FILLER pic x(3)  value "RUS".
020200         05 FILLER pic x(3)  value "UKR".
020300         05 FILLER pic x(3)  value "KAZ".
020400         05 FILLER pic x(3)  value "BLR".
020500         05 FILLER pic x(3)  value "UZB".
020600         05 FILLER pic x(3)  value "AZE".
020700         05 FILLER pic x(3)  value "GEO".
020800         05 FILLER pic x(3)  value "ARM".
020900         05 FILLER pic x(3)  value "".
021000         05 FILLER pic x(3)  value "".
021100         05 FILLER pic x(3)  value "".
021200     03  FILLER.
021300         05 FILLER pic x(25) value "SOUTH AMERICA".
021400         05 FILLER pic 9(2) comp value 9.
021500         05 FILLER pic x(3)  value "BRA".
021600         05 FILLER pic x(3)  value "ARG".
021700         05 FILLER pic x(3)  value "CHL".
021800         05 FILLER pic x(3)  value "COL".
021900         05 FILLER pic x(3)  value "PER".
022000         05 FILLER pic x(3)  value "VEN".
022100         05 FILLER pic x(3)  value "ECU".
022200         05 FILLER pic x(3)  value "BOL".
022300         05 FILLER pic x(3)  value "URY".
022400         05 FILLER pic x(3)  value "".
022500         05 FILLER pic x(3)  value "".
022600*
022700 01  MD-Reg-Array redefines MD-Reg-Table.
022800     03  MD-Reg-Row                   occurs 15 times
022900                                      indexed by MD-Reg-Ix.
023000         05  MD-Reg-Name              pic x(25).
023100         05  MD-Reg-Member-Count      pic 9(2) comp.
023200         05  MD-Reg-Member            pic x(3)
023300                                      occurs 11 times
023400                                      indexed by MD-Reg-Mbr-Ix.
