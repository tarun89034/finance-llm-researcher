000100*Select clause For Query Input File.
000200* 27/11/25 vbc - Created.
000300     select  MD-Query-File  assign  to  "MDQUERY"
000400             organization  line sequential
000500             file status   is  MD-Qry-Status.
