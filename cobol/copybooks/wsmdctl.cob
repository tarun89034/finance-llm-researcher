000100********************************************
000200*                                          *
000300*  CALL Linkage Control Record               *
000400*     Passed by md000 to each family        *
000500*     program (md050/100/200/300/400) so     *
000600*     one copybook covers every CALL.        *
000700********************************************
000800* 22/11/25 vbc - Created, based on the old wscall block.
000900*                used across the Sales/Purchase modules.
001000*                md500 runs standalone, not CALLed by md000,
001050*                so it does not copy this block.
001100 01  MD-Control-Record.
001200     03  MD-Ctl-Called         pic x(8).
001300     03  MD-Ctl-Caller         pic x(8).
001350* MD-Ctl-Run-Date held as ccyymmdd, MD-Ctl-Run-Period as ccyy-Qn.
001400     03  MD-Ctl-Run-Date       pic 9(8)   comp.
001500     03  MD-Ctl-Run-Period     pic x(7).
001600     03  MD-Ctl-Return-Code    pic 99.
001700         88  MD-Ctl-OK                     value 00.
001800         88  MD-Ctl-Warning                value 04.
001900         88  MD-Ctl-Fatal                  value 99.
002000     03  filler                pic x(13).
